000100******************************************************************
000200* PROGRAM-ID: CATMNT01
000300* AUTHOR: R J HOLLOWAY
000400* INSTALLATION: ONLINE SERVICES DIVISION - BATCH SECTION
000500* DATE-WRITTEN: 1995-06-14
000600* DATE-COMPILED:
000700* SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------
000900* PURPOSE:
001000*   CATEGORY REFERENCE-TABLE MAINTENANCE BATCH.  FOR EACH
001100*   TRANSACTION ON CATGREQ, INSERTS A NEW CATEGORY (KEY
001200*   ASSIGNED AS MAX(EXISTING ID)+1), CHANGES OR DELETES AN
001300*   EXISTING ONE BY ID, OR ANSWERS AN INQUIRY BY ID, BY
001400*   LABEL, OR FOR THE WHOLE TABLE - WRITING ONE LINE PER
001500*   ROW TOUCHED OR RETURNED TO CATGXTR.
001600*-----------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------
001900* 1995-06-14 RJH  ORIGINAL FOR THE REFERENCE-TABLE REWRITE -      CM0001
002000*                 RECAST THE VENDOR-MASTER ADD/CHANGE/
002100*                 INQUIRE/DELETE MENU AS A TRANSACTION-
002200*                 DRIVEN BATCH SINCE THIS BOX HAS NO ONLINE
002300*                 TERMINAL ATTACHED OVERNIGHT.
002400* 2001-09-24 RJH  ADDED SELECT-BY-LABEL AND SELECT-ALL AFTER      CM0002
002500*                 THE FORMS GROUP ASKED FOR A WAY TO LIST
002600*                 CATEGORIES WITHOUT KNOWING THE ID (REQ
002700*                 7072).
002800* 2005-11-15 DWP  DELETE-MODE WAS NOT CHECKING THE RETURN CODE    CM0003
002900*                 FROM THE REWRITE-FOR-DELETE PARAGRAPH - A
003000*                 RECORD LOCKED BY ANOTHER JOB WAS COUNTED AS
003100*                 DELETED ON CATGXTR EVEN THOUGH THE ROW WAS
003200*                 STILL ON FILE (TICKET 7415).
003300*-----------------------------------------------------------
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. CATMNT01.
003600 AUTHOR. R J HOLLOWAY.
003700 INSTALLATION. ONLINE SERVICES DIVISION - BATCH SECTION.
003800 DATE-WRITTEN. 1995-06-14.
003900 DATE-COMPILED.
004000 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     COPY "SLCATRQ1.CBL".
005000     COPY "SLCATG01.CBL".
005100     COPY "SLCATXT1.CBL".
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600     COPY "FDCATRQ1.CBL".
005700     COPY "FDCATG01.CBL".
005800     COPY "FDCATXT1.CBL".
005900
006000 WORKING-STORAGE SECTION.
006100 77  FILLER                       PIC X(32)
006200         VALUE "* CATMNT01 WORKING STORAGE *".
006300
006400 77  CR-FILE-STATUS               PIC XX.
006500 77  CG-FILE-STATUS               PIC XX.
006600 77  CX-FILE-STATUS               PIC XX.
006700
006800 77  WS-CATEGORY-RRN              PIC 9(9)    COMP.
006900 77  WS-REQUEST-EOF               PIC X       VALUE "N".
007000     88  WS-NO-MORE-REQUESTS                   VALUE "Y".
007100 77  WS-CATEGORY-EOF              PIC X.
007200     88  WS-AT-END-OF-CATEGORY                 VALUE "Y".
007300
007400 77  WS-RECORD-FOUND              PIC X.
007500     88  WS-RECORD-WAS-FOUND                   VALUE "Y".
007600
007700 77  WS-MAX-ID                    PIC 9(9)    COMP
007800         VALUE ZERO.
007900 77  WS-NEW-ID                    PIC 9(9)    COMP
008000         VALUE ZERO.
008100
008200 01  WS-MAX-ID-WORK                PIC 9(9)    VALUE ZERO.
008300 01  WS-MAX-ID-VIEW REDEFINES WS-MAX-ID-WORK.
008400     05  WS-MAX-ID-DISPLAY          PIC 9(9).
008500
008600 01  WS-NEW-ID-WORK                PIC 9(9)    VALUE ZERO.
008700 01  WS-NEW-ID-VIEW REDEFINES WS-NEW-ID-WORK.
008800     05  WS-NEW-ID-DISPLAY          PIC 9(9).
008900
009000 01  WS-SCAN-RRN-WORK               PIC 9(9)   VALUE ZERO.
009100 01  WS-SCAN-RRN-VIEW REDEFINES WS-SCAN-RRN-WORK.
009200     05  WS-SCAN-RRN-DISPLAY         PIC 9(9).
009300
009400 LINKAGE SECTION.
009500
009600 PROCEDURE DIVISION.
009700 PROGRAM-BEGIN.
009800     PERFORM OPENING-PROCEDURE.
009900     PERFORM MAIN-PROCESS.
010000     PERFORM CLOSING-PROCEDURE.
010100
010200 PROGRAM-EXIT.
010300     EXIT PROGRAM.
010400
010500 PROGRAM-DONE.
010600     STOP RUN.
010700
010800 OPENING-PROCEDURE.
010900     OPEN INPUT  CATEGORY-REQUEST-FILE.
011000     OPEN I-O    CATEGORY-FILE.
011100     OPEN OUTPUT CATEGORY-EXTRACT-FILE.
011200
011300 CLOSING-PROCEDURE.
011400     CLOSE CATEGORY-REQUEST-FILE
011500           CATEGORY-FILE
011600           CATEGORY-EXTRACT-FILE.
011700
011800 MAIN-PROCESS.
011900     PERFORM READ-NEXT-REQUEST.
012000     PERFORM PROCESS-ONE-REQUEST
012100         UNTIL WS-NO-MORE-REQUESTS.
012200
012300 READ-NEXT-REQUEST.
012400     READ CATEGORY-REQUEST-FILE
012500         AT END
012600             MOVE "Y" TO WS-REQUEST-EOF.
012700
012800 PROCESS-ONE-REQUEST.
012900     PERFORM DO-THE-PICK THRU DO-THE-PICK-EXIT.
013000     PERFORM READ-NEXT-REQUEST.
013100
013200*-----------------------------------------------------------
013300* DO-THE-PICK/-EXIT RANGE (REQ 7402 FOLLOW-UP) - THE REQUEST
013400* FUNCTION CODE IS MUTUALLY EXCLUSIVE, SO EACH MODE BELOW
013500* BRANCHES STRAIGHT TO DO-THE-PICK-EXIT ONCE IT HAS RUN
013600* RATHER THAN FALLING THROUGH THE OTHER FIVE GUARDS.
013700*-----------------------------------------------------------
013800 DO-THE-PICK.
013900     IF CR-IS-INSERT
014000         GO TO INSERT-MODE-SELECTED.
014100     IF CR-IS-CHANGE
014200         GO TO CHANGE-MODE-SELECTED.
014300     IF CR-IS-DELETE
014400         GO TO DELETE-MODE-SELECTED.
014500     IF CR-IS-SELECT-BY-ID
014600         GO TO SELECT-BY-ID-MODE-SELECTED.
014700     IF CR-IS-SELECT-BY-LABEL
014800         GO TO SELECT-BY-LABEL-MODE-SELECTED.
014900     GO TO SELECT-ALL-MODE-SELECTED.
015000
015100 INSERT-MODE-SELECTED.
015200     PERFORM INSERT-MODE.
015300     GO TO DO-THE-PICK-EXIT.
015400
015500 CHANGE-MODE-SELECTED.
015600     PERFORM CHANGE-MODE.
015700     GO TO DO-THE-PICK-EXIT.
015800
015900 DELETE-MODE-SELECTED.
016000     PERFORM DELETE-MODE.
016100     GO TO DO-THE-PICK-EXIT.
016200
016300 SELECT-BY-ID-MODE-SELECTED.
016400     PERFORM SELECT-BY-ID-MODE.
016500     GO TO DO-THE-PICK-EXIT.
016600
016700 SELECT-BY-LABEL-MODE-SELECTED.
016800     PERFORM SELECT-BY-LABEL-MODE.
016900     GO TO DO-THE-PICK-EXIT.
017000
017100 SELECT-ALL-MODE-SELECTED.
017200     PERFORM SELECT-ALL-MODE.
017300
017400 DO-THE-PICK-EXIT.
017500     EXIT.
017600
017700*-----------------------------------------------------------
017800* INSERT - KEY IS ASSIGNED AS MAX(EXISTING ID)+1 (1 IF THE
017900* TABLE IS EMPTY), NEVER TAKEN FROM THE REQUEST RECORD.
018000*-----------------------------------------------------------
018100 INSERT-MODE.
018200     PERFORM FIND-MAX-EXISTING-ID.
018300     COMPUTE WS-NEW-ID = WS-MAX-ID + 1.
018400     MOVE WS-NEW-ID TO WS-NEW-ID-WORK.
018500     MOVE WS-NEW-ID TO CG-ID-CATEGORY.
018600     MOVE CR-LABEL  TO CG-LABEL.
018700     MOVE WS-NEW-ID TO WS-CATEGORY-RRN.
018800     WRITE CATEGORY-RECORD
018900         INVALID KEY
019000             DISPLAY "CATMNT01 - ERROR WRITING CATEGORY RECORD".
019100     MOVE "I" TO CX-FUNCTION-CODE.
019200     PERFORM WRITE-EXTRACT-FROM-CATEGORY.
019300
019400 FIND-MAX-EXISTING-ID.
019500     MOVE ZERO TO WS-MAX-ID.
019600     MOVE 1 TO WS-CATEGORY-RRN.
019700     START CATEGORY-FILE KEY IS NOT LESS THAN WS-CATEGORY-RRN
019800         INVALID KEY
019900             MOVE "Y" TO WS-CATEGORY-EOF
020000         NOT INVALID KEY
020100             MOVE "N" TO WS-CATEGORY-EOF.
020200     PERFORM SCAN-FOR-MAX-ID
020300         UNTIL WS-AT-END-OF-CATEGORY.
020400     MOVE WS-MAX-ID TO WS-MAX-ID-WORK.
020500
020600 SCAN-FOR-MAX-ID.
020700     READ CATEGORY-FILE NEXT RECORD
020800         AT END
020900             MOVE "Y" TO WS-CATEGORY-EOF
021000         NOT AT END
021100             PERFORM TRACK-MAX-ID.
021200
021300 TRACK-MAX-ID.
021400     IF CG-ID-CATEGORY > WS-MAX-ID
021500         MOVE CG-ID-CATEGORY TO WS-MAX-ID.
021600
021700*-----------------------------------------------------------
021800* CHANGE - LABEL ONLY; THE ID IS THE KEY AND NEVER CHANGES.
021900*-----------------------------------------------------------
022000 CHANGE-MODE.
022100     MOVE CR-ID-CATEGORY TO WS-CATEGORY-RRN.
022200     PERFORM READ-CATEGORY-RECORD.
022300     IF WS-RECORD-WAS-FOUND
022400         MOVE CR-LABEL TO CG-LABEL
022500         REWRITE CATEGORY-RECORD
022600             INVALID KEY
022700                 DISPLAY "CATMNT01 - ERROR REWRITING CATEGORY".
022800     MOVE "C" TO CX-FUNCTION-CODE.
022900     PERFORM WRITE-EXTRACT-RESULT.
023000
023100*-----------------------------------------------------------
023200* DELETE.
023300*-----------------------------------------------------------
023400 DELETE-MODE.
023500     MOVE CR-ID-CATEGORY TO WS-CATEGORY-RRN.
023600     MOVE "Y" TO WS-RECORD-FOUND.
023700     DELETE CATEGORY-FILE
023800         INVALID KEY
023900             MOVE "N" TO WS-RECORD-FOUND.
024000     MOVE CR-ID-CATEGORY TO CG-ID-CATEGORY.
024100     MOVE CR-LABEL       TO CG-LABEL.
024200     MOVE "D" TO CX-FUNCTION-CODE.
024300     PERFORM WRITE-EXTRACT-RESULT.
024400
024500*-----------------------------------------------------------
024600* SELECT BY ID - A DIRECT RELATIVE READ.
024700*-----------------------------------------------------------
024800 SELECT-BY-ID-MODE.
024900     MOVE CR-ID-CATEGORY TO WS-CATEGORY-RRN.
025000     PERFORM READ-CATEGORY-RECORD.
025100     MOVE "Q" TO CX-FUNCTION-CODE.
025200     PERFORM WRITE-EXTRACT-RESULT.
025300
025400*-----------------------------------------------------------
025500* SELECT BY LABEL - NO KEY ON LABEL, SO A FULL SEQUENTIAL
025600* SCAN IS RUN FOR THE FIRST MATCHING ROW.
025700*-----------------------------------------------------------
025800 SELECT-BY-LABEL-MODE.
025900     MOVE "N" TO WS-RECORD-FOUND.
026000     MOVE 1 TO WS-CATEGORY-RRN.
026100     MOVE WS-CATEGORY-RRN TO WS-SCAN-RRN-WORK.
026200     START CATEGORY-FILE KEY IS NOT LESS THAN WS-CATEGORY-RRN
026300         INVALID KEY
026400             MOVE "Y" TO WS-CATEGORY-EOF
026500         NOT INVALID KEY
026600             MOVE "N" TO WS-CATEGORY-EOF.
026700     PERFORM SCAN-FOR-LABEL
026800         UNTIL WS-AT-END-OF-CATEGORY
026900            OR WS-RECORD-WAS-FOUND.
027000     IF NOT WS-RECORD-WAS-FOUND
027100         MOVE CR-LABEL TO CG-LABEL
027200         MOVE ZERO     TO CG-ID-CATEGORY.
027300     MOVE "L" TO CX-FUNCTION-CODE.
027400     PERFORM WRITE-EXTRACT-RESULT.
027500
027600 SCAN-FOR-LABEL.
027700     READ CATEGORY-FILE NEXT RECORD
027800         AT END
027900             MOVE "Y" TO WS-CATEGORY-EOF
028000         NOT AT END
028100             PERFORM CHECK-LABEL-MATCH.
028200
028300 CHECK-LABEL-MATCH.
028400     IF CG-LABEL = CR-LABEL
028500         MOVE "Y" TO WS-RECORD-FOUND.
028600
028700*-----------------------------------------------------------
028800* SELECT ALL - ONE EXTRACT LINE PER ROW ON FILE.
028900*-----------------------------------------------------------
029000 SELECT-ALL-MODE.
029100     MOVE 1 TO WS-CATEGORY-RRN.
029200     MOVE WS-CATEGORY-RRN TO WS-SCAN-RRN-WORK.
029300     START CATEGORY-FILE KEY IS NOT LESS THAN WS-CATEGORY-RRN
029400         INVALID KEY
029500             MOVE "Y" TO WS-CATEGORY-EOF
029600         NOT INVALID KEY
029700             MOVE "N" TO WS-CATEGORY-EOF.
029800     PERFORM EXTRACT-ALL-ENTRY
029900         UNTIL WS-AT-END-OF-CATEGORY.
030000
030100 EXTRACT-ALL-ENTRY.
030200     READ CATEGORY-FILE NEXT RECORD
030300         AT END
030400             MOVE "Y" TO WS-CATEGORY-EOF
030500         NOT AT END
030600             MOVE "A" TO CX-FUNCTION-CODE
030700             PERFORM WRITE-EXTRACT-FROM-CATEGORY.
030800
030900*-----------------------------------------------------------
031000* COMMON FILE I-O AND EXTRACT ROUTINES.
031100*-----------------------------------------------------------
031200 READ-CATEGORY-RECORD.
031300     MOVE "Y" TO WS-RECORD-FOUND.
031400     READ CATEGORY-FILE
031500         INVALID KEY
031600             MOVE "N" TO WS-RECORD-FOUND.
031700
031800 WRITE-EXTRACT-RESULT.
031900     IF WS-RECORD-WAS-FOUND
032000         PERFORM WRITE-EXTRACT-FROM-CATEGORY
032100     ELSE
032200         PERFORM WRITE-EXTRACT-NOT-FOUND.
032300
032400 WRITE-EXTRACT-FROM-CATEGORY.
032500     MOVE CG-ID-CATEGORY TO CX-ID-CATEGORY.
032600     MOVE CG-LABEL       TO CX-LABEL.
032700     MOVE "N"            TO CX-NOT-FOUND-FLAG.
032800     WRITE CATEGORY-EXTRACT-RECORD.
032900
033000 WRITE-EXTRACT-NOT-FOUND.
033100     MOVE CR-ID-CATEGORY TO CX-ID-CATEGORY.
033200     MOVE CR-LABEL       TO CX-LABEL.
033300     MOVE "Y"            TO CX-NOT-FOUND-FLAG.
033400     WRITE CATEGORY-EXTRACT-RECORD.
