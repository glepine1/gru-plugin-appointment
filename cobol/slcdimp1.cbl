000100*-----------------------------------------------------------
000200* SL-CDIMP1   SELECT CLAUSE FOR THE CLOSING-DAY-IMPORT FILE
000300*             - THE UPLOADED FREE-TEXT FILE OF CLOSING
000400*             DATES, ONE PER LINE, NOT FIXED WIDTH.
000500*-----------------------------------------------------------
000600* 1997-02-21 RJH  ORIGINAL - SUPPORTS THE NEW BULK CLOSING-
000700*                 DAY IMPORT SCREEN (REQ 2290).
000800*-----------------------------------------------------------
000900     SELECT OPTIONAL CLOSING-DAY-IMPORT-FILE
001000         ASSIGN TO CLSDYIMP
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS CI-FILE-STATUS.
