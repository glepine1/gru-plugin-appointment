000100*-----------------------------------------------------------
000200* FD-CLSDY1   RECORD LAYOUT FOR THE CLOSING-DAY INPUT FILE.
000300*             ONE RECORD PER CLOSED CALENDAR DATE PER FORM.
000400*-----------------------------------------------------------
000500* 1994-03-04 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.
000600* 1998-11-09 RJH  Y2K - CLOSING-DATE WIDENED TO CCYYMMDD.
000700*-----------------------------------------------------------
000800 FD  CLOSING-DAY-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  CLOSING-DAY-RECORD.
001100     05  CD-ID-FORM              PIC 9(9).
001200     05  CD-CLOSING-DATE         PIC 9(8).
001300     05  FILLER REDEFINES CD-CLOSING-DATE.
001400         10  CD-CLOSE-CCYY       PIC 9(4).
001500         10  CD-CLOSE-MM         PIC 9(2).
001600         10  CD-CLOSE-DD         PIC 9(2).
001700     05  FILLER                  PIC X(63).
