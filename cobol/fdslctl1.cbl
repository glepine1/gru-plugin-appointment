000100*-----------------------------------------------------------
000200* FD-SLCTL1   RECORD LAYOUT FOR THE SLOT-CONTROL FILE.
000300*-----------------------------------------------------------
000400* 1994-03-07 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.
000500*-----------------------------------------------------------
000600 FD  SLOT-CONTROL-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  SLOT-CONTROL-RECORD.
000900     05  SC-CONTROL-KEY              PIC 9(1).
001000     05  SC-LAST-SLOT-NUMBER         PIC 9(9).
001100     05  FILLER                      PIC X(10).
