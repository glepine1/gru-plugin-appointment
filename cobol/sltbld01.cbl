000100******************************************************************
000200* PROGRAM-ID: SLTBLD01
000300* AUTHOR: R J HOLLOWAY
000400* INSTALLATION: ONLINE SERVICES DIVISION - BATCH SECTION
000500* DATE-WRITTEN: 1994-04-04
000600* DATE-COMPILED:
000700* SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------
000900* PURPOSE:
001000*   ONE-TIME BUILD UTILITY FOR A NEW SLOT RELATIVE FILE - LAYS
001100*   DOWN THE SINGLE SLOT-CONTROL-RECORD (NEXT-RRN COUNTER AT
001200*   ZERO) SO SLTGEN01/SLTUPD01 HAVE SOMEWHERE TO READ IT FROM
001300*   THE FIRST TIME A FORM'S SLOT FILE IS USED.
001400*-----------------------------------------------------------
001500* CHANGE LOG
001600*-----------------------------------------------------------
001700* 1994-04-04 RJH  ORIGINAL, MODELED ON THE BILLS-PAYMENT          SB0001
001800*                 CONTROL-FILE BUILD UTILITY.
001900* 1998-11-30 RJH  ADDED THE BUILD-DATE STAMP TO THE DISPLAY       SB0002
002000*                 LINE AFTER OPERATIONS ASKED FOR A WAY TO
002100*                 TELL WHICH RUN LAID DOWN A GIVEN FILE.
002200* 1999-01-14 RJH  Y2K REMEDIATION - WS-BUILD-DATE-STAMP IS A      SB0003
002300*                 FULL CCYYMMDD, NO TWO-DIGIT YEAR ANYWHERE
002400*                 IN THIS PROGRAM.
002500* 2001-09-06 KMT  CLOSE SLOT-CONTROL-FILE WAS MISSING AN ERROR    SB0004
002600*                 CHECK ON THE FILE STATUS FROM THE OPEN -
002700*                 A BAD ASSIGN NOW REPORTS INSTEAD OF WRITING
002800*                 A CONTROL RECORD WITH NO FILE BEHIND IT
002900*                 (TICKET 6512).
003000*-----------------------------------------------------------
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. SLTBLD01.
003300 AUTHOR. R J HOLLOWAY.
003400 INSTALLATION. ONLINE SERVICES DIVISION - BATCH SECTION.
003500 DATE-WRITTEN. 1994-04-04.
003600 DATE-COMPILED.
003700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     COPY "SLSLCTL1.CBL".
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100     COPY "FDSLCTL1.CBL".
005200
005300 WORKING-STORAGE SECTION.
005400 77  FILLER                       PIC X(32)
005500         VALUE "* SLTBLD01 WORKING STORAGE *".
005600
005700 77  SC-FILE-STATUS               PIC XX.
005800 77  WS-RECORDS-WRITTEN           PIC 9(5)    COMP
005900         VALUE ZERO.
006000
006100 01  WS-RECORDS-WRITTEN-WORK      PIC 9(5)    VALUE ZERO.
006200 01  WS-RECORDS-WRITTEN-VIEW REDEFINES WS-RECORDS-WRITTEN-WORK.
006300     05  WS-RECORDS-WRITTEN-DISPLAY  PIC 9(5).
006400
006500 01  WS-BUILD-DATE-STAMP          PIC 9(8)    VALUE ZERO.
006600 01  WS-BUILD-DATE-VIEW REDEFINES WS-BUILD-DATE-STAMP.
006700     05  WS-BUILD-CCYY            PIC 9(4).
006800     05  WS-BUILD-MM              PIC 9(2).
006900     05  WS-BUILD-DD              PIC 9(2).
007000
007100 01  WS-NEXT-RRN-WORK             PIC 9(9)    VALUE ZERO.
007200 01  WS-NEXT-RRN-VIEW REDEFINES WS-NEXT-RRN-WORK.
007300     05  WS-NEXT-RRN-DISPLAY      PIC 9(9).
007400
007500 01  WS-BUILD-MESSAGE-LINE.
007600     05  FILLER                   PIC X(20)
007700         VALUE "SLTBLD01 - BUILT ON ".
007800     05  WS-MSG-CCYY              PIC 9(4).
007900     05  FILLER                   PIC X(1)  VALUE "-".
008000     05  WS-MSG-MM                PIC 9(2).
008100     05  FILLER                   PIC X(1)  VALUE "-".
008200     05  WS-MSG-DD                PIC 9(2).
008300     05  FILLER                   PIC X(42).
008400
008500 PROCEDURE DIVISION.
008600 PROGRAM-BEGIN.
008700     PERFORM BUILD-THE-SLOT-CONTROL-FILE
008800         THRU BUILD-THE-SLOT-CONTROL-FILE-EXIT.
008900     PERFORM DISPLAY-BUILD-MESSAGE.
009000
009100 PROGRAM-EXIT.
009200     EXIT PROGRAM.
009300
009400 PROGRAM-DONE.
009500     STOP RUN.
009600
009700*-----------------------------------------------------------
009800* BUILD-THE-SLOT-CONTROL-FILE/-EXIT RANGE (REQ 7402 FOLLOW-
009900* UP) - A BAD OPEN STATUS JUMPS AROUND THE WRITE/CLOSE STEPS
010000* THE SAME WAY THE BILLS-PAYMENT CONTROL-FILE BUILD DOES.
010100*-----------------------------------------------------------
010200 BUILD-THE-SLOT-CONTROL-FILE.
010300     OPEN OUTPUT SLOT-CONTROL-FILE.
010400     IF SC-FILE-STATUS NOT = "00"
010500         GO TO BUILD-THE-SLOT-CONTROL-FILE-ERROR.
010600     MOVE 1     TO SC-CONTROL-KEY.
010700     MOVE ZERO  TO SC-LAST-SLOT-NUMBER.
010800     WRITE SLOT-CONTROL-RECORD.
010900     ADD 1 TO WS-RECORDS-WRITTEN.
011000     MOVE WS-RECORDS-WRITTEN TO WS-RECORDS-WRITTEN-WORK.
011100     MOVE SC-LAST-SLOT-NUMBER TO WS-NEXT-RRN-WORK.
011200     CLOSE SLOT-CONTROL-FILE.
011300     GO TO BUILD-THE-SLOT-CONTROL-FILE-EXIT.
011400
011500 BUILD-THE-SLOT-CONTROL-FILE-ERROR.
011600     DISPLAY "SLTBLD01 - ERROR OPENING SLOT CONTROL FILE".
011700     DISPLAY SC-FILE-STATUS.
011800
011900 BUILD-THE-SLOT-CONTROL-FILE-EXIT.
012000     EXIT.
012100
012200 DISPLAY-BUILD-MESSAGE.
012300     MOVE WS-BUILD-CCYY TO WS-MSG-CCYY.
012400     MOVE WS-BUILD-MM   TO WS-MSG-MM.
012500     MOVE WS-BUILD-DD   TO WS-MSG-DD.
012600     DISPLAY WS-BUILD-MESSAGE-LINE.
