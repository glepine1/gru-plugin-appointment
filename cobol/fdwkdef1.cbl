000100*-----------------------------------------------------------
000200* FD-WKDEF1   RECORD LAYOUT FOR THE WEEK-DEFINITION /
000300*             WORKING-DAY / TIME-SLOT INPUT FILE.
000400*
000500*             ONE LINE PER TIME SLOT.  THE PARENT WEEK-
000600*             DEFINITION AND WORKING-DAY KEYS RIDE ON EVERY
000700*             LINE (DENORMALIZED) SO THE FILE CAN BE READ
000800*             STRAIGHT THROUGH WITHOUT A PARENT LOOKUP.
000900*-----------------------------------------------------------
001000* 1994-03-02 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.
001100* 1998-11-09 RJH  Y2K - DATE-OF-APPLY WIDENED TO CCYYMMDD.
001200*-----------------------------------------------------------
001300 FD  WEEK-DEFINITION-FILE
001400     LABEL RECORDS ARE STANDARD.
001500 01  WEEK-DEFINITION-RECORD.
001600     05  WK-ID-FORM              PIC 9(9).
001700     05  WK-DATE-OF-APPLY        PIC 9(8).
001800     05  FILLER REDEFINES WK-DATE-OF-APPLY.
001900         10  WK-APPLY-CCYY       PIC 9(4).
002000         10  WK-APPLY-MM         PIC 9(2).
002100         10  WK-APPLY-DD         PIC 9(2).
002200     05  WK-ID-WORKING-DAY       PIC 9(9).
002300     05  WK-DAY-OF-WEEK          PIC 9(1).
002400         88  WK-DAY-IS-MONDAY        VALUE 1.
002500         88  WK-DAY-IS-TUESDAY       VALUE 2.
002600         88  WK-DAY-IS-WEDNESDAY     VALUE 3.
002700         88  WK-DAY-IS-THURSDAY      VALUE 4.
002800         88  WK-DAY-IS-FRIDAY        VALUE 5.
002900         88  WK-DAY-IS-SATURDAY      VALUE 6.
003000         88  WK-DAY-IS-SUNDAY        VALUE 7.
003100     05  WK-STARTING-TIME        PIC 9(4).
003200     05  WK-ENDING-TIME          PIC 9(4).
003300     05  WK-MAX-CAPACITY         PIC 9(5).
003400     05  WK-IS-OPEN              PIC 9(1).
003500         88  WK-SLOT-IS-OPEN         VALUE 1.
003600         88  WK-SLOT-IS-CLOSED       VALUE 0.
003700     05  FILLER                  PIC X(39).
