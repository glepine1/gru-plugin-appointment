000100*-----------------------------------------------------------
000200* FD-CDCTL1   RECORD LAYOUT FOR THE CLOSING-DAY-IMPORT
000300*             CONTROL CARD.
000400*-----------------------------------------------------------
000500* 2004-10-06 RJH  ORIGINAL (REQ 9005).
000600*-----------------------------------------------------------
000700 FD  CLOSING-DAY-IMPORT-CONTROL-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  CLOSING-DAY-IMPORT-CONTROL-RECORD.
001000     05  CC-ID-FORM                         PIC 9(9).
001100     05  FILLER                             PIC X(21).
