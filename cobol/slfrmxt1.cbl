000100*-----------------------------------------------------------
000200* SL-FRMXT1   SELECT CLAUSE FOR THE FORM-RULE-EXTRACT OUTPUT
000300*             FILE - ONE LINE PER FORM-RULE RECORD CREATED
000400*             OR UPDATED BY FRMRUL01.
000500*-----------------------------------------------------------
000600* 1999-09-02 RJH  ORIGINAL - SPLIT OFF THE FORM RULE FIELDS
000700*                 INTO THEIR OWN FILE (REQ 5561).
000800*-----------------------------------------------------------
000900     SELECT FORM-RULE-EXTRACT-FILE
001000         ASSIGN TO FRMRLXTR
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS FX-FILE-STATUS.
