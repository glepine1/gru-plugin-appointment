000100*-----------------------------------------------------------
000200* WS-DATE01   SHARED DATE WORK AREA - CCYYMMDD BREAKDOWN,
000300*             LEAP-YEAR TEST FIELDS AND THE DAY-COUNT TABLE
000400*             USED TO DERIVE A CCYYMMDD'S DAY OF THE WEEK
000500*             WITHOUT AN INTRINSIC FUNCTION ON THIS COMPILER.
000600*-----------------------------------------------------------
000700* 1994-02-11 RJH  ORIGINAL (LIFTED FROM THE OLD DATE05 EDIT
000800*                 CHAIN AND SQUARED AWAY AS A COPY MEMBER).
000900* 1999-04-06 RJH  ADDED THE RATA-DIE DAY-COUNT FIELDS FOR
001000*                 THE NEW WEEKDAY LOOKUP (REQ 5561).
001100*-----------------------------------------------------------
001200 01  DT-CCYYMMDD                         PIC 9(8).
001300 01  FILLER REDEFINES DT-CCYYMMDD.
001400     05  DT-CCYY                         PIC 9(4).
001500     05  DT-MM                           PIC 9(2).
001600     05  DT-DD                           PIC 9(2).
001700
001800 01  DT-WORK-COUNTERS.
001900     05  DT-QUOTIENT                     PIC 9(9)    COMP.
002000     05  DT-REMAINDER                    PIC 9(9)    COMP.
002100     05  DT-CENTURIES                    PIC 9(9)    COMP.
002200     05  DT-FOUR-CENTURIES               PIC 9(9)    COMP.
002300     05  DT-FOUR-YEARS                   PIC 9(9)    COMP.
002400     05  DT-PRIOR-YEAR                   PIC 9(9)    COMP.
002500     05  DT-DAYS-SINCE-EPOCH             PIC 9(9)    COMP.
002600     05  DT-SUBSCRIPT                    PIC 9(2)    COMP.
002700
002800 01  DT-VALID-DATE-FLAG                  PIC X.
002900     88  DT-DATE-IS-INVALID                  VALUE "N".
003000     88  DT-DATE-IS-ZERO                     VALUE "0".
003100     88  DT-DATE-IS-VALID                    VALUE "Y".
003200     88  DT-DATE-IS-OK                       VALUE "Y" "0".
003300
003400 01  DT-LEAP-YEAR-FLAG                   PIC X.
003500     88  DT-YEAR-IS-LEAP                     VALUE "Y".
003600     88  DT-YEAR-IS-NOT-LEAP                 VALUE "N".
003700
003800*-----------------------------------------------------------
003900* CUMULATIVE DAYS BEFORE EACH MONTH OF A NON-LEAP YEAR -
004000* DT-DAYS-BEFORE-MONTH (3) IS THE COUNT OF DAYS IN JAN AND
004100* FEB, I.E. DAYS BEFORE MARCH 1ST.
004200*-----------------------------------------------------------
004300 01  DT-DAYS-BEFORE-MONTH-TABLE.
004400     05  FILLER   PIC 9(3)  COMP  VALUE 0.
004500     05  FILLER   PIC 9(3)  COMP  VALUE 31.
004600     05  FILLER   PIC 9(3)  COMP  VALUE 59.
004700     05  FILLER   PIC 9(3)  COMP  VALUE 90.
004800     05  FILLER   PIC 9(3)  COMP  VALUE 120.
004900     05  FILLER   PIC 9(3)  COMP  VALUE 151.
005000     05  FILLER   PIC 9(3)  COMP  VALUE 181.
005100     05  FILLER   PIC 9(3)  COMP  VALUE 212.
005200     05  FILLER   PIC 9(3)  COMP  VALUE 243.
005300     05  FILLER   PIC 9(3)  COMP  VALUE 273.
005400     05  FILLER   PIC 9(3)  COMP  VALUE 304.
005500     05  FILLER   PIC 9(3)  COMP  VALUE 334.
005600 01  FILLER REDEFINES DT-DAYS-BEFORE-MONTH-TABLE.
005700     05  DT-DAYS-BEFORE-MONTH OCCURS 12 TIMES
005800                              PIC 9(3)  COMP.
005900
006000 01  DT-DAY-OF-WEEK-NUMBER                PIC 9(1)  COMP.
006100     88  DT-DAY-IS-MONDAY                     VALUE 1.
006200     88  DT-DAY-IS-TUESDAY                    VALUE 2.
006300     88  DT-DAY-IS-WEDNESDAY                  VALUE 3.
006400     88  DT-DAY-IS-THURSDAY                   VALUE 4.
006500     88  DT-DAY-IS-FRIDAY                      VALUE 5.
006600     88  DT-DAY-IS-SATURDAY                   VALUE 6.
006700     88  DT-DAY-IS-SUNDAY                     VALUE 7.
006800
006900*-----------------------------------------------------------
007000* DISPLAY-FORMATTED MIRROR OF THE DAY-OF-WEEK NUMBER, FOR THE
007100* CALLER'S ERROR LINE WHEN A BAD WEEKLINE TRIPS THE FORM-RULE
007200* EDIT (REQ 5561 FOLLOW-UP).
007300*-----------------------------------------------------------
007400 01  DT-DAY-OF-WEEK-TRACE-WORK            PIC 9(1)  VALUE ZERO.
007500 01  FILLER REDEFINES DT-DAY-OF-WEEK-TRACE-WORK.
007600     05  DT-DAY-OF-WEEK-TRACE-DISPLAY     PIC 9(1).
