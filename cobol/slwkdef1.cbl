000100*-----------------------------------------------------------
000200* SL-WKDEF1   SELECT CLAUSE FOR THE WEEK-DEFINITION /
000300*             WORKING-DAY / TIME-SLOT INPUT FILE.
000400*-----------------------------------------------------------
000500* 1994-03-02 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.
000600* 1996-07-11 RJH  RENAMED LOGICAL FROM WEEKDEF TO WKDEFIN
000700*                 TO MATCH THE OPERATIONS JCL NAMING STD.
000800*-----------------------------------------------------------
000900     SELECT WEEK-DEFINITION-FILE
001000         ASSIGN TO WKDEFIN
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS WK-FILE-STATUS.
