000100******************************************************************
000200* PROGRAM-ID: CATBLD01
000300* AUTHOR: R J HOLLOWAY
000400* INSTALLATION: ONLINE SERVICES DIVISION - BATCH SECTION
000500* DATE-WRITTEN: 1995-06-14
000600* DATE-COMPILED:
000700* SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------
000900* PURPOSE:
001000*   ONE-TIME BUILD UTILITY FOR A NEW, EMPTY CATEGORY RELATIVE
001100*   FILE.  CATEGORY HAS NO CONTROL RECORD OF ITS OWN - THE
001200*   NEXT ID IS COMPUTED BY CATMNT01 AS MAX(EXISTING ID)+1 AT
001300*   INSERT TIME - SO THIS UTILITY ONLY HAS TO LAY THE FILE
001400*   DOWN EMPTY.
001500*-----------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------
001800* 1995-06-14 RJH  ORIGINAL FOR THE REFERENCE-TABLE REWRITE,       CB0001
001900*                 MODELED ON THE VENDOR-MASTER BUILD UTILITY.
002000* 1998-12-08 RJH  Y2K REMEDIATION - NO DATE FIELDS ON THE         CB0002
002100*                 CATEGORY RECORD, REVIEWED WITH NO CHANGE
002200*                 REQUIRED.
002300* 2001-09-06 KMT  ADDED THE OPEN-STATUS CHECK BEFORE THE          CB0003
002400*                 CLOSE, SAME FIX AS THE SLOT-CONTROL BUILD
002500*                 UTILITY AFTER A BAD ASSIGN ON THE TEST
002600*                 REGION WENT UNREPORTED (TICKET 6512).
002700*-----------------------------------------------------------
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. CATBLD01.
003000 AUTHOR. R J HOLLOWAY.
003100 INSTALLATION. ONLINE SERVICES DIVISION - BATCH SECTION.
003200 DATE-WRITTEN. 1995-06-14.
003300 DATE-COMPILED.
003400 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     COPY "SLCATG01.CBL".
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800     COPY "FDCATG01.CBL".
004900
005000 WORKING-STORAGE SECTION.
005100 77  FILLER                       PIC X(32)
005200         VALUE "* CATBLD01 WORKING STORAGE *".
005300
005400 77  CG-FILE-STATUS               PIC XX.
005500 77  WS-RECORDS-WRITTEN           PIC 9(5)    COMP
005600         VALUE ZERO.
005700
005800 01  WS-RECORDS-WRITTEN-WORK      PIC 9(5)    VALUE ZERO.
005900 01  WS-RECORDS-WRITTEN-VIEW REDEFINES WS-RECORDS-WRITTEN-WORK.
006000     05  WS-RECORDS-WRITTEN-DISPLAY  PIC 9(5).
006100
006200 01  WS-BUILD-DATE-STAMP          PIC 9(8)    VALUE ZERO.
006300 01  WS-BUILD-DATE-VIEW REDEFINES WS-BUILD-DATE-STAMP.
006400     05  WS-BUILD-CCYY            PIC 9(4).
006500     05  WS-BUILD-MM              PIC 9(2).
006600     05  WS-BUILD-DD              PIC 9(2).
006700
006800 01  WS-CATEGORY-RRN-WORK         PIC 9(9)    VALUE ZERO.
006900 01  WS-CATEGORY-RRN-VIEW REDEFINES WS-CATEGORY-RRN-WORK.
007000     05  WS-CATEGORY-RRN-DISPLAY  PIC 9(9).
007100
007200 01  WS-BUILD-MESSAGE-LINE.
007300     05  FILLER                   PIC X(20)
007400         VALUE "CATBLD01 - BUILT ON ".
007500     05  WS-MSG-CCYY              PIC 9(4).
007600     05  FILLER                   PIC X(1)  VALUE "-".
007700     05  WS-MSG-MM                PIC 9(2).
007800     05  FILLER                   PIC X(1)  VALUE "-".
007900     05  WS-MSG-DD                PIC 9(2).
008000     05  FILLER                   PIC X(42).
008100
008200 PROCEDURE DIVISION.
008300 PROGRAM-BEGIN.
008400     PERFORM BUILD-THE-EMPTY-CATEGORY-FILE
008500         THRU BUILD-THE-EMPTY-CATEGORY-FILE-EXIT.
008600     PERFORM DISPLAY-BUILD-MESSAGE.
008700
008800 PROGRAM-EXIT.
008900     EXIT PROGRAM.
009000
009100 PROGRAM-DONE.
009200     STOP RUN.
009300
009400*-----------------------------------------------------------
009500* BUILD-THE-EMPTY-CATEGORY-FILE/-EXIT RANGE (REQ 7402
009600* FOLLOW-UP) - A BAD OPEN STATUS SKIPS THE CLOSE STEP THE
009700* SAME WAY THE SLOT-CONTROL BUILD PROGRAM DOES.
009800*-----------------------------------------------------------
009900 BUILD-THE-EMPTY-CATEGORY-FILE.
010000     OPEN OUTPUT CATEGORY-FILE.
010100     IF CG-FILE-STATUS NOT = "00"
010200         GO TO BUILD-THE-EMPTY-CATEGORY-FILE-ERROR.
010300     CLOSE CATEGORY-FILE.
010400     MOVE WS-RECORDS-WRITTEN TO WS-RECORDS-WRITTEN-WORK.
010500     GO TO BUILD-THE-EMPTY-CATEGORY-FILE-EXIT.
010600
010700 BUILD-THE-EMPTY-CATEGORY-FILE-ERROR.
010800     DISPLAY "CATBLD01 - ERROR OPENING CATEGORY FILE".
010900     DISPLAY CG-FILE-STATUS.
011000
011100 BUILD-THE-EMPTY-CATEGORY-FILE-EXIT.
011200     EXIT.
011300
011400 DISPLAY-BUILD-MESSAGE.
011500     MOVE WS-BUILD-CCYY TO WS-MSG-CCYY.
011600     MOVE WS-BUILD-MM   TO WS-MSG-MM.
011700     MOVE WS-BUILD-DD   TO WS-MSG-DD.
011800     DISPLAY WS-BUILD-MESSAGE-LINE.
