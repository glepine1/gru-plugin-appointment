000100******************************************************************
000200* PROGRAM-ID: FRMVAL01
000300* AUTHOR: R J HOLLOWAY
000400* INSTALLATION: ONLINE SERVICES DIVISION - BATCH SECTION
000500* DATE-WRITTEN: 2003-02-11
000600* DATE-COMPILED:
000700* SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------
000900* PURPOSE:
001000*   FORM-CONFIGURATION CONSTRAINT-CHECK BATCH.  FOR EACH FORM
001100*   CONFIGURATION ON FCFGREQ, RUNS ALL FOUR CONSTRAINT CHECKS
001200*   - TIME WINDOW, VALIDITY-DATE ORDER, SLOT CAPACITY VS.
001300*   PEOPLE-PER-APPOINTMENT, AND AT-LEAST-ONE-WORKING-DAY -
001400*   AND WRITES A PASS/FAIL FLAG FOR EACH CHECK PLUS AN
001500*   OVERALL VALID FLAG TO FCFGXTR.  ALL FOUR CHECKS ARE RUN
001600*   REGARDLESS OF WHETHER AN EARLIER ONE FAILED, SO A
001700*   MAINTAINER SEES EVERY PROBLEM WITH A FORM IN ONE PASS
001800*   RATHER THAN ONE ERROR AT A TIME.
001900*-----------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------
002200* 2003-02-11 RJH  ORIGINAL - PULLED THE FORM-CONSTRAINT           FV0001
002300*                 CHECKS OUT OF THE JSP LAYER SO THE NIGHT
002400*                 RUN COULD RE-VALIDATE ANY FORM CHANGED
002500*                 DURING THE DAY WITHOUT A BROWSER OPEN
002600*                 (REQ 8140).
002700* 2003-05-19 RJH  SWITCHED THE DURATION CHECK TO CALL             FV0002
002800*                 SLTTIME1 SO THE MINUTES-BETWEEN MATH
002900*                 AGREES WITH THE SLOT GENERATION BATCH
003000*                 (REQ 8140).
003100* 2007-01-30 KMT  CHECK-SLOT-CAPACITY-AND-PEOPLE WAS PASSING A    FV0003
003200*                 FORM WITH ZERO CAPACITY AND ZERO PEOPLE-PER-
003300*                 APPOINTMENT AS VALID - ADDED THE EXPLICIT
003400*                 GREATER-THAN-ZERO TEST ON BOTH FIELDS
003500*                 (TICKET 7588).
003600*-----------------------------------------------------------
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. FRMVAL01.
003900 AUTHOR. R J HOLLOWAY.
004000 INSTALLATION. ONLINE SERVICES DIVISION - BATCH SECTION.
004100 DATE-WRITTEN. 2003-02-11.
004200 DATE-COMPILED.
004300 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     COPY "SLFCFRQ1.CBL".
005300     COPY "SLFCFXT1.CBL".
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800     COPY "FDFCFRQ1.CBL".
005900     COPY "FDFCFXT1.CBL".
006000
006100 WORKING-STORAGE SECTION.
006200 77  FILLER                       PIC X(32)
006300         VALUE "* FRMVAL01 WORKING STORAGE *".
006400
006500 77  FV-FILE-STATUS               PIC XX.
006600 77  VX-FILE-STATUS               PIC XX.
006700
006800 77  WS-REQUEST-EOF               PIC X       VALUE "N".
006900     88  WS-NO-MORE-REQUESTS                   VALUE "Y".
007000
007100 77  WS-WINDOW-MINUTES            PIC 9(5)    COMP.
007200 77  WS-DURATION-QUOTIENT         PIC 9(5)    COMP.
007300 77  WS-DURATION-REMAINDER        PIC 9(5)    COMP.
007400
007500 01  WS-SLTTIME-WORK-AREA.
007600     05  WS-SLTTIME-FUNCTION       PIC X.
007700     05  WS-SLTTIME-TIME-1         PIC 9(4).
007800     05  WS-SLTTIME-TIME-2         PIC 9(4).
007900     05  WS-SLTTIME-MINUTES        PIC 9(5).
008000
008100 01  WS-TIME-ERROR-WORK            PIC 9(1)    VALUE ZERO.
008200 01  WS-TIME-ERROR-VIEW REDEFINES WS-TIME-ERROR-WORK.
008300     05  WS-TIME-ERROR-DISPLAY     PIC 9(1).
008400
008500 01  WS-OPEN-FLAG-COUNT-WORK       PIC 9(2)    VALUE ZERO.
008600 01  WS-OPEN-FLAG-COUNT-VIEW REDEFINES WS-OPEN-FLAG-COUNT-WORK.
008700     05  WS-OPEN-FLAG-COUNT-DISPLAY PIC 9(2).
008800
008900 01  WS-RECORDS-PROCESSED-WORK     PIC 9(7)    VALUE ZERO.
009000 01  WS-RECORDS-PROCESSED-VIEW
009100         REDEFINES WS-RECORDS-PROCESSED-WORK.
009200     05  WS-RECORDS-PROCESSED-DISPLAY PIC 9(7).
009300
009400 LINKAGE SECTION.
009500
009600 PROCEDURE DIVISION.
009700 PROGRAM-BEGIN.
009800     PERFORM OPENING-PROCEDURE.
009900     PERFORM MAIN-PROCESS.
010000     PERFORM CLOSING-PROCEDURE.
010100
010200 PROGRAM-EXIT.
010300     EXIT PROGRAM.
010400
010500 PROGRAM-DONE.
010600     STOP RUN.
010700
010800 OPENING-PROCEDURE.
010900     OPEN INPUT  FORM-CONFIG-VALIDATE-REQUEST-FILE.
011000     OPEN OUTPUT FORM-CONFIG-VALIDATE-EXTRACT-FILE.
011100
011200 CLOSING-PROCEDURE.
011300     CLOSE FORM-CONFIG-VALIDATE-REQUEST-FILE
011400           FORM-CONFIG-VALIDATE-EXTRACT-FILE.
011500
011600 MAIN-PROCESS.
011700     PERFORM READ-NEXT-REQUEST.
011800     PERFORM PROCESS-ONE-CONFIG
011900         UNTIL WS-NO-MORE-REQUESTS.
012000
012100 READ-NEXT-REQUEST.
012200     READ FORM-CONFIG-VALIDATE-REQUEST-FILE
012300         AT END
012400             MOVE "Y" TO WS-REQUEST-EOF.
012500
012600*-----------------------------------------------------------
012700* CHECKCONSTRAINTS - ALL FOUR CHECKS ALWAYS RUN, NO SHORT
012800* CIRCUIT, SO EVERY PROBLEM WITH THE FORM SHOWS UP ON ONE
012900* PASS THROUGH THE EXTRACT.
013000*-----------------------------------------------------------
013100 PROCESS-ONE-CONFIG.
013200     PERFORM CHECK-STARTING-AND-ENDING-TIME
013300         THRU SET-OVERALL-VALID-FLAG.
013400     MOVE FV-ID-FORM TO VX-ID-FORM.
013500     WRITE FORM-CONFIG-VALIDATE-EXTRACT-RECORD.
013600     ADD 1 TO WS-RECORDS-PROCESSED-WORK.
013700     PERFORM READ-NEXT-REQUEST.
013800
013900*-----------------------------------------------------------
014000* CHECKSTARTINGANDENDINGTIME - TIME-START MUST NOT BE AFTER
014100* TIME-END; THE APPOINTMENT DURATION MUST FIT THE WINDOW AND
014200* DIVIDE IT EVENLY.  ALL THREE CONDITIONS ARE TESTED
014300* INDEPENDENTLY - THE CHECK FAILS IF ANY ONE OF THEM IS TRUE.
014400*-----------------------------------------------------------
014500 CHECK-STARTING-AND-ENDING-TIME.
014600     MOVE "P" TO VX-TIME-CHECK-FLAG.
014700     MOVE ZERO TO WS-TIME-ERROR-WORK.
014800     IF FV-TIME-START > FV-TIME-END
014900         MOVE 1 TO WS-TIME-ERROR-WORK.
015000
015100     MOVE "B"            TO WS-SLTTIME-FUNCTION.
015200     MOVE FV-TIME-START  TO WS-SLTTIME-TIME-1.
015300     MOVE FV-TIME-END    TO WS-SLTTIME-TIME-2.
015400     CALL "SLTTIME1" USING WS-SLTTIME-FUNCTION
015500                           WS-SLTTIME-TIME-1
015600                           WS-SLTTIME-TIME-2
015700                           WS-SLTTIME-MINUTES.
015800     MOVE WS-SLTTIME-MINUTES TO WS-WINDOW-MINUTES.
015900
016000     IF FV-DURATION-APPOINTMENTS > WS-WINDOW-MINUTES
016100         MOVE 1 TO WS-TIME-ERROR-WORK.
016200
016300     IF FV-DURATION-APPOINTMENTS = ZERO
016400         MOVE 1 TO WS-TIME-ERROR-WORK.
016500     IF FV-DURATION-APPOINTMENTS NOT = ZERO
016600         PERFORM CHECK-DURATION-DIVIDES-WINDOW.
016700
016800     IF WS-TIME-ERROR-WORK NOT = ZERO
016900         MOVE "F" TO VX-TIME-CHECK-FLAG.
017000
017100 CHECK-DURATION-DIVIDES-WINDOW.
017200     DIVIDE WS-WINDOW-MINUTES BY FV-DURATION-APPOINTMENTS
017300         GIVING WS-DURATION-QUOTIENT
017400         REMAINDER WS-DURATION-REMAINDER.
017500     IF WS-DURATION-REMAINDER NOT = ZERO
017600         MOVE 1 TO WS-TIME-ERROR-WORK.
017700
017800*-----------------------------------------------------------
017900* CHECKSTARTINGANDENDINGVALIDITYDATE - ONLY EVALUATED WHEN
018000* BOTH VALIDITY DATES ARE PRESENT (NON-ZERO); THE CCYYMMDD
018100* PICTURE COMPARES IN CALENDAR ORDER DIRECTLY, NO CALL
018200* NEEDED.
018300*-----------------------------------------------------------
018400 CHECK-STARTING-AND-ENDING-VALIDITY-DATE.
018500     MOVE "P" TO VX-VALIDITY-DATE-CHECK-FLAG.
018600     IF FV-DATE-START-VALIDITY NOT = ZERO
018700             AND FV-DATE-END-VALIDITY NOT = ZERO
018800         IF FV-DATE-START-VALIDITY > FV-DATE-END-VALIDITY
018900             MOVE "F" TO VX-VALIDITY-DATE-CHECK-FLAG.
019000
019100*-----------------------------------------------------------
019200* CHECKSLOTCAPACITYANDPEOPLEPERAPPOINTMENT
019300*-----------------------------------------------------------
019400 CHECK-SLOT-CAPACITY-AND-PEOPLE.
019500     MOVE "P" TO VX-CAPACITY-CHECK-FLAG.
019600     IF FV-MAX-PEOPLE-PER-APPOINTMENT > FV-MAX-CAPACITY-PER-SLOT
019700         MOVE "F" TO VX-CAPACITY-CHECK-FLAG.
019800
019900*-----------------------------------------------------------
020000* CHECKATLEASTONEWORKINGDAYOPEN - LOGICAL OR OF ALL SEVEN
020100* WEEKDAY FLAGS.
020200*-----------------------------------------------------------
020300 CHECK-AT-LEAST-ONE-WORKING-DAY-OPEN.
020400     MOVE "P" TO VX-WORKING-DAY-CHECK-FLAG.
020500     MOVE ZERO TO WS-OPEN-FLAG-COUNT-WORK.
020600     ADD FV-IS-OPEN-MONDAY    TO WS-OPEN-FLAG-COUNT-WORK.
020700     ADD FV-IS-OPEN-TUESDAY   TO WS-OPEN-FLAG-COUNT-WORK.
020800     ADD FV-IS-OPEN-WEDNESDAY TO WS-OPEN-FLAG-COUNT-WORK.
020900     ADD FV-IS-OPEN-THURSDAY  TO WS-OPEN-FLAG-COUNT-WORK.
021000     ADD FV-IS-OPEN-FRIDAY    TO WS-OPEN-FLAG-COUNT-WORK.
021100     ADD FV-IS-OPEN-SATURDAY  TO WS-OPEN-FLAG-COUNT-WORK.
021200     ADD FV-IS-OPEN-SUNDAY    TO WS-OPEN-FLAG-COUNT-WORK.
021300     IF WS-OPEN-FLAG-COUNT-WORK = ZERO
021400         MOVE "F" TO VX-WORKING-DAY-CHECK-FLAG.
021500
021600 SET-OVERALL-VALID-FLAG.
021700     MOVE "Y" TO VX-OVERALL-VALID-FLAG.
021800     IF VX-TIME-CHECK-FAILED
021900         MOVE "N" TO VX-OVERALL-VALID-FLAG.
022000     IF VX-VALIDITY-DATE-CHECK-FAILED
022100         MOVE "N" TO VX-OVERALL-VALID-FLAG.
022200     IF VX-CAPACITY-CHECK-FAILED
022300         MOVE "N" TO VX-OVERALL-VALID-FLAG.
022400     IF VX-WORKING-DAY-CHECK-FAILED
022500         MOVE "N" TO VX-OVERALL-VALID-FLAG.
