000100*-----------------------------------------------------------
000200* FD-UPDRQ1   RECORD LAYOUT FOR THE SLOT-MODIFICATION
000300*             REQUEST FILE.
000400*
000500*             UQ-ID-SLOT OF ZERO MEANS A BRAND NEW SLOT IS
000600*             BEING INSERTED AT UQ-STARTING-DATE/TIME; A
000700*             NON-ZERO UQ-ID-SLOT MEANS THE SLOT ALREADY ON
000800*             SLOT-FILE AT THAT RELATIVE RECORD NUMBER IS
000900*             BEING MODIFIED.
001000*-----------------------------------------------------------
001100* 1994-05-02 RJH  ORIGINAL FOR THE SLOT UPDATE/SHIFT REWRITE.
001200*-----------------------------------------------------------
001300 FD  SLOT-UPDATE-REQUEST-FILE
001400     LABEL RECORDS ARE STANDARD.
001500 01  SLOT-UPDATE-REQUEST-RECORD.
001600     05  UQ-ID-SLOT                  PIC 9(9).
001700     05  UQ-ID-FORM                  PIC 9(9).
001800     05  UQ-STARTING-DATE            PIC 9(8).
001900     05  UQ-STARTING-TIME            PIC 9(4).
002000     05  UQ-NEW-ENDING-TIME          PIC 9(4).
002100     05  UQ-MAX-CAPACITY             PIC 9(5).
002200     05  UQ-IS-OPEN                  PIC 9(1).
002300         88  UQ-SLOT-IS-OPEN                 VALUE 1.
002400         88  UQ-SLOT-IS-CLOSED               VALUE 0.
002500     05  UQ-SHIFT-CODE               PIC X.
002600         88  UQ-NO-SHIFT-REQUESTED           VALUE "N".
002700         88  UQ-SHIFT-REQUESTED              VALUE "S".
002800     05  FILLER                      PIC X(22).
