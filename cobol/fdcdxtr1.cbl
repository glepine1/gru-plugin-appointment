000100*-----------------------------------------------------------
000200* FD-CDXTR1   RECORD LAYOUT FOR THE CLOSING-DAY-IMPORT
000300*             EXTRACT FILE.
000400*-----------------------------------------------------------
000500* 2004-10-06 RJH  ORIGINAL (REQ 9005).
000600*-----------------------------------------------------------
000700 FD  CLOSING-DAY-EXTRACT-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  CLOSING-DAY-EXTRACT-RECORD.
001000     05  CE-ID-FORM                         PIC 9(9).
001100     05  CE-CLOSING-DATE                    PIC 9(8).
001200     05  FILLER                             PIC X(13).
