000100*-----------------------------------------------------------
000200* SL-FRMRQ1   SELECT CLAUSE FOR THE FORM-RULE-REQUEST FILE -
000300*             THE TRANSACTION CARDS THAT DRIVE FRMRUL01 (ONE
000400*             LINE PER FORM WHOSE RULE FIELDS ARE BEING
000500*             CREATED OR CHANGED FROM THE ON-LINE EDIT
000600*             SCREEN).
000700*-----------------------------------------------------------
000800* 1999-09-02 RJH  ORIGINAL - SPLIT OFF THE FORM RULE FIELDS
000900*                 INTO THEIR OWN FILE (REQ 5561).
001000*-----------------------------------------------------------
001100     SELECT FORM-RULE-REQUEST-FILE
001200         ASSIGN TO FRMRLREQ
001300         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS IS TX-FILE-STATUS.
