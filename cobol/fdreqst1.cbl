000100*-----------------------------------------------------------
000200* FD-REQST1   RECORD LAYOUT FOR THE SLOT-GENERATION REQUEST
000300*             FILE.
000400*-----------------------------------------------------------
000500* 1994-03-09 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.
000600*-----------------------------------------------------------
000700 FD  SLOT-REQUEST-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  SLOT-REQUEST-RECORD.
001000     05  RQ-ID-FORM                  PIC 9(9).
001100     05  RQ-STARTING-DATE            PIC 9(8).
001200     05  RQ-ENDING-DATE               PIC 9(8).
001300     05  FILLER                      PIC X(55).
