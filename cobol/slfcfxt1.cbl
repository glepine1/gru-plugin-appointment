000100*-----------------------------------------------------------
000200* SL-FCFXT1   SELECT CLAUSE FOR THE FORM-CONFIG-VALIDATE
000300*             EXTRACT FILE - ONE LINE PER FORM CHECKED BY
000400*             FRMVAL01, CARRYING THE RESULT OF EACH OF THE
000500*             FOUR CONSTRAINT CHECKS.
000600*-----------------------------------------------------------
000700* 2003-02-11 RJH  ORIGINAL (REQ 8140).
000800*-----------------------------------------------------------
000900     SELECT FORM-CONFIG-VALIDATE-EXTRACT-FILE
001000         ASSIGN TO FCFGXTR
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS VX-FILE-STATUS.
