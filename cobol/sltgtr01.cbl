000100******************************************************************
000200* PROGRAM-ID: SLTGTR01
000300* AUTHOR: R J HOLLOWAY
000400* INSTALLATION: ONLINE SERVICES DIVISION - BATCH SECTION
000500* DATE-WRITTEN: 1994-04-18
000600* DATE-COMPILED:
000700* SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------
000900* PURPOSE:
001000*   TRAILING-SLOT GENERATOR.  GIVEN A CLOCK TIME AND TODAY'S
001100*   TABLE OF TEMPLATE TIME SLOTS (FROM THE WEEK DEFINITION),
001200*   FINDS THE TEMPLATE SLOT WHOSE STARTING TIME MATCHES AND
001300*   RETURNS ITS ENDING TIME, OPEN/CLOSED FLAG, AND RESOLVED
001400*   CAPACITY - THE TEMPLATE'S OWN MAX CAPACITY WHEN IT IS
001500*   NON-ZERO, ELSE THE RESERVATION RULE'S DEFAULT CAPACITY
001600*   FOR THE DAY.  CALLED ONCE PER CLOCK STEP BY EACH CALLER'S
001700*   OWN WALK LOOP SO SLTGEN01 (INITIAL BUILD) AND SLTUPD01
001800*   (SHIFT/REBUILD) RESOLVE A GIVEN TIME THE SAME WAY.
001900*-----------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------
002200* 1994-04-18 RJH  ORIGINAL - PULLED THE TEMPLATE-MATCH AND        ST0001
002300*                 DEFAULT-CAPACITY FALLBACK OUT OF SLTGEN01
002400*                 SO SLTUPD01'S SHIFT LOGIC COULD REUSE IT
002500*                 WITHOUT A SECOND COPY OF THE FALLBACK RULE.
002600* 1998-12-02 RJH  Y2K REMEDIATION - NO DATE FIELDS IN THIS        ST0002
002700*                 SUBROUTINE, CLOCK TIMES ONLY - REVIEWED AND
002800*                 SIGNED OFF WITH NO CHANGE REQUIRED.
002900* 2003-07-11 KMT  RESOLVE-CAPACITY WAS COMPARING LK-TS-MAXCAP     ST0003
003000*                 TO SPACES INSTEAD OF ZERO ON A NUMERIC
003100*                 FIELD - WORKED BY ACCIDENT ON THIS COMPILER
003200*                 BUT FAILED OVER ON THE NEW ONE (TICKET 6988).
003300*-----------------------------------------------------------
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. SLTGTR01.
003600 AUTHOR. R J HOLLOWAY.
003700 INSTALLATION. ONLINE SERVICES DIVISION - BATCH SECTION.
003800 DATE-WRITTEN. 1994-04-18.
003900 DATE-COMPILED.
004000 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900 77  FILLER                   PIC X(32)
005000         VALUE "* SLTGTR01 WORKING STORAGE *".
005100
005200 LINKAGE SECTION.
005300 01  LK-WALK-TIME                  PIC 9(4).
005400 01  LK-WALK-TIME-VIEW REDEFINES LK-WALK-TIME.
005500     05  LK-WALK-HH                PIC 9(2).
005600     05  LK-WALK-MN                PIC 9(2).
005700 01  LK-DEFAULT-CAPACITY           PIC 9(5).
005800 01  LK-TODAY-SLOT-COUNT           PIC 9(4)    COMP.
005900 01  LK-TODAY-SLOT-TABLE.
006000     05  LK-TS-ENTRY OCCURS 30 TIMES
006100                     INDEXED BY LK-TS-NDX.
006200         10  LK-TS-START          PIC 9(4).
006300         10  LK-TS-START-VIEW REDEFINES LK-TS-START.
006400             15  LK-TS-START-HH   PIC 9(2).
006500             15  LK-TS-START-MN   PIC 9(2).
006600         10  LK-TS-END            PIC 9(4).
006700         10  LK-TS-MAXCAP         PIC 9(5).
006800         10  LK-TS-ISOPEN         PIC 9(1).
006900 01  LK-FOUND-FLAG                 PIC X.
007000     88  LK-TEMPLATE-WAS-FOUND         VALUE "Y".
007100 01  LK-OUT-END-TIME                PIC 9(4).
007200 01  LK-OUT-END-TIME-VIEW REDEFINES LK-OUT-END-TIME.
007300     05  LK-OUT-END-HH              PIC 9(2).
007400     05  LK-OUT-END-MN              PIC 9(2).
007500 01  LK-OUT-CAPACITY                PIC 9(5).
007600 01  LK-OUT-IS-OPEN                 PIC 9(1).
007700
007800 PROCEDURE DIVISION USING LK-WALK-TIME
007900                          LK-DEFAULT-CAPACITY
008000                          LK-TODAY-SLOT-COUNT
008100                          LK-TODAY-SLOT-TABLE
008200                          LK-FOUND-FLAG
008300                          LK-OUT-END-TIME
008400                          LK-OUT-CAPACITY
008500                          LK-OUT-IS-OPEN.
008600
008700 PROGRAM-BEGIN.
008800     MOVE "N" TO LK-FOUND-FLAG.
008900     MOVE 0 TO LK-OUT-END-TIME.
009000     MOVE 0 TO LK-OUT-CAPACITY.
009100     MOVE 0 TO LK-OUT-IS-OPEN.
009200     PERFORM MATCH-TEMPLATE-ENTRY THRU MATCH-TEMPLATE-ENTRY-EXIT
009300         VARYING LK-TS-NDX FROM 1 BY 1
009400         UNTIL LK-TS-NDX > LK-TODAY-SLOT-COUNT
009500            OR LK-TEMPLATE-WAS-FOUND.
009600
009700 PROGRAM-EXIT.
009800     EXIT PROGRAM.
009900
010000 PROGRAM-DONE.
010100     GOBACK.
010200
010300*-----------------------------------------------------------
010400* MATCH-TEMPLATE-ENTRY/-EXIT RANGE (REQ 7402 FOLLOW-UP) - A
010500* MISS BAILS STRAIGHT OUT OF THE RANGE SO RESOLVE-CAPACITY
010600* NEVER RUNS AGAINST A SUBSCRIPT THAT DID NOT MATCH.
010700*-----------------------------------------------------------
010800 MATCH-TEMPLATE-ENTRY.
010900     IF LK-TS-START (LK-TS-NDX) NOT = LK-WALK-TIME
011000         GO TO MATCH-TEMPLATE-ENTRY-EXIT.
011100     MOVE "Y" TO LK-FOUND-FLAG
011200     MOVE LK-TS-END (LK-TS-NDX) TO LK-OUT-END-TIME
011300     MOVE LK-TS-ISOPEN (LK-TS-NDX) TO LK-OUT-IS-OPEN.
011400     PERFORM RESOLVE-CAPACITY.
011500
011600 RESOLVE-CAPACITY.
011700     IF LK-TS-MAXCAP (LK-TS-NDX) NOT = 0
011800         MOVE LK-TS-MAXCAP (LK-TS-NDX) TO LK-OUT-CAPACITY
011900     ELSE
012000         MOVE LK-DEFAULT-CAPACITY TO LK-OUT-CAPACITY.
012100
012200 MATCH-TEMPLATE-ENTRY-EXIT.
012300     EXIT.
