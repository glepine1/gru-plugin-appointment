000100*-----------------------------------------------------------
000200* FD-FCFRQ1   RECORD LAYOUT FOR THE FORM-CONFIG-VALIDATE
000300*             REQUEST FILE - THE EDITABLE FORM'S CONSTRAINT
000400*             FIELDS AS SERIALIZED BY THE ON-LINE EDIT
000500*             SCREEN, ONE RECORD PER FORM TO BE CHECKED.
000600*-----------------------------------------------------------
000700* 2003-02-11 RJH  ORIGINAL - PULLED THE FORM-CONSTRAINT
000800*                 CHECKS OUT OF THE JSP LAYER (REQ 8140).
000900*-----------------------------------------------------------
001000 FD  FORM-CONFIG-VALIDATE-REQUEST-FILE
001100     LABEL RECORDS ARE STANDARD.
001200 01  FORM-CONFIG-VALIDATE-REQUEST-RECORD.
001300     05  FV-ID-FORM                         PIC 9(9).
001400     05  FV-TIME-START                      PIC 9(4).
001500     05  FV-TIME-END                        PIC 9(4).
001600     05  FV-DURATION-APPOINTMENTS           PIC 9(5).
001700     05  FV-DATE-START-VALIDITY             PIC 9(8).
001800     05  FV-DATE-END-VALIDITY               PIC 9(8).
001900     05  FV-MAX-PEOPLE-PER-APPOINTMENT      PIC 9(5).
002000     05  FV-MAX-CAPACITY-PER-SLOT           PIC 9(5).
002100     05  FV-WEEKDAY-OPEN-FLAGS.
002200         10  FV-IS-OPEN-MONDAY              PIC 9(1).
002300         10  FV-IS-OPEN-TUESDAY             PIC 9(1).
002400         10  FV-IS-OPEN-WEDNESDAY           PIC 9(1).
002500         10  FV-IS-OPEN-THURSDAY            PIC 9(1).
002600         10  FV-IS-OPEN-FRIDAY              PIC 9(1).
002700         10  FV-IS-OPEN-SATURDAY            PIC 9(1).
002800         10  FV-IS-OPEN-SUNDAY              PIC 9(1).
002900     05  FILLER                             PIC X(20).
