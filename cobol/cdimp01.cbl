000100******************************************************************
000200* PROGRAM-ID: CDIMP01
000300* AUTHOR: R J HOLLOWAY
000400* INSTALLATION: ONLINE SERVICES DIVISION - BATCH SECTION
000500* DATE-WRITTEN: 2004-10-06
000600* DATE-COMPILED:
000700* SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------
000900* PURPOSE:
001000*   RECONCILES A BULK CLOSING-DAY UPLOAD (CDIMPRT) AGAINST
001100*   THE FORM'S EXISTING CLOSING-DAY LIST AND OPEN SLOTS.  A
001200*   DATE ALREADY ON FILE IS SILENTLY SKIPPED.  EVERY OTHER
001300*   IMPORTED DATE IS CHECKED FOR AN OPEN SLOT ON THAT DATE -
001400*   THE FIRST ONE FOUND ABORTS THE WHOLE IMPORT (NOTHING IS
001500*   SAVED).  IF NO COLLISION TURNS UP, EVERY NEW DATE IS
001600*   WRITTEN TO THE CLOSING-DAY EXTRACT FOR THE DOWNSTREAM JOB
001700*   THAT APPENDS IT TO THE REAL CLOSING-DAY STORE.
001800*-----------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------
002100* 2004-10-06 RJH  ORIGINAL - SPLIT THE CLOSING-DAY IMPORT         CI0001
002200*                 RECONCILIATION OUT OF THE ON-LINE BEAN SO
002300*                 A LARGE UPLOAD DOESN'T TIE UP THE WEB
002400*                 SERVER WHILE IT SCANS EVERY SLOT ON FILE
002500*                 (REQ 9005).
002600* 2005-06-21 KMT  REPORT-COLLISION NOW WRITES THE COLLIDING       CI0002
002700*                 DATE TO CS-COLLISION-DATE BEFORE THE EXTRACT
002800*                 IS WRITTEN - THE FIELD WAS BEING LEFT AT
002900*                 WHATEVER PARSE-IMPORT-FILE LAST LEFT IT AT
003000*                 (TICKET 7190).
003100* 2008-02-14 DWP  BLANK-LINE SKIP IN PARSE-IMPORT-FILE WAS        CI0003
003200*                 COUNTING A LINE OF ALL SPACES AS AN IMPORTED
003300*                 DATE OF ZEROES - ADDED THE EXPLICIT SPACES
003400*                 TEST (TICKET 7802).
003500*-----------------------------------------------------------
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. CDIMP01.
003800 AUTHOR. R J HOLLOWAY.
003900 INSTALLATION. ONLINE SERVICES DIVISION - BATCH SECTION.
004000 DATE-WRITTEN. 2004-10-06.
004100 DATE-COMPILED.
004200 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     COPY "SLCDCTL1.CBL".
005200     COPY "SLCDIMP1.CBL".
005300     COPY "SLCLSDY1.CBL".
005400     COPY "SLSLOT01.CBL".
005500     COPY "SLCDXTR1.CBL".
005600     COPY "SLCDRSL1.CBL".
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100     COPY "FDCDCTL1.CBL".
006200     COPY "FDCDIMP1.CBL".
006300     COPY "FDCLSDY1.CBL".
006400     COPY "FDSLOT01.CBL".
006500     COPY "FDCDXTR1.CBL".
006600     COPY "FDCDRSL1.CBL".
006700
006800 WORKING-STORAGE SECTION.
006900 77  FILLER                       PIC X(32)
007000         VALUE "* CDIMP01 WORKING STORAGE *".
007100
007200 77  CC-FILE-STATUS               PIC XX.
007300 77  CI-FILE-STATUS               PIC XX.
007400 77  CD-FILE-STATUS               PIC XX.
007500 77  SL-FILE-STATUS               PIC XX.
007600 77  CE-FILE-STATUS               PIC XX.
007700 77  CS-FILE-STATUS               PIC XX.
007800
007900 77  WS-SLOT-RRN                  PIC 9(9)    COMP.
008000 77  WS-TARGET-FORM                PIC 9(9)    VALUE ZERO.
008100
008200 77  WS-IMPORT-FILE-PRESENT        PIC X       VALUE "Y".
008300     88  WS-IMPORT-FILE-WAS-FOUND               VALUE "Y".
008400     88  WS-IMPORT-FILE-WAS-NOT-FOUND           VALUE "N".
008500
008600 77  WS-MASTER-EOF                 PIC X       VALUE "N".
008700     88  WS-MASTER-AT-END                       VALUE "Y".
008800
008900 77  WS-COLLISION-FLAG             PIC X       VALUE "N".
009000     88  WS-COLLISION-WAS-FOUND                 VALUE "Y".
009100
009200 77  WS-SLOT-SCAN-EOF               PIC X       VALUE "N".
009300     88  WS-SLOT-SCAN-AT-END                    VALUE "Y".
009400
009500*-----------------------------------------------------------
009600* EXISTING-CLOSING-DAY TABLE - EVERY CLOSING DATE ALREADY ON
009700* FILE FOR THE TARGET FORM, SO AN IMPORTED DATE ALREADY
009800* PRESENT CAN BE SKIPPED WITHOUT A RE-CHECK.
009900*-----------------------------------------------------------
010000 01  WS-EXISTING-CLOSING-TABLE.
010100     05  WS-EC-ENTRY OCCURS 400 TIMES
010200                     INDEXED BY WS-EC-NDX.
010300         10  WS-EC-DATE               PIC 9(8).
010400         10  FILLER                   PIC X(4).
010500 77  WS-EXISTING-CLOSING-COUNT    PIC 9(4)    COMP.
010600
010700*-----------------------------------------------------------
010800* TO-SAVE TABLE - NEW IMPORTED DATES CLEARED FOR SAVING.  NOT
010900* WRITTEN TO THE EXTRACT UNTIL THE WHOLE FILE HAS BEEN
011000* SCANNED WITH NO COLLISION.
011100*-----------------------------------------------------------
011200 01  WS-TO-SAVE-TABLE.
011300     05  WS-TS-ENTRY OCCURS 400 TIMES
011400                     INDEXED BY WS-TS-NDX.
011500         10  WS-TS-DATE               PIC 9(8).
011600         10  FILLER                   PIC X(4).
011700 77  WS-TO-SAVE-COUNT              PIC 9(4)    COMP.
011800
011900 77  WS-IMPORTED-DATE-COUNT        PIC 9(4)    COMP.
012000
012100 01  WS-SCRATCH-DATE-WORK           PIC 9(8)    VALUE ZERO.
012200 01  WS-SCRATCH-DATE-VIEW REDEFINES WS-SCRATCH-DATE-WORK.
012300     05  WS-SCRATCH-DATE-CCYY       PIC 9(4).
012400     05  WS-SCRATCH-DATE-MM         PIC 9(2).
012500     05  WS-SCRATCH-DATE-DD         PIC 9(2).
012600
012700 01  WS-SAVED-COUNT-WORK            PIC 9(5)    VALUE ZERO.
012800 01  WS-SAVED-COUNT-VIEW REDEFINES WS-SAVED-COUNT-WORK.
012900     05  WS-SAVED-COUNT-DISPLAY     PIC 9(5).
013000
013100 01  WS-IMPORT-LINE-WORK            PIC X(80)   VALUE SPACES.
013200 01  WS-IMPORT-LINE-VIEW REDEFINES WS-IMPORT-LINE-WORK.
013300     05  WS-IMPORT-LINE-DATE-TEXT   PIC X(8).
013400     05  FILLER                    PIC X(72).
013500
013600 77  WS-DATE-FOUND-FLAG             PIC X       VALUE "N".
013700     88  WS-DATE-ALREADY-CLOSED                 VALUE "Y".
013800
013900 LINKAGE SECTION.
014000
014100 PROCEDURE DIVISION.
014200 PROGRAM-BEGIN.
014300     PERFORM OPENING-PROCEDURE.
014400     PERFORM MAIN-PROCESS THRU MAIN-PROCESS-EXIT.
014500     PERFORM CLOSING-PROCEDURE.
014600
014700 PROGRAM-EXIT.
014800     EXIT PROGRAM.
014900
015000 PROGRAM-DONE.
015100     STOP RUN.
015200
015300 OPENING-PROCEDURE.
015400     OPEN INPUT  CLOSING-DAY-IMPORT-CONTROL-FILE.
015500     READ CLOSING-DAY-IMPORT-CONTROL-FILE
015600         AT END
015700             MOVE ZERO TO WS-TARGET-FORM.
015800     MOVE CC-ID-FORM TO WS-TARGET-FORM.
015900     CLOSE CLOSING-DAY-IMPORT-CONTROL-FILE.
016000
016100     OPEN OUTPUT CLOSING-DAY-EXTRACT-FILE.
016200     OPEN OUTPUT CLOSING-DAY-IMPORT-RESULT-FILE.
016300
016400     OPEN OPTIONAL INPUT CLOSING-DAY-IMPORT-FILE.
016500     IF CI-FILE-STATUS = "35" OR CI-FILE-STATUS = "05"
016600         MOVE "N" TO WS-IMPORT-FILE-PRESENT.
016700
016800*-----------------------------------------------------------
016900* RULE 1 - NO FILE SUPPLIED MEANS NOTHING TO DO, NO ERROR.
017000*-----------------------------------------------------------
017100*-----------------------------------------------------------
017200* MAIN-PROCESS/-EXIT RANGE (REQ 7402 FOLLOW-UP) - A MISSING
017300* IMPORT FILE BRANCHES STRAIGHT TO ITS OWN RESULT RECORD AND
017400* OUT, THE RECONCILIATION LOGIC BELOW NEVER TOUCHED.
017500*-----------------------------------------------------------
017600 MAIN-PROCESS.
017700     IF WS-IMPORT-FILE-WAS-NOT-FOUND
017800         GO TO REPORT-NO-FILE-SUPPLIED.
017900     PERFORM RECONCILE-THE-IMPORT.
018000     GO TO MAIN-PROCESS-EXIT.
018100
018200 REPORT-NO-FILE-SUPPLIED.
018300     MOVE WS-TARGET-FORM TO CS-ID-FORM.
018400     MOVE "N" TO CS-RESULT-CODE.
018500     MOVE ZERO TO CS-COLLISION-DATE.
018600     MOVE ZERO TO CS-DATES-SAVED-COUNT.
018700     WRITE CLOSING-DAY-IMPORT-RESULT-RECORD.
018800
018900 MAIN-PROCESS-EXIT.
019000     EXIT.
019100
019200 RECONCILE-THE-IMPORT.
019300     PERFORM PARSE-IMPORT-FILE.
019400     IF WS-IMPORTED-DATE-COUNT = ZERO
019500         PERFORM REPORT-EMPTY-FILE
019600     ELSE
019700         PERFORM LOAD-EXISTING-CLOSING-DAYS
019800         PERFORM SCREEN-IMPORTED-DATES
019900         IF WS-COLLISION-WAS-FOUND
020000             PERFORM REPORT-COLLISION
020100         ELSE
020200             PERFORM SAVE-THE-TO-SAVE-LIST.
020300
020400 REPORT-EMPTY-FILE.
020500     MOVE WS-TARGET-FORM TO CS-ID-FORM.
020600     MOVE "E" TO CS-RESULT-CODE.
020700     MOVE ZERO TO CS-COLLISION-DATE.
020800     MOVE ZERO TO CS-DATES-SAVED-COUNT.
020900     WRITE CLOSING-DAY-IMPORT-RESULT-RECORD.
021000
021100*-----------------------------------------------------------
021200* STEP 2 - PARSE THE UPLOADED FILE INTO A LIST OF DATES.  NO
021300* DELIMITER OTHER THAN END-OF-LINE; BLANK LINES ARE SKIPPED.
021400*-----------------------------------------------------------
021500 PARSE-IMPORT-FILE.
021600     MOVE ZERO TO WS-IMPORTED-DATE-COUNT.
021700     MOVE ZERO TO WS-TO-SAVE-COUNT.
021800     MOVE "N" TO WS-MASTER-EOF.
021900     PERFORM READ-NEXT-IMPORT-LINE.
022000     PERFORM COUNT-IMPORT-LINE-AND-READ-NEXT
022100         UNTIL WS-MASTER-AT-END.
022200     CLOSE CLOSING-DAY-IMPORT-FILE.
022300
022400 READ-NEXT-IMPORT-LINE.
022500     READ CLOSING-DAY-IMPORT-FILE
022600         AT END
022700             MOVE "Y" TO WS-MASTER-EOF.
022800
022900 COUNT-IMPORT-LINE-AND-READ-NEXT.
023000     IF CLOSING-DAY-IMPORT-RECORD NOT = SPACES
023100         ADD 1 TO WS-IMPORTED-DATE-COUNT.
023200     PERFORM READ-NEXT-IMPORT-LINE.
023300
023400*-----------------------------------------------------------
023500* STEP 3 - LOAD THE FORM'S EXISTING CLOSING DAYS.
023600*-----------------------------------------------------------
023700 LOAD-EXISTING-CLOSING-DAYS.
023800     MOVE ZERO TO WS-EXISTING-CLOSING-COUNT.
023900     OPEN INPUT CLOSING-DAY-FILE.
024000     MOVE "N" TO WS-MASTER-EOF.
024100     PERFORM READ-NEXT-CLOSING-DAY.
024200     PERFORM ADD-CLOSING-DAY-AND-READ-NEXT
024300         UNTIL WS-MASTER-AT-END.
024400     CLOSE CLOSING-DAY-FILE.
024500
024600 READ-NEXT-CLOSING-DAY.
024700     READ CLOSING-DAY-FILE
024800         AT END
024900             MOVE "Y" TO WS-MASTER-EOF.
025000
025100 ADD-CLOSING-DAY-AND-READ-NEXT.
025200     IF CD-ID-FORM = WS-TARGET-FORM
025300         PERFORM STORE-EXISTING-CLOSING-ENTRY.
025400     PERFORM READ-NEXT-CLOSING-DAY.
025500
025600 STORE-EXISTING-CLOSING-ENTRY.
025700     ADD 1 TO WS-EXISTING-CLOSING-COUNT.
025800     SET WS-EC-NDX TO WS-EXISTING-CLOSING-COUNT.
025900     MOVE CD-CLOSING-DATE TO WS-EC-DATE (WS-EC-NDX).
026000
026100*-----------------------------------------------------------
026200* STEP 3 (CONTINUED) - RE-READ THE IMPORT FILE, DATE BY
026300* DATE.  A DATE ALREADY A CLOSING DAY IS SKIPPED; A NEW DATE
026400* IS CHECKED AGAINST OPEN SLOTS - THE FIRST COLLISION STOPS
026500* THE SCAN COLD.
026600*-----------------------------------------------------------
026700 SCREEN-IMPORTED-DATES.
026800     MOVE "N" TO WS-COLLISION-FLAG.
026900     OPEN INPUT CLOSING-DAY-IMPORT-FILE.
027000     MOVE "N" TO WS-MASTER-EOF.
027100     PERFORM READ-NEXT-IMPORT-LINE.
027200     PERFORM SCREEN-ONE-IMPORT-LINE
027300         UNTIL WS-MASTER-AT-END OR WS-COLLISION-WAS-FOUND.
027400     CLOSE CLOSING-DAY-IMPORT-FILE.
027500
027600 SCREEN-ONE-IMPORT-LINE.
027700     IF CLOSING-DAY-IMPORT-RECORD NOT = SPACES
027800         PERFORM SCREEN-ONE-IMPORTED-DATE.
027900     PERFORM READ-NEXT-IMPORT-LINE.
028000
028100 SCREEN-ONE-IMPORTED-DATE.
028200     MOVE CLOSING-DAY-IMPORT-RECORD TO WS-IMPORT-LINE-WORK.
028300     MOVE WS-IMPORT-LINE-DATE-TEXT  TO WS-SCRATCH-DATE-WORK.
028400     PERFORM LOOKUP-EXISTING-CLOSING-DATE.
028500     IF NOT WS-DATE-ALREADY-CLOSED
028600         PERFORM CHECK-DATE-AGAINST-OPEN-SLOTS.
028700
028800*-----------------------------------------------------------
028900* MANUAL TABLE LOOKUP - IS THIS DATE ALREADY ONE OF THE
029000* FORM'S EXISTING CLOSING DAYS?
029100*-----------------------------------------------------------
029200 LOOKUP-EXISTING-CLOSING-DATE.
029300     MOVE "N" TO WS-DATE-FOUND-FLAG.
029400     PERFORM CHECK-ONE-EXISTING-CLOSING-ENTRY
029500         VARYING WS-EC-NDX FROM 1 BY 1
029600         UNTIL WS-EC-NDX > WS-EXISTING-CLOSING-COUNT
029700             OR WS-DATE-ALREADY-CLOSED.
029800
029900 CHECK-ONE-EXISTING-CLOSING-ENTRY.
030000     IF WS-EC-DATE (WS-EC-NDX) = WS-SCRATCH-DATE-WORK
030100         MOVE "Y" TO WS-DATE-FOUND-FLAG.
030200
030300 CHECK-DATE-AGAINST-OPEN-SLOTS.
030400     PERFORM SCAN-SLOT-FILE-FOR-OPEN-SLOT.
030500     IF WS-COLLISION-WAS-FOUND
030600         MOVE WS-SCRATCH-DATE-WORK TO CS-COLLISION-DATE
030700     ELSE
030800         PERFORM ADD-DATE-TO-TO-SAVE-LIST.
030900
031000 ADD-DATE-TO-TO-SAVE-LIST.
031100     ADD 1 TO WS-TO-SAVE-COUNT.
031200     SET WS-TS-NDX TO WS-TO-SAVE-COUNT.
031300     MOVE WS-SCRATCH-DATE-WORK TO WS-TS-DATE (WS-TS-NDX).
031400
031500*-----------------------------------------------------------
031600* ANY OPEN SLOT ON FILE FOR THIS FORM AND DATE IS A
031700* COLLISION - THE SLOT FILE HAS NO SECONDARY KEY BY DATE SO
031800* IT IS SCANNED SEQUENTIALLY FROM THE FIRST RECORD.
031900*-----------------------------------------------------------
032000 SCAN-SLOT-FILE-FOR-OPEN-SLOT.
032100     MOVE "N" TO WS-COLLISION-FLAG.
032200     MOVE "N" TO WS-SLOT-SCAN-EOF.
032300     MOVE 1 TO WS-SLOT-RRN.
032400     START SLOT-FILE KEY IS NOT LESS THAN WS-SLOT-RRN
032500         INVALID KEY
032600             MOVE "Y" TO WS-SLOT-SCAN-EOF.
032700     IF NOT WS-SLOT-SCAN-AT-END
032800         PERFORM READ-NEXT-SLOT-FOR-SCAN
032900         PERFORM CHECK-ONE-SLOT-FOR-COLLISION
033000             UNTIL WS-SLOT-SCAN-AT-END OR WS-COLLISION-WAS-FOUND.
033100
033200 READ-NEXT-SLOT-FOR-SCAN.
033300     READ SLOT-FILE NEXT RECORD
033400         AT END
033500             MOVE "Y" TO WS-SLOT-SCAN-EOF.
033600
033700 CHECK-ONE-SLOT-FOR-COLLISION.
033800     IF SL-ID-FORM = WS-TARGET-FORM
033900             AND SL-STARTING-DATE = WS-SCRATCH-DATE-WORK
034000             AND SL-SLOT-IS-OPEN
034100         MOVE "Y" TO WS-COLLISION-FLAG
034200     ELSE
034300         PERFORM READ-NEXT-SLOT-FOR-SCAN.
034400
034500 REPORT-COLLISION.
034600     MOVE WS-TARGET-FORM TO CS-ID-FORM.
034700     MOVE "C" TO CS-RESULT-CODE.
034800     MOVE ZERO TO CS-DATES-SAVED-COUNT.
034900     WRITE CLOSING-DAY-IMPORT-RESULT-RECORD.
035000
035100*-----------------------------------------------------------
035200* STEP 5 - NO COLLISION TURNED UP, SO EVERY DATE ON THE
035300* TO-SAVE LIST BECOMES A NEW CLOSING DAY.
035400*-----------------------------------------------------------
035500 SAVE-THE-TO-SAVE-LIST.
035600     MOVE ZERO TO WS-SAVED-COUNT-WORK.
035700     PERFORM WRITE-ONE-EXTRACT-ENTRY
035800         VARYING WS-TS-NDX FROM 1 BY 1
035900         UNTIL WS-TS-NDX > WS-TO-SAVE-COUNT.
036000     PERFORM REPORT-SUCCESS.
036100
036200 WRITE-ONE-EXTRACT-ENTRY.
036300     MOVE WS-TARGET-FORM            TO CE-ID-FORM.
036400     MOVE WS-TS-DATE (WS-TS-NDX)    TO CE-CLOSING-DATE.
036500     WRITE CLOSING-DAY-EXTRACT-RECORD.
036600     ADD 1 TO WS-SAVED-COUNT-WORK.
036700
036800 REPORT-SUCCESS.
036900     MOVE WS-TARGET-FORM TO CS-ID-FORM.
037000     MOVE "S" TO CS-RESULT-CODE.
037100     MOVE ZERO TO CS-COLLISION-DATE.
037200     MOVE WS-SAVED-COUNT-WORK TO CS-DATES-SAVED-COUNT.
037300     WRITE CLOSING-DAY-IMPORT-RESULT-RECORD.
037400
037500 CLOSING-PROCEDURE.
037600     CLOSE CLOSING-DAY-EXTRACT-FILE
037700           CLOSING-DAY-IMPORT-RESULT-FILE.
