000100*-----------------------------------------------------------
000200* FD-CATRQ1   RECORD LAYOUT FOR THE CATEGORY-MAINTENANCE
000300*             REQUEST FILE.
000400*
000500*             CR-FUNCTION-CODE PICKS THE ACTION:
000600*               I = INSERT (CR-ID-CATEGORY IS IGNORED - THE
000700*                   KEY IS ASSIGNED AS MAX(EXISTING)+1)
000800*               C = CHANGE LABEL WHERE ID-CATEGORY MATCHES
000900*               D = DELETE WHERE ID-CATEGORY MATCHES
001000*               Q = SELECT BY ID
001100*               L = SELECT BY LABEL
001200*               A = SELECT ALL
001300*-----------------------------------------------------------
001400* 1995-06-14 RJH  ORIGINAL FOR THE REFERENCE-TABLE REWRITE.
001500*-----------------------------------------------------------
001600 FD  CATEGORY-REQUEST-FILE
001700     LABEL RECORDS ARE STANDARD.
001800 01  CATEGORY-REQUEST-RECORD.
001900     05  CR-FUNCTION-CODE            PIC X.
002000         88  CR-IS-INSERT                    VALUE "I".
002100         88  CR-IS-CHANGE                    VALUE "C".
002200         88  CR-IS-DELETE                    VALUE "D".
002300         88  CR-IS-SELECT-BY-ID              VALUE "Q".
002400         88  CR-IS-SELECT-BY-LABEL           VALUE "L".
002500         88  CR-IS-SELECT-ALL                VALUE "A".
002600     05  CR-ID-CATEGORY              PIC 9(9).
002700     05  CR-LABEL                    PIC X(255).
002800     05  FILLER                      PIC X(10).
