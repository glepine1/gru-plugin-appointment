000100*-----------------------------------------------------------
000200* SL-CDXTR1   SELECT CLAUSE FOR THE CLOSING-DAY-IMPORT
000300*             EXTRACT FILE - ONE LINE PER NEW CLOSING DAY
000400*             ACTUALLY SAVED BY CDIMP01 (APPENDED TO THE
000500*             FORM'S CLOSING-DAY STORE DOWNSTREAM).
000600*-----------------------------------------------------------
000700* 2004-10-06 RJH  ORIGINAL (REQ 9005).
000800*-----------------------------------------------------------
000900     SELECT CLOSING-DAY-EXTRACT-FILE
001000         ASSIGN TO CDIMXTR
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS CE-FILE-STATUS.
