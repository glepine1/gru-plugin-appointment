000100*-----------------------------------------------------------
000200* SL-CDCTL1   SELECT CLAUSE FOR THE CLOSING-DAY-IMPORT
000300*             CONTROL CARD - ONE LINE NAMING THE FORM THE
000400*             UPLOADED CLOSING-DAY FILE BELONGS TO.  THE
000500*             ON-LINE EDIT SCREEN HAS NO WAY TO HAND A FORM
000600*             ID TO AN OVERNIGHT JOB EXCEPT ON A CONTROL
000700*             CARD, THE WAY EVERY OTHER BATCH IN THIS SUITE
000800*             TAKES ITS PARAMETERS.
000900*-----------------------------------------------------------
001000* 2004-10-06 RJH  ORIGINAL - SPLIT THE CLOSING-DAY IMPORT
001100*                 OUT OF THE ON-LINE BEAN (REQ 9005).
001200*-----------------------------------------------------------
001300     SELECT CLOSING-DAY-IMPORT-CONTROL-FILE
001400         ASSIGN TO CDIMCTL
001500         ORGANIZATION IS LINE SEQUENTIAL
001600         FILE STATUS IS CC-FILE-STATUS.
