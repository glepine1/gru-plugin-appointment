000100*-----------------------------------------------------------
000200* FD-FRMRQ1   RECORD LAYOUT FOR THE FORM-RULE-REQUEST FILE -
000300*             THE ON-DISK IMAGE OF THE EDITABLE FORM'S RULE
000400*             FIELDS, AS SERIALIZED BY THE ON-LINE EDIT
000500*             SCREEN.  TX-FUNCTION-CODE PICKS CREATE VS.
000600*             UPDATE OF THE PERSISTED FORM-RULE-RECORD.
000700*-----------------------------------------------------------
000800* 1999-09-02 RJH  ORIGINAL - SPLIT OFF THE FORM RULE FIELDS
000900*                 INTO THEIR OWN FILE (REQ 5561).
001000*-----------------------------------------------------------
001100 FD  FORM-RULE-REQUEST-FILE
001200     LABEL RECORDS ARE STANDARD.
001300 01  FORM-RULE-REQUEST-RECORD.
001400     05  TX-FUNCTION-CODE                PIC X.
001500         88  TX-IS-CREATE                    VALUE "C".
001600         88  TX-IS-UPDATE                    VALUE "U".
001700     05  TX-ID-FORM                       PIC 9(9).
001800     05  TX-CAPTCHA-ENABLED               PIC 9(1).
001900     05  TX-MANDATORY-EMAIL               PIC 9(1).
002000     05  TX-ACTIVE-AUTHENTICATION         PIC 9(1).
002100     05  TX-DAYS-BEFORE-NEW-APPOINTMENT   PIC 9(3).
002200     05  TX-MINIMUM-TIME-BEFORE-APPT      PIC 9(5).
002300     05  TX-MAX-APPOINTMENTS-PER-USER     PIC 9(3).
002400     05  TX-DAYS-FOR-MAX-APPTS-PER-USER   PIC 9(3).
002500     05  FILLER                           PIC X(18).
