000100*-----------------------------------------------------------
000200* FD-FRMXT1   RECORD LAYOUT FOR THE FORM-RULE-EXTRACT FILE -
000300*             A FLAT MIRROR OF FORM-RULE-RECORD PLUS A NOT-
000400*             FOUND FLAG FOR AN UPDATE AGAINST A FORM WITH NO
000500*             RULE ROW YET ON FILE.
000600*-----------------------------------------------------------
000700* 1999-09-02 RJH  ORIGINAL - SPLIT OFF THE FORM RULE FIELDS
000800*                 INTO THEIR OWN FILE (REQ 5561).
000900*-----------------------------------------------------------
001000 FD  FORM-RULE-EXTRACT-FILE
001100     LABEL RECORDS ARE STANDARD.
001200 01  FORM-RULE-EXTRACT-RECORD.
001300     05  FX-FUNCTION-CODE                 PIC X.
001400     05  FX-ID-FORM                       PIC 9(9).
001500     05  FX-CAPTCHA-ENABLED               PIC 9(1).
001600     05  FX-MANDATORY-EMAIL               PIC 9(1).
001700     05  FX-ACTIVE-AUTHENTICATION         PIC 9(1).
001800     05  FX-DAYS-BEFORE-NEW-APPOINTMENT   PIC 9(3).
001900     05  FX-MINIMUM-TIME-BEFORE-APPT      PIC 9(5).
002000     05  FX-MAX-APPOINTMENTS-PER-USER     PIC 9(3).
002100     05  FX-DAYS-FOR-MAX-APPTS-PER-USER   PIC 9(3).
002200     05  FX-NOT-FOUND-FLAG                PIC X.
002300         88  FX-RULE-NOT-FOUND                   VALUE "Y".
002400     05  FILLER                           PIC X(17).
