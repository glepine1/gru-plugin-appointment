000100*-----------------------------------------------------------
000200* SL-CLSDY1   SELECT CLAUSE FOR THE CLOSING-DAY INPUT FILE.
000300*-----------------------------------------------------------
000400* 1994-03-04 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.
000500*-----------------------------------------------------------
000600     SELECT CLOSING-DAY-FILE
000700         ASSIGN TO CLSDYIN
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS CD-FILE-STATUS.
