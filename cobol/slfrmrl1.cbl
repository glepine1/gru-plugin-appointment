000100*-----------------------------------------------------------
000200* SL-FRMRL1   SELECT CLAUSE FOR THE FORM-RULE FILE - THE
000300*             PERSISTED SIDE OF A FORM'S RULE FIELDS
000400*             (CAPTCHA/EMAIL/AUTH FLAGS AND THE PER-USER
000500*             APPOINTMENT LIMITS).  RELATIVE, KEYED BY
000600*             WS-FORM-RULE-RRN WHICH IS SET EQUAL TO
000700*             FR-ID-FORM ON EVERY ACCESS.
000800*-----------------------------------------------------------
000900* 1999-09-02 RJH  ORIGINAL - SPLIT OFF THE FORM RULE FIELDS
001000*                 INTO THEIR OWN FILE (REQ 5561).
001100*-----------------------------------------------------------
001200     SELECT FORM-RULE-FILE
001300         ASSIGN TO FRMRLFIL
001400         ORGANIZATION IS RELATIVE
001500         ACCESS MODE IS DYNAMIC
001600         RELATIVE KEY IS WS-FORM-RULE-RRN
001700         FILE STATUS IS FR-FILE-STATUS.
