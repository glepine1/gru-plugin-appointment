000100*-----------------------------------------------------------
000200* FD-CATXT1   RECORD LAYOUT FOR THE CATEGORY-EXTRACT FILE -
000300*             A FLAT MIRROR OF CATEGORY-RECORD PLUS THE
000400*             FUNCTION CODE THAT PRODUCED IT, FOR DOWNSTREAM
000500*             REPORTING OR AUDIT.
000600*-----------------------------------------------------------
000700* 1995-06-14 RJH  ORIGINAL FOR THE REFERENCE-TABLE REWRITE.
000800*-----------------------------------------------------------
000900 FD  CATEGORY-EXTRACT-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  CATEGORY-EXTRACT-RECORD.
001200     05  CX-FUNCTION-CODE            PIC X.
001300     05  CX-ID-CATEGORY              PIC 9(9).
001400     05  CX-LABEL                    PIC X(255).
001500     05  CX-NOT-FOUND-FLAG           PIC X.
001600         88  CX-ROW-NOT-FOUND                VALUE "Y".
001700     05  FILLER                      PIC X(14).
