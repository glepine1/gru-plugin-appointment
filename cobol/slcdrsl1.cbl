000100*-----------------------------------------------------------
000200* SL-CDRSL1   SELECT CLAUSE FOR THE CLOSING-DAY-IMPORT
000300*             RESULT FILE - ONE RECORD PER RUN, TELLING THE
000400*             ON-LINE SCREEN WHAT HAPPENED TO THE UPLOAD.
000500*-----------------------------------------------------------
000600* 2004-10-06 RJH  ORIGINAL (REQ 9005).
000700*-----------------------------------------------------------
000800     SELECT CLOSING-DAY-IMPORT-RESULT-FILE
000900         ASSIGN TO CDIMRSLT
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS CS-FILE-STATUS.
