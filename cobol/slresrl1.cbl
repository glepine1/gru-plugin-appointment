000100*-----------------------------------------------------------
000200* SL-RESRL1   SELECT CLAUSE FOR THE RESERVATION-RULE INPUT
000300*             FILE.
000400*-----------------------------------------------------------
000500* 1994-03-04 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.
000600*-----------------------------------------------------------
000700     SELECT RESERVATION-RULE-FILE
000800         ASSIGN TO RESRLIN
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS RR-FILE-STATUS.
