000100******************************************************************
000200* PROGRAM-ID: FRMRUL01
000300* AUTHOR: R J HOLLOWAY
000400* INSTALLATION: ONLINE SERVICES DIVISION - BATCH SECTION
000500* DATE-WRITTEN: 1999-09-02
000600* DATE-COMPILED:
000700* SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------
000900* PURPOSE:
001000*   FORM-RULE FIELD-TRANSFER BATCH.  FOR EACH TRANSACTION ON
001100*   FRMRLREQ, COPIES THE SEVEN RULE FIELDS AND THE FORM ID
001200*   VERBATIM FROM THE ON-LINE EDIT SCREEN'S TRANSACTION CARD
001300*   ONTO THE PERSISTED FORM-RULE RECORD - A STRAIGHT FIELD-
001400*   FOR-FIELD COPY WITH NO CALCULATION, VALIDATION OR
001500*   ROUNDING OF ANY KIND.  TX-FUNCTION-CODE "C" INSERTS A NEW
001600*   FORM-RULE-RECORD; "U" REWRITES THE EXISTING ONE.
001700*-----------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------
002000* 1999-09-02 RJH  ORIGINAL - SPLIT OFF THE FORM RULE FIELDS       FR0001
002100*                 INTO THEIR OWN FILE AND THEIR OWN BATCH SO
002200*                 THE CAPTCHA/AUTH/PER-USER-LIMIT FIELDS
002300*                 COULD BE CHANGED WITHOUT TOUCHING THE
002400*                 GENERATION BATCH (REQ 5561).
002500* 1999-11-18 RJH  Y2K REMEDIATION - CONFIRMED FE-DAYS-BEFORE-     FR0002
002600*                 NEW-APPOINTMENT AND FE-DAYS-FOR-MAX-APPTS-
002700*                 PER-USER ARE PLAIN DAY COUNTS, NOT PACKED
002800*                 DATES - NO WINDOWING LOGIC NEEDED HERE.
002900* 2006-05-30 KMT  UPDATE-FORM-RULE WAS SETTING FX-NOT-FOUND-      FR0003
003000*                 FLAG BEFORE READ-FORM-RULE-RECORD RAN,
003100*                 CARRYING THE PRIOR REQUEST'S VALUE WHEN THE
003200*                 CURRENT ONE WAS NOT FOUND (TICKET 7344).
003300*-----------------------------------------------------------
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. FRMRUL01.
003600 AUTHOR. R J HOLLOWAY.
003700 INSTALLATION. ONLINE SERVICES DIVISION - BATCH SECTION.
003800 DATE-WRITTEN. 1999-09-02.
003900 DATE-COMPILED.
004000 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     COPY "SLFRMRQ1.CBL".
005000     COPY "SLFRMRL1.CBL".
005100     COPY "SLFRMXT1.CBL".
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600     COPY "FDFRMRQ1.CBL".
005700     COPY "FDFRMRL1.CBL".
005800     COPY "FDFRMXT1.CBL".
005900
006000 WORKING-STORAGE SECTION.
006100 77  FILLER                       PIC X(32)
006200         VALUE "* FRMRUL01 WORKING STORAGE *".
006300
006400 77  TX-FILE-STATUS               PIC XX.
006500 77  FR-FILE-STATUS               PIC XX.
006600 77  FX-FILE-STATUS               PIC XX.
006700
006800 77  WS-FORM-RULE-RRN             PIC 9(9)    COMP.
006900 77  WS-REQUEST-EOF               PIC X       VALUE "N".
007000     88  WS-NO-MORE-REQUESTS                   VALUE "Y".
007100 77  WS-RULE-FOUND                PIC X.
007200     88  WS-RULE-WAS-FOUND                     VALUE "Y".
007300
007400     COPY "FDFRMED1.CBL".
007500
007600 01  WS-FORM-ID-WORK               PIC 9(9)    VALUE ZERO.
007700 01  WS-FORM-ID-VIEW REDEFINES WS-FORM-ID-WORK.
007800     05  WS-FORM-ID-DISPLAY        PIC 9(9).
007900
008000 01  WS-LEAD-TIME-WORK             PIC 9(5)    VALUE ZERO.
008100 01  WS-LEAD-TIME-VIEW REDEFINES WS-LEAD-TIME-WORK.
008200     05  WS-LEAD-TIME-DISPLAY      PIC 9(5).
008300
008400 01  WS-MAX-APPTS-WORK             PIC 9(3)    VALUE ZERO.
008500 01  WS-MAX-APPTS-VIEW REDEFINES WS-MAX-APPTS-WORK.
008600     05  WS-MAX-APPTS-DISPLAY      PIC 9(3).
008700
008800 LINKAGE SECTION.
008900
009000 PROCEDURE DIVISION.
009100 PROGRAM-BEGIN.
009200     PERFORM OPENING-PROCEDURE.
009300     PERFORM MAIN-PROCESS.
009400     PERFORM CLOSING-PROCEDURE.
009500
009600 PROGRAM-EXIT.
009700     EXIT PROGRAM.
009800
009900 PROGRAM-DONE.
010000     STOP RUN.
010100
010200 OPENING-PROCEDURE.
010300     OPEN INPUT  FORM-RULE-REQUEST-FILE.
010400     OPEN I-O    FORM-RULE-FILE.
010500     OPEN OUTPUT FORM-RULE-EXTRACT-FILE.
010600
010700 CLOSING-PROCEDURE.
010800     CLOSE FORM-RULE-REQUEST-FILE
010900           FORM-RULE-FILE
011000           FORM-RULE-EXTRACT-FILE.
011100
011200 MAIN-PROCESS.
011300     PERFORM READ-NEXT-REQUEST.
011400     PERFORM PROCESS-ONE-REQUEST
011500         UNTIL WS-NO-MORE-REQUESTS.
011600
011700 READ-NEXT-REQUEST.
011800     READ FORM-RULE-REQUEST-FILE
011900         AT END
012000             MOVE "Y" TO WS-REQUEST-EOF.
012100
012200 PROCESS-ONE-REQUEST.
012300     PERFORM LOAD-EDIT-RECORD-FROM-REQUEST THRU DISPATCH-RULE-EXIT.
012400     PERFORM READ-NEXT-REQUEST.
012500
012600*-----------------------------------------------------------
012700* LOAD-EDIT-RECORD-FROM-REQUEST/DISPATCH-RULE-EXIT RANGE (REQ
012800* 7402 FOLLOW-UP) - CREATE AND UPDATE ARE MUTUALLY EXCLUSIVE,
012900* SO EACH BRANCHES STRAIGHT OUT ONCE FILL-IN-FORM-RULE HAS
013000* RUN.
013100*-----------------------------------------------------------
013200
013300*-----------------------------------------------------------
013400* THE TRANSACTION CARD IS THE ON-DISK IMAGE OF THE EDITABLE
013500* FORM'S RULE FIELDS - LOAD IT INTO THE SAME WORKING-STORAGE
013600* SHAPE THE JSP BEAN CARRIES IN MEMORY BEFORE FILLIN-FORM-
013700* RULE COPIES IT ONTO THE PERSISTED RECORD.
013800*-----------------------------------------------------------
013900 LOAD-EDIT-RECORD-FROM-REQUEST.
014000     MOVE TX-ID-FORM                     TO FE-ID-FORM.
014100     MOVE TX-CAPTCHA-ENABLED             TO FE-CAPTCHA-ENABLED.
014200     MOVE TX-MANDATORY-EMAIL             TO FE-MANDATORY-EMAIL.
014300     MOVE TX-ACTIVE-AUTHENTICATION
014400         TO FE-ACTIVE-AUTHENTICATION.
014500     MOVE TX-DAYS-BEFORE-NEW-APPOINTMENT
014600         TO FE-DAYS-BEFORE-NEW-APPOINTMENT.
014700     MOVE TX-MINIMUM-TIME-BEFORE-APPT
014800         TO FE-MINIMUM-TIME-BEFORE-APPT.
014900     MOVE TX-MAX-APPOINTMENTS-PER-USER
015000         TO FE-MAX-APPOINTMENTS-PER-USER.
015100     MOVE TX-DAYS-FOR-MAX-APPTS-PER-USER
015200         TO FE-DAYS-FOR-MAX-APPTS-PER-USER.
015300     IF TX-IS-CREATE
015400         GO TO CREATE-FORM-RULE.
015500     GO TO UPDATE-FORM-RULE.
015600
015700*-----------------------------------------------------------
015800* FILLINFORMRULE - THE SEVEN-FIELD VERBATIM COPY, SHARED BY
015900* BOTH CREATE AND UPDATE.
016000*-----------------------------------------------------------
016100 FILL-IN-FORM-RULE.
016200     MOVE FE-ID-FORM                     TO FR-ID-FORM.
016300     MOVE FE-CAPTCHA-ENABLED             TO FR-CAPTCHA-ENABLED.
016400     MOVE FE-MANDATORY-EMAIL             TO FR-MANDATORY-EMAIL.
016500     MOVE FE-ACTIVE-AUTHENTICATION
016600         TO FR-ACTIVE-AUTHENTICATION.
016700     MOVE FE-DAYS-BEFORE-NEW-APPOINTMENT
016800         TO FR-DAYS-BEFORE-NEW-APPOINTMENT.
016900     MOVE FE-MINIMUM-TIME-BEFORE-APPT
017000         TO FR-MINIMUM-TIME-BEFORE-APPT.
017100     MOVE FE-MAX-APPOINTMENTS-PER-USER
017200         TO FR-MAX-APPOINTMENTS-PER-USER.
017300     MOVE FE-DAYS-FOR-MAX-APPTS-PER-USER
017400         TO FR-DAYS-FOR-MAX-APPTS-PER-USER.
017500
017600 CREATE-FORM-RULE.
017700     PERFORM FILL-IN-FORM-RULE.
017800     MOVE FR-ID-FORM TO WS-FORM-RULE-RRN.
017900     WRITE FORM-RULE-RECORD
018000         INVALID KEY
018100             DISPLAY "FRMRUL01 - ERROR WRITING FORM RULE RECORD".
018200     MOVE "C" TO FX-FUNCTION-CODE.
018300     MOVE "N" TO FX-NOT-FOUND-FLAG.
018400     PERFORM WRITE-EXTRACT-FROM-RULE.
018500     GO TO DISPATCH-RULE-EXIT.
018600
018700 UPDATE-FORM-RULE.
018800     MOVE FE-ID-FORM TO WS-FORM-RULE-RRN.
018900     PERFORM READ-FORM-RULE-RECORD.
019000     IF WS-RULE-WAS-FOUND
019100         PERFORM FILL-IN-FORM-RULE
019200         REWRITE FORM-RULE-RECORD
019300             INVALID KEY
019400                 DISPLAY "FRMRUL01 - ERROR REWRITING FORM RULE".
019500     MOVE "U" TO FX-FUNCTION-CODE.
019600     IF WS-RULE-WAS-FOUND
019700         MOVE "N" TO FX-NOT-FOUND-FLAG
019800     ELSE
019900         MOVE "Y" TO FX-NOT-FOUND-FLAG.
020000     PERFORM WRITE-EXTRACT-FROM-RULE.
020100
020200 DISPATCH-RULE-EXIT.
020300     EXIT.
020400
020500 READ-FORM-RULE-RECORD.
020600     MOVE "Y" TO WS-RULE-FOUND.
020700     READ FORM-RULE-FILE
020800         INVALID KEY
020900             MOVE "N" TO WS-RULE-FOUND.
021000
021100 WRITE-EXTRACT-FROM-RULE.
021200     MOVE FE-ID-FORM                     TO FX-ID-FORM.
021300     MOVE FE-CAPTCHA-ENABLED             TO FX-CAPTCHA-ENABLED.
021400     MOVE FE-MANDATORY-EMAIL             TO FX-MANDATORY-EMAIL.
021500     MOVE FE-ACTIVE-AUTHENTICATION
021600         TO FX-ACTIVE-AUTHENTICATION.
021700     MOVE FE-DAYS-BEFORE-NEW-APPOINTMENT
021800         TO FX-DAYS-BEFORE-NEW-APPOINTMENT.
021900     MOVE FE-MINIMUM-TIME-BEFORE-APPT
022000         TO FX-MINIMUM-TIME-BEFORE-APPT.
022100     MOVE FE-MAX-APPOINTMENTS-PER-USER
022200         TO FX-MAX-APPOINTMENTS-PER-USER.
022300     MOVE FE-DAYS-FOR-MAX-APPTS-PER-USER
022400         TO FX-DAYS-FOR-MAX-APPTS-PER-USER.
022500     WRITE FORM-RULE-EXTRACT-RECORD.
