000100*-----------------------------------------------------------
000200* FD-FCFXT1   RECORD LAYOUT FOR THE FORM-CONFIG-VALIDATE
000300*             EXTRACT FILE.  EACH CHECK FLAG IS "P" (PASSED)
000400*             OR "F" (FAILED); VX-OVERALL-VALID-FLAG IS "Y"
000500*             ONLY WHEN ALL FOUR CHECKS PASSED.
000600*-----------------------------------------------------------
000700* 2003-02-11 RJH  ORIGINAL (REQ 8140).
000800*-----------------------------------------------------------
000900 FD  FORM-CONFIG-VALIDATE-EXTRACT-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  FORM-CONFIG-VALIDATE-EXTRACT-RECORD.
001200     05  VX-ID-FORM                         PIC 9(9).
001300     05  VX-TIME-CHECK-FLAG                 PIC X.
001400         88  VX-TIME-CHECK-PASSED               VALUE "P".
001500         88  VX-TIME-CHECK-FAILED               VALUE "F".
001600     05  VX-VALIDITY-DATE-CHECK-FLAG         PIC X.
001700         88  VX-VALIDITY-DATE-CHECK-PASSED      VALUE "P".
001800         88  VX-VALIDITY-DATE-CHECK-FAILED      VALUE "F".
001900     05  VX-CAPACITY-CHECK-FLAG              PIC X.
002000         88  VX-CAPACITY-CHECK-PASSED           VALUE "P".
002100         88  VX-CAPACITY-CHECK-FAILED           VALUE "F".
002200     05  VX-WORKING-DAY-CHECK-FLAG           PIC X.
002300         88  VX-WORKING-DAY-CHECK-PASSED        VALUE "P".
002400         88  VX-WORKING-DAY-CHECK-FAILED        VALUE "F".
002500     05  VX-OVERALL-VALID-FLAG               PIC X.
002600         88  VX-FORM-IS-VALID                   VALUE "Y".
002700         88  VX-FORM-IS-NOT-VALID                VALUE "N".
002800     05  FILLER                              PIC X(15).
