000100*-----------------------------------------------------------
000200* FD-FRMRL1   RECORD LAYOUT FOR THE FORM-RULE FILE.
000300*-----------------------------------------------------------
000400* 1999-09-02 RJH  ORIGINAL - SPLIT OFF THE FORM RULE FIELDS
000500*                 INTO THEIR OWN FILE (REQ 5561).
000600*-----------------------------------------------------------
000700 FD  FORM-RULE-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  FORM-RULE-RECORD.
001000     05  FR-ID-FORM                      PIC 9(9).
001100     05  FR-CAPTCHA-ENABLED              PIC 9(1).
001200         88  FR-CAPTCHA-IS-ON                VALUE 1.
001300         88  FR-CAPTCHA-IS-OFF               VALUE 0.
001400     05  FR-MANDATORY-EMAIL               PIC 9(1).
001500         88  FR-EMAIL-IS-MANDATORY          VALUE 1.
001600         88  FR-EMAIL-IS-OPTIONAL           VALUE 0.
001700     05  FR-ACTIVE-AUTHENTICATION         PIC 9(1).
001800         88  FR-AUTH-IS-ACTIVE               VALUE 1.
001900         88  FR-AUTH-IS-INACTIVE             VALUE 0.
002000     05  FR-DAYS-BEFORE-NEW-APPOINTMENT   PIC 9(3).
002100     05  FR-MINIMUM-TIME-BEFORE-APPT      PIC 9(5).
002200     05  FR-MAX-APPOINTMENTS-PER-USER     PIC 9(3).
002300     05  FR-DAYS-FOR-MAX-APPTS-PER-USER   PIC 9(3).
002400     05  FILLER                           PIC X(25).
