000100*-----------------------------------------------------------
000200* SL-UPDRQ1   SELECT CLAUSE FOR THE SLOT-MODIFICATION
000300*             REQUEST FILE - THE PARAMETER CARDS THAT DRIVE
000400*             SLTUPD01 (ONE LINE PER SLOT BEING ADDED OR
000500*             CHANGED, BUILT BY THE OPERATOR OR THE ON-LINE
000600*             FRONT END).
000700*-----------------------------------------------------------
000800* 1994-05-02 RJH  ORIGINAL FOR THE SLOT UPDATE/SHIFT REWRITE.
000900*-----------------------------------------------------------
001000     SELECT SLOT-UPDATE-REQUEST-FILE
001100         ASSIGN TO SLOTUPRQ
001200         ORGANIZATION IS LINE SEQUENTIAL
001300         FILE STATUS IS UQ-FILE-STATUS.
