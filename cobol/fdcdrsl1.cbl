000100*-----------------------------------------------------------
000200* FD-CDRSL1   RECORD LAYOUT FOR THE CLOSING-DAY-IMPORT
000300*             RESULT FILE.
000400*
000500*             CS-RESULT-CODE:
000600*               N = NO FILE SUPPLIED - NOTHING DONE
000700*               E = EMPTY FILE - NO DATES PARSED
000800*               C = COLLISION - OPEN SLOTS EXIST ON AN
000900*                   IMPORTED DATE, NOTHING SAVED
001000*               S = SUCCESS - CS-DATES-SAVED-COUNT DATES
001100*                   WRITTEN TO THE EXTRACT FILE
001200*-----------------------------------------------------------
001300* 2004-10-06 RJH  ORIGINAL (REQ 9005).
001400*-----------------------------------------------------------
001500 FD  CLOSING-DAY-IMPORT-RESULT-FILE
001600     LABEL RECORDS ARE STANDARD.
001700 01  CLOSING-DAY-IMPORT-RESULT-RECORD.
001800     05  CS-ID-FORM                         PIC 9(9).
001900     05  CS-RESULT-CODE                     PIC X.
002000         88  CS-RESULT-IS-NO-FILE               VALUE "N".
002100         88  CS-RESULT-IS-EMPTY-FILE            VALUE "E".
002200         88  CS-RESULT-IS-COLLISION             VALUE "C".
002300         88  CS-RESULT-IS-SUCCESS               VALUE "S".
002400     05  CS-COLLISION-DATE                  PIC 9(8).
002500     05  CS-DATES-SAVED-COUNT                PIC 9(5).
002600     05  FILLER                             PIC X(10).
