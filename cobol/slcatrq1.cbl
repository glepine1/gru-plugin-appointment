000100*-----------------------------------------------------------
000200* SL-CATRQ1   SELECT CLAUSE FOR THE CATEGORY-MAINTENANCE
000300*             REQUEST FILE - THE TRANSACTION CARDS THAT
000400*             DRIVE CATMNT01 (ONE LINE PER INSERT, CHANGE,
000500*             DELETE OR INQUIRY AGAINST THE CATEGORY FILE).
000600*-----------------------------------------------------------
000700* 1995-06-14 RJH  ORIGINAL FOR THE REFERENCE-TABLE REWRITE.
000800*-----------------------------------------------------------
000900     SELECT CATEGORY-REQUEST-FILE
001000         ASSIGN TO CATGREQ
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS CR-FILE-STATUS.
