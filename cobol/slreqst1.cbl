000100*-----------------------------------------------------------
000200* SL-REQST1   SELECT CLAUSE FOR THE SLOT-GENERATION REQUEST
000300*             FILE - THE PARAMETER CARDS THAT DRIVE SLTGEN01
000400*             (ONE LINE PER FORM/DATE-RANGE TO GENERATE,
000500*             BUILT BY THE OPERATOR OR THE NIGHTLY JCL).
000600*-----------------------------------------------------------
000700* 1994-03-09 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.
000800*-----------------------------------------------------------
000900     SELECT SLOT-REQUEST-FILE
001000         ASSIGN TO SLOTREQ
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS RQ-FILE-STATUS.
