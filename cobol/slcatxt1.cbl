000100*-----------------------------------------------------------
000200* SL-CATXT1   SELECT CLAUSE FOR THE CATEGORY-EXTRACT OUTPUT
000300*             FILE - ONE LINE PER CATEGORY ROW RETURNED BY
000400*             AN INSERT, CHANGE OR INQUIRY ON CATMNT01.
000500*-----------------------------------------------------------
000600* 1995-06-14 RJH  ORIGINAL FOR THE REFERENCE-TABLE REWRITE.
000700*-----------------------------------------------------------
000800     SELECT CATEGORY-EXTRACT-FILE
000900         ASSIGN TO CATGXTR
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS CX-FILE-STATUS.
