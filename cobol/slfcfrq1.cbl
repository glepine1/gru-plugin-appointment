000100*-----------------------------------------------------------
000200* SL-FCFRQ1   SELECT CLAUSE FOR THE FORM-CONFIG-VALIDATE
000300*             REQUEST FILE - ONE LINE PER FORM CONFIGURATION
000400*             BEING CHECKED BEFORE THE ON-LINE EDIT SCREEN IS
000500*             ALLOWED TO SAVE IT, DRIVING FRMVAL01.
000600*-----------------------------------------------------------
000700* 2003-02-11 RJH  ORIGINAL - PULLED THE FORM-CONSTRAINT
000800*                 CHECKS OUT OF THE JSP LAYER SO THE NIGHT
000900*                 RUN COULD RE-VALIDATE ANY FORM CHANGED
001000*                 DURING THE DAY (REQ 8140).
001100*-----------------------------------------------------------
001200     SELECT FORM-CONFIG-VALIDATE-REQUEST-FILE
001300         ASSIGN TO FCFGREQ
001400         ORGANIZATION IS LINE SEQUENTIAL
001500         FILE STATUS IS FV-FILE-STATUS.
