000100*-----------------------------------------------------------
000200* FD-CDIMP1   RECORD LAYOUT FOR THE CLOSING-DAY-IMPORT FILE.
000300*             FREE TEXT - ONE CALENDAR DATE PER LINE, ANY OF
000400*             THE SHOP'S USUAL DATE PUNCTUATIONS.  PARSED IN
000500*             WORKING-STORAGE, NOT HERE.
000600*-----------------------------------------------------------
000700* 1997-02-21 RJH  ORIGINAL - SUPPORTS THE NEW BULK CLOSING-
000800*                 DAY IMPORT SCREEN (REQ 2290).
000900*-----------------------------------------------------------
001000 FD  CLOSING-DAY-IMPORT-FILE
001100     LABEL RECORDS ARE STANDARD.
001200 01  CLOSING-DAY-IMPORT-RECORD      PIC X(80).
