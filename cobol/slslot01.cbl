000100*-----------------------------------------------------------
000200* SL-SLOT01   SELECT CLAUSE FOR THE SLOT FILE.  SLOT IS BOTH
000300*             AN INPUT (EXISTING SLOT STORE) AND OUTPUT
000400*             (GENERATED/UPDATED SLOTS) FILE.  ORGANIZED
000500*             RELATIVE AND KEYED BY WS-SLOT-RRN SINCE THERE
000600*             IS NO ISAM HANDLER ON THIS BOX - SEE THE
000700*             COMMENTS IN FDSLOT01 FOR THE KEY-MAPPING RULE.
000800*-----------------------------------------------------------
000900* 1994-03-07 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.
001000*-----------------------------------------------------------
001100     SELECT SLOT-FILE
001200         ASSIGN TO SLOTFILE
001300         ORGANIZATION IS RELATIVE
001400         ACCESS MODE IS DYNAMIC
001500         RELATIVE KEY IS WS-SLOT-RRN
001600         FILE STATUS IS SL-FILE-STATUS.
