000100******************************************************************
000200* PROGRAM-ID: SLTDATE1
000300* AUTHOR: R J HOLLOWAY
000400* INSTALLATION: ONLINE SERVICES DIVISION - BATCH SECTION
000500* DATE-WRITTEN: 1994-02-11
000600* DATE-COMPILED:
000700* SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------
000900* PURPOSE:
001000*   SHARED DATE/WEEKDAY SUBROUTINE FOR THE APPOINTMENT SLOT
001100*   BATCH SUITE.  GIVEN A CCYYMMDD, VALIDATES IT (CALENDAR
001200*   SANITY AND LEAP-YEAR CHECK) AND RETURNS ITS DAY OF THE
001300*   WEEK (1=MONDAY ... 7=SUNDAY) SO SLTGEN01, SLTUPD01,
001400*   SLTGTR01 AND FRMVAL01 ALL AGREE ON THE SAME WEEKDAY FOR
001500*   THE SAME DATE.  CALLED, NOT COPIED, SO THE ALGORITHM
001600*   LIVES IN EXACTLY ONE PLACE.
001700*-----------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------
002000* 1994-02-11 RJH  ORIGINAL - CCYYMMDD EDIT CHAIN LIFTED OUT       SD0001
002100*                 OF THE OLD DATE05 TRAINING PROGRAM.
002200* 1994-03-02 RJH  ADDED TO THE SLOT BATCH REWRITE AS A            SD0002
002300*                 CALLABLE SUBROUTINE RATHER THAN A COPY
002400*                 MEMBER - EVERY CALLER NEEDS THE SAME
002500*                 ANSWER FOR THE SAME DATE.
002600* 1996-07-30 RJH  TIGHTENED CHECK-MMDD - THE OLD COPY OF          SD0003
002700*                 THIS LOGIC COMPARED DATE-MM TWICE INSTEAD
002800*                 OF DATE-DD ON THE 31-DAY MONTH TEST.
002900* 1998-11-09 RJH  Y2K REMEDIATION - CONFIRMED DT-CCYY IS A        SD0004
003000*                 FULL FOUR-DIGIT CENTURY-YEAR THROUGHOUT;
003100*                 NO WINDOWING LOGIC NEEDED, FIELD WAS
003200*                 ALREADY CCYY.
003300* 1999-04-06 RJH  ADDED DERIVE-DAY-OF-WEEK (REQ 5561) - THE       SD0005
003400*                 SLOT GENERATOR NEEDS TO MATCH A CALENDAR
003500*                 DATE BACK TO ITS WEEK-DEFINITION WORKING
003600*                 DAY.
003700* 2004-08-17 KMT  CORRECTED THE CENTURY-LEAP TEST - A YEAR        SD0006
003800*                 DIVISIBLE BY 400 WAS FALLING THROUGH TO
003900*                 THE "NOT LEAP" BRANCH (TICKET 6650).
004000*-----------------------------------------------------------
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. SLTDATE1.
004300 AUTHOR. R J HOLLOWAY.
004400 INSTALLATION. ONLINE SERVICES DIVISION - BATCH SECTION.
004500 DATE-WRITTEN. 1994-02-11.
004600 DATE-COMPILED.
004700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600 77  FILLER                   PIC X(32)
005700         VALUE "* SLTDATE1 WORKING STORAGE *".
005800
005900     COPY "WSDATE01.CBL".
006000
006100 LINKAGE SECTION.
006200 01  LK-CCYYMMDD                  PIC 9(8).
006300 01  LK-DAY-OF-WEEK               PIC 9(1).
006400 01  LK-DATE-VALID                PIC X.
006500     88  LK-DATE-WAS-VALID            VALUE "Y".
006600     88  LK-DATE-WAS-INVALID          VALUE "N".
006700 01  LK-LEAP-YEAR-FLAG             PIC X.
006800     88  LK-YEAR-WAS-LEAP              VALUE "Y".
006900     88  LK-YEAR-WAS-NOT-LEAP          VALUE "N".
007000
007100 PROCEDURE DIVISION USING LK-CCYYMMDD
007200                          LK-DAY-OF-WEEK
007300                          LK-DATE-VALID
007400                          LK-LEAP-YEAR-FLAG.
007500
007600 PROGRAM-BEGIN.
007700     MOVE LK-CCYYMMDD TO DT-CCYYMMDD.
007800     MOVE "N" TO DT-LEAP-YEAR-FLAG.
007900     PERFORM CHECK-DATE THRU CHECK-DATE-EXIT.
008000     IF DT-DATE-IS-VALID
008100         MOVE "Y" TO LK-DATE-VALID
008200         PERFORM DERIVE-DAY-OF-WEEK
008300         MOVE DT-DAY-OF-WEEK-NUMBER TO LK-DAY-OF-WEEK
008400     ELSE
008500         MOVE "N" TO LK-DATE-VALID
008600         MOVE 0 TO LK-DAY-OF-WEEK.
008700     MOVE DT-LEAP-YEAR-FLAG TO LK-LEAP-YEAR-FLAG.
008800
008900 PROGRAM-EXIT.
009000     EXIT PROGRAM.
009100
009200 PROGRAM-DONE.
009300     GOBACK.
009400
009500*-----------------------------------------------------------
009600* CALENDAR-SANITY CHECK CHAIN - SAME SHAPE AS THE OLD DATE05
009700* EDIT-CHECK-DATE PARAGRAPH, RETARGETED AT THE DT- FIELDS.
009800*-----------------------------------------------------------
009900*-----------------------------------------------------------
010000* CHECK-DATE/-EXIT RANGE (REQ 7402 FOLLOW-UP) - EACH EDIT
010100* STEP BAILS OUT TO CHECK-DATE-EXIT THE MOMENT THE DATE IS
010200* FOUND BAD, THE SAME SHORT-CIRCUIT THE OLD DATE05 EDIT CHAIN
010300* USED.
010400*-----------------------------------------------------------
010500 CHECK-DATE.
010600     MOVE "Y" TO DT-VALID-DATE-FLAG.
010700     PERFORM CHECK-IF-DATE-ZEROES.
010800     IF NOT DT-DATE-IS-VALID
010900         GO TO CHECK-DATE-EXIT.
011000     PERFORM CHECK-MM.
011100     IF NOT DT-DATE-IS-VALID
011200         GO TO CHECK-DATE-EXIT.
011300     PERFORM CHECK-DD.
011400     IF NOT DT-DATE-IS-VALID
011500         GO TO CHECK-DATE-EXIT.
011600     PERFORM CHECK-LEAP-YEAR-FLAG.
011700     IF NOT DT-DATE-IS-VALID
011800         GO TO CHECK-DATE-EXIT.
011900     PERFORM CHECK-MMDD.
012000
012100 CHECK-DATE-EXIT.
012200     EXIT.
012300
012400 CHECK-IF-DATE-ZEROES.
012500     IF DT-CCYYMMDD = ZEROES
012600         MOVE "0" TO DT-VALID-DATE-FLAG.
012700
012800 CHECK-MM.
012900     IF DT-MM < 1 OR DT-MM > 12
013000         MOVE "N" TO DT-VALID-DATE-FLAG.
013100
013200 CHECK-DD.
013300     IF DT-DD < 1 OR DT-DD > 31
013400         MOVE "N" TO DT-VALID-DATE-FLAG.
013500
013600 CHECK-LEAP-YEAR-FLAG.
013700     PERFORM CHECK-LEAP-YEAR.
013800
013900 CHECK-MMDD.
014000     IF (DT-DD > 30) AND
014100        (DT-MM = 4 OR DT-MM = 6 OR DT-MM = 9 OR DT-MM = 11)
014200         MOVE "N" TO DT-VALID-DATE-FLAG
014300     ELSE
014400         IF DT-MM = 2 AND DT-YEAR-IS-LEAP AND DT-DD > 29
014500             MOVE "N" TO DT-VALID-DATE-FLAG
014600         ELSE
014700             IF DT-MM = 2 AND DT-YEAR-IS-NOT-LEAP
014800                          AND DT-DD > 28
014900                 MOVE "N" TO DT-VALID-DATE-FLAG.
015000
015100*-----------------------------------------------------------
015200* LEAP YEAR TEST - DIVISIBLE BY 400 IS ALWAYS LEAP, ELSE
015300* DIVISIBLE BY 100 IS NEVER LEAP, ELSE DIVISIBLE BY 4 IS
015400* LEAP.  TICKET 6650 FIXED THE 400-YEAR BRANCH BELOW.
015500*-----------------------------------------------------------
015600 CHECK-LEAP-YEAR.
015700     DIVIDE DT-CCYY BY 400 GIVING DT-QUOTIENT
015800                           REMAINDER DT-REMAINDER.
015900     IF DT-REMAINDER = 0
016000         MOVE "Y" TO DT-LEAP-YEAR-FLAG
016100     ELSE
016200         DIVIDE DT-CCYY BY 100 GIVING DT-QUOTIENT
016300                               REMAINDER DT-REMAINDER
016400         IF DT-REMAINDER = 0
016500             MOVE "N" TO DT-LEAP-YEAR-FLAG
016600         ELSE
016700             DIVIDE DT-CCYY BY 4 GIVING DT-QUOTIENT
016800                                 REMAINDER DT-REMAINDER
016900             IF DT-REMAINDER = 0
017000                 MOVE "Y" TO DT-LEAP-YEAR-FLAG
017100             ELSE
017200                 MOVE "N" TO DT-LEAP-YEAR-FLAG.
017300
017400*-----------------------------------------------------------
017500* DERIVE-DAY-OF-WEEK - COUNTS THE WHOLE DAYS FROM THE
017600* PROLEPTIC CALENDAR START (0001-01-01, A MONDAY) TO
017700* DT-CCYYMMDD AND REDUCES MOD 7.  NO INTRINSIC FUNCTIONS ON
017800* THIS COMPILER, SO THE DAY COUNT IS BUILT BY HAND FROM THE
017900* PRIOR-YEAR LEAP ARITHMETIC AND THE MONTH TABLE IN
018000* WSDATE01.
018100*-----------------------------------------------------------
018200 DERIVE-DAY-OF-WEEK.
018300     SUBTRACT 1 FROM DT-CCYY GIVING DT-PRIOR-YEAR.
018400     COMPUTE DT-DAYS-SINCE-EPOCH = 365 * DT-PRIOR-YEAR.
018500     DIVIDE DT-PRIOR-YEAR BY 4 GIVING DT-FOUR-YEARS.
018600     DIVIDE DT-PRIOR-YEAR BY 100 GIVING DT-CENTURIES.
018700     DIVIDE DT-PRIOR-YEAR BY 400 GIVING DT-FOUR-CENTURIES.
018800     ADD DT-FOUR-YEARS DT-FOUR-CENTURIES TO DT-DAYS-SINCE-EPOCH.
018900     SUBTRACT DT-CENTURIES FROM DT-DAYS-SINCE-EPOCH.
019000     MOVE DT-MM TO DT-SUBSCRIPT.
019100     ADD DT-DAYS-BEFORE-MONTH (DT-SUBSCRIPT) DT-DD
019200         TO DT-DAYS-SINCE-EPOCH.
019300     IF DT-MM > 2 AND DT-YEAR-IS-LEAP
019400         ADD 1 TO DT-DAYS-SINCE-EPOCH.
019500     SUBTRACT 1 FROM DT-DAYS-SINCE-EPOCH GIVING DT-QUOTIENT.
019600     DIVIDE DT-QUOTIENT BY 7 GIVING DT-QUOTIENT
019700                             REMAINDER DT-REMAINDER.
019800     ADD 1 TO DT-REMAINDER GIVING DT-DAY-OF-WEEK-NUMBER.
019900     MOVE DT-DAY-OF-WEEK-NUMBER TO DT-DAY-OF-WEEK-TRACE-WORK.
