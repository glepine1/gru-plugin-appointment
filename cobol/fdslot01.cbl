000100*-----------------------------------------------------------
000200* FD-SLOT01   RECORD LAYOUT FOR THE SLOT FILE.
000300*
000400*             SL-ID-SLOT OF ZERO MEANS "NOT YET PERSISTED" -
000500*             A NEWLY GENERATED SLOT.  ON INSERT THE ID IS
000600*             SET EQUAL TO THE RELATIVE RECORD NUMBER THE
000700*             RECORD IS WRITTEN TO (SEE SLTNXTRN IN THE
000800*             SLOT CONTROL RECORD, FDSLCTL1) SO A LATER
000900*             RANDOM READ BY WS-SLOT-RRN = SL-ID-SLOT GETS
001000*             THE SAME RECORD BACK - THIS IS OUR STAND-IN
001100*             FOR AN INDEXED KEY ON THIS MACHINE.
001200*-----------------------------------------------------------
001300* 1994-03-07 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.
001400* 1998-11-09 RJH  Y2K - STARTING-DATE WIDENED TO CCYYMMDD.
001500* 2003-05-19 KMT  ADDED NB-POTENTIAL-REMAINING-PLACES FOR
001600*                 THE PENDING-BOOKING COUNT (REQ 4417).
001700*-----------------------------------------------------------
001800 FD  SLOT-FILE
001900     LABEL RECORDS ARE STANDARD.
002000 01  SLOT-RECORD.
002100     05  SL-ID-SLOT                          PIC 9(9).
002200     05  SL-ID-FORM                          PIC 9(9).
002300     05  SL-STARTING-DATE                    PIC 9(8).
002400     05  FILLER REDEFINES SL-STARTING-DATE.
002500         10  SL-START-CCYY                   PIC 9(4).
002600         10  SL-START-MM                     PIC 9(2).
002700         10  SL-START-DD                     PIC 9(2).
002800     05  SL-STARTING-TIME                    PIC 9(4).
002900     05  SL-ENDING-TIME                      PIC 9(4).
003000     05  FILLER REDEFINES SL-ENDING-TIME.
003100         10  SL-END-HH                       PIC 9(2).
003200         10  SL-END-MN                       PIC 9(2).
003300     05  SL-MAX-CAPACITY                     PIC 9(5).
003400     05  SL-NB-REMAINING-PLACES              PIC 9(5).
003500     05  SL-NB-POTENTIAL-REMAINING-PLACES    PIC 9(5).
003600     05  SL-NB-PLACES-TAKEN                  PIC 9(5).
003700     05  SL-IS-OPEN                          PIC 9(1).
003800         88  SL-SLOT-IS-OPEN                     VALUE 1.
003900         88  SL-SLOT-IS-CLOSED                   VALUE 0.
004000     05  SL-IS-SPECIFIC                      PIC 9(1).
004100         88  SL-SLOT-IS-SPECIFIC                 VALUE 1.
004200         88  SL-SLOT-IS-STANDARD                 VALUE 0.
004300     05  FILLER                              PIC X(24).
