000100*-----------------------------------------------------------
000200* FD-SLTXT1   RECORD LAYOUT FOR THE SLOT-EXTRACT FILE - SAME
000300*             FIELDS AS SLOT-RECORD (FDSLOT01) IN FLAT,
000400*             PRINTABLE FORM FOR THE DOWNSTREAM EXPORT.
000500*-----------------------------------------------------------
000600* 1994-03-09 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.
000700*-----------------------------------------------------------
000800 FD  SLOT-EXTRACT-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  SLOT-EXTRACT-RECORD.
001100     05  SX-ID-SLOT                          PIC 9(9).
001200     05  SX-ID-FORM                          PIC 9(9).
001300     05  SX-STARTING-DATE                    PIC 9(8).
001400     05  SX-STARTING-TIME                    PIC 9(4).
001500     05  SX-ENDING-TIME                      PIC 9(4).
001600     05  SX-MAX-CAPACITY                     PIC 9(5).
001700     05  SX-NB-REMAINING-PLACES              PIC 9(5).
001800     05  SX-NB-POTENTIAL-REMAINING-PLACES    PIC 9(5).
001900     05  SX-NB-PLACES-TAKEN                  PIC 9(5).
002000     05  SX-IS-OPEN                          PIC 9(1).
002100     05  SX-IS-SPECIFIC                      PIC 9(1).
002200     05  FILLER                              PIC X(20).
