000100*-----------------------------------------------------------
000200* SL-SLTXT1   SELECT CLAUSE FOR THE SLOT-EXTRACT FILE - THE
000300*             FLAT EXPORT OF THE SLOT LIST SLTGEN01 BUILDS
000400*             FOR A FORM/DATE RANGE.  NOT A REPORT - JUST
000500*             THE GENERATED RECORDS, ONE LINE EACH, FOR
000600*             DOWNSTREAM PICKUP.
000700*-----------------------------------------------------------
000800* 1994-03-09 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.
000900*-----------------------------------------------------------
001000     SELECT SLOT-EXTRACT-FILE
001100         ASSIGN TO SLOTXTRC
001200         ORGANIZATION IS LINE SEQUENTIAL
001300         FILE STATUS IS SX-FILE-STATUS.
