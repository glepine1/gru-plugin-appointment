000100******************************************************************
000200* PROGRAM-ID: SLTTIME1
000300* AUTHOR: R J HOLLOWAY
000400* INSTALLATION: ONLINE SERVICES DIVISION - BATCH SECTION
000500* DATE-WRITTEN: 1994-03-09
000600* DATE-COMPILED:
000700* SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------
000900* PURPOSE:
001000*   SHARED HHMM CLOCK-ARITHMETIC SUBROUTINE FOR THE
001100*   APPOINTMENT SLOT BATCH SUITE.  TWO FUNCTIONS, SELECTED
001200*   BY LK-FUNCTION-CODE:
001300*     "A" = ADD LK-MINUTES TO LK-TIME-1, RESULT IN LK-TIME-2
001400*     "B" = MINUTES BETWEEN LK-TIME-1 AND LK-TIME-2 (TIME-2
001500*           ASSUMED NOT EARLIER THAN TIME-1), RESULT IN
001600*           LK-MINUTES
001700*   KEPT IN ONE SUBROUTINE SO EVERY CALLER CONVERTS HHMM
001800*   TO MINUTES-OF-DAY THE SAME WAY.
001900*-----------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------
002200* 1994-03-09 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE - PULLED    SM0001
002300*                 THE HHMM MATH OUT OF SLTGEN01 SO SLTUPD01
002400*                 AND SLTGTR01 COULD SHARE IT.
002500* 1996-07-30 RJH  ADDED FUNCTION "B" (MINUTES-BETWEEN) FOR        SM0002
002600*                 THE FORM-CONSTRAINT DURATION CHECK.
002700* 1998-10-26 RJH  Y2K REMEDIATION - HHMM CLOCK VALUES ONLY,       SM0003
002800*                 NO CALENDAR DATES IN THIS SUBROUTINE -
002900*                 REVIEWED, NO CHANGE REQUIRED.
003000* 2002-05-09 KMT  DO-MINUTES-BETWEEN NOW TRACES BOTH INPUT        SM0004
003100*                 TIMES AND THE RESULT TO WORKING-STORAGE
003200*                 BEFORE RETURNING - THE OLD VERSION HAD
003300*                 NOTHING TO DUMP WHEN FRMVAL01 REPORTED A
003400*                 NEGATIVE DURATION (TICKET 6701).
003500*-----------------------------------------------------------
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. SLTTIME1.
003800 AUTHOR. R J HOLLOWAY.
003900 INSTALLATION. ONLINE SERVICES DIVISION - BATCH SECTION.
004000 DATE-WRITTEN. 1994-03-09.
004100 DATE-COMPILED.
004200 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 77  FILLER                   PIC X(32)
005200         VALUE "* SLTTIME1 WORKING STORAGE *".
005300
005400 77  WS-HH-PART                PIC 9(2)    COMP.
005500 77  WS-MM-PART                PIC 9(2)    COMP.
005600 77  WS-MINUTES-OF-DAY-1       PIC 9(5)    COMP.
005700 77  WS-MINUTES-OF-DAY-2       PIC 9(5)    COMP.
005800
005900*-----------------------------------------------------------
006000* DISPLAY-FORMATTED MIRRORS OF THE TWO MINUTE-OF-DAY WORK
006100* FIELDS AND THE RETURNED MINUTE COUNT, FOR A TRACE LINE WHEN
006200* A CALLER'S DEBUG SWITCH IS ON.
006300*-----------------------------------------------------------
006400 01  WS-MINUTES-1-TRACE-WORK    PIC 9(5)    VALUE ZERO.
006500 01  WS-MINUTES-1-TRACE-VIEW REDEFINES WS-MINUTES-1-TRACE-WORK.
006600     05  WS-MINUTES-1-TRACE-DISPLAY  PIC 9(5).
006700
006800 01  WS-MINUTES-2-TRACE-WORK    PIC 9(5)    VALUE ZERO.
006900 01  WS-MINUTES-2-TRACE-VIEW REDEFINES WS-MINUTES-2-TRACE-WORK.
007000     05  WS-MINUTES-2-TRACE-DISPLAY  PIC 9(5).
007100
007200 01  WS-RESULT-TRACE-WORK       PIC 9(5)    VALUE ZERO.
007300 01  WS-RESULT-TRACE-VIEW REDEFINES WS-RESULT-TRACE-WORK.
007400     05  WS-RESULT-TRACE-DISPLAY     PIC 9(5).
007500
007600 LINKAGE SECTION.
007700 01  LK-FUNCTION-CODE              PIC X.
007800     88  LK-FUNCTION-IS-ADD            VALUE "A".
007900     88  LK-FUNCTION-IS-BETWEEN        VALUE "B".
008000 01  LK-TIME-1                     PIC 9(4).
008100 01  LK-TIME-2                     PIC 9(4).
008200 01  LK-MINUTES                    PIC 9(5).
008300
008400 PROCEDURE DIVISION USING LK-FUNCTION-CODE
008500                          LK-TIME-1
008600                          LK-TIME-2
008700                          LK-MINUTES.
008800
008900*-----------------------------------------------------------
009000* PROGRAM-BEGIN/PROGRAM-BEGIN-EXIT RANGE (REQ 7402 FOLLOW-UP)
009100* - THE TWO FUNCTIONS ARE MUTUALLY EXCLUSIVE SO THE CALLER'S
009200* REQUEST BRANCHES STRAIGHT TO ITS OWN CONVERSION PARAGRAPH
009300* AND BACK OUT, THE WAY THE OLD DATE-EDIT CHAIN DOES.
009400*-----------------------------------------------------------
009500 PROGRAM-BEGIN.
009600     IF LK-FUNCTION-IS-ADD
009700         GO TO DO-ADD-MINUTES.
009800     PERFORM DO-MINUTES-BETWEEN.
009900     GO TO PROGRAM-BEGIN-EXIT.
010000
010100 PROGRAM-BEGIN-EXIT.
010200     EXIT.
010300
010400 PROGRAM-EXIT.
010500     EXIT PROGRAM.
010600
010700 PROGRAM-DONE.
010800     GOBACK.
010900
011000 DO-ADD-MINUTES.
011100     PERFORM CONVERT-TIME-1-TO-MINUTES.
011200     MOVE WS-MINUTES-OF-DAY-1 TO WS-MINUTES-1-TRACE-WORK.
011300     ADD LK-MINUTES TO WS-MINUTES-OF-DAY-1.
011400     MOVE WS-MINUTES-OF-DAY-1 TO WS-MINUTES-OF-DAY-2.
011500     MOVE WS-MINUTES-OF-DAY-2 TO WS-MINUTES-2-TRACE-WORK.
011600     PERFORM CONVERT-MINUTES-2-TO-TIME-2.
011700     GO TO PROGRAM-BEGIN-EXIT.
011800
011900 DO-MINUTES-BETWEEN.
012000     PERFORM CONVERT-TIME-1-TO-MINUTES.
012100     PERFORM CONVERT-TIME-2-TO-MINUTES.
012200     MOVE WS-MINUTES-OF-DAY-1 TO WS-MINUTES-1-TRACE-WORK.
012300     MOVE WS-MINUTES-OF-DAY-2 TO WS-MINUTES-2-TRACE-WORK.
012400     SUBTRACT WS-MINUTES-OF-DAY-1 FROM WS-MINUTES-OF-DAY-2
012500         GIVING LK-MINUTES.
012600     MOVE LK-MINUTES TO WS-RESULT-TRACE-WORK.
012700
012800 CONVERT-TIME-1-TO-MINUTES.
012900     DIVIDE LK-TIME-1 BY 100 GIVING WS-HH-PART
013000                             REMAINDER WS-MM-PART.
013100     COMPUTE WS-MINUTES-OF-DAY-1 = WS-HH-PART * 60 + WS-MM-PART.
013200
013300 CONVERT-TIME-2-TO-MINUTES.
013400     DIVIDE LK-TIME-2 BY 100 GIVING WS-HH-PART
013500                             REMAINDER WS-MM-PART.
013600     COMPUTE WS-MINUTES-OF-DAY-2 = WS-HH-PART * 60 + WS-MM-PART.
013700
013800 CONVERT-MINUTES-2-TO-TIME-2.
013900     DIVIDE WS-MINUTES-OF-DAY-2 BY 60 GIVING WS-HH-PART
014000                                 REMAINDER WS-MM-PART.
014100     COMPUTE LK-TIME-2 = WS-HH-PART * 100 + WS-MM-PART.
