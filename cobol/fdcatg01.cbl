000100*-----------------------------------------------------------
000200* FD-CATG01   RECORD LAYOUT FOR THE CATEGORY FILE.
000300*
000400*             CG-ID-CATEGORY DOUBLES AS THE RELATIVE RECORD
000500*             NUMBER (WS-CATEGORY-RRN) THE RECORD LIVES AT,
000600*             SO A RANDOM READ BY ID IS A DIRECT RELATIVE
000700*             READ RATHER THAN A SEQUENTIAL SEARCH.
000800*-----------------------------------------------------------
000900* 1995-06-14 RJH  ORIGINAL FOR THE REFERENCE-TABLE REWRITE.
001000*-----------------------------------------------------------
001100 FD  CATEGORY-FILE
001200     LABEL RECORDS ARE STANDARD.
001300 01  CATEGORY-RECORD.
001400     05  CG-ID-CATEGORY          PIC 9(9).
001500     05  CG-LABEL                PIC X(255).
001600     05  FILLER                  PIC X(6).
