000100*-----------------------------------------------------------
000200* FD-RESRL1   RECORD LAYOUT FOR THE RESERVATION-RULE INPUT
000300*             FILE.  ONE RECORD PER EFFECTIVE DATE PER FORM.
000400*-----------------------------------------------------------
000500* 1994-03-04 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.
000600* 1998-11-09 RJH  Y2K - DATE-OF-APPLY WIDENED TO CCYYMMDD.
000700*-----------------------------------------------------------
000800 FD  RESERVATION-RULE-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  RESERVATION-RULE-RECORD.
001100     05  RR-ID-FORM                  PIC 9(9).
001200     05  RR-DATE-OF-APPLY            PIC 9(8).
001300     05  FILLER REDEFINES RR-DATE-OF-APPLY.
001400         10  RR-APPLY-CCYY           PIC 9(4).
001500         10  RR-APPLY-MM             PIC 9(2).
001600         10  RR-APPLY-DD             PIC 9(2).
001700     05  RR-MAX-CAPACITY-PER-SLOT    PIC 9(5).
001800     05  FILLER                      PIC X(58).
