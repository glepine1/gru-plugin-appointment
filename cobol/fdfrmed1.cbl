000100*-----------------------------------------------------------
000200* FD-FRMED1   WORKING-STORAGE LAYOUT FOR THE EDITABLE-FORM
000300*             RULE FIELDS - THE SOURCE SIDE THAT FRMRUL01
000400*             COPIES VERBATIM ONTO THE PERSISTED FORM-RULE
000500*             RECORD.  NOT A FILE OF ITS OWN - IT ARRIVES
000600*             ON THE TRANSACTION CARD READ BY FRMRUL01.
000700*-----------------------------------------------------------
000800* 1999-09-02 RJH  ORIGINAL - SPLIT OFF THE FORM RULE FIELDS
000900*                 INTO THEIR OWN FILE (REQ 5561).
001000*-----------------------------------------------------------
001100 01  FORM-EDIT-RULE-FIELDS.
001200     05  FE-ID-FORM                       PIC 9(9).
001300     05  FE-CAPTCHA-ENABLED               PIC 9(1).
001400     05  FE-MANDATORY-EMAIL               PIC 9(1).
001500     05  FE-ACTIVE-AUTHENTICATION         PIC 9(1).
001600     05  FE-DAYS-BEFORE-NEW-APPOINTMENT   PIC 9(3).
001700     05  FE-MINIMUM-TIME-BEFORE-APPT      PIC 9(5).
001800     05  FE-MAX-APPOINTMENTS-PER-USER     PIC 9(3).
001900     05  FE-DAYS-FOR-MAX-APPTS-PER-USER   PIC 9(3).
002000     05  FILLER                           PIC X(18).
