000100*-----------------------------------------------------------
000200* SL-CATG01   SELECT CLAUSE FOR THE CATEGORY FILE - NO ISAM
000300*             HANDLER ON THIS BOX, SO THE CATEGORY KEY IS
000400*             CARRIED AS A RELATIVE RECORD NUMBER INSTEAD.
000500*             ORGANIZED RELATIVE AND KEYED BY WS-CATEGORY-
000600*             RRN, WHICH IS SET EQUAL TO CG-ID-CATEGORY ON
000700*             EVERY ACCESS.
000800*-----------------------------------------------------------
000900* 1995-06-14 RJH  ORIGINAL FOR THE REFERENCE-TABLE REWRITE.
001000*-----------------------------------------------------------
001100     SELECT CATEGORY-FILE
001200         ASSIGN TO CATGFILE
001300         ORGANIZATION IS RELATIVE
001400         ACCESS MODE IS DYNAMIC
001500         RELATIVE KEY IS WS-CATEGORY-RRN
001600         FILE STATUS IS CG-FILE-STATUS.
