000100******************************************************************
000200* PROGRAM-ID: SLTUPD01
000300* AUTHOR: R J HOLLOWAY
000400* INSTALLATION: ONLINE SERVICES DIVISION - BATCH SECTION
000500* DATE-WRITTEN: 1994-05-02
000600* DATE-COMPILED:
000700* SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------
000900* PURPOSE:
001000*   SLOT MODIFY/SHIFT BATCH.  FOR EACH REQUEST ON SLOTUPRQ,
001100*   APPLIES A CHANGE TO ONE SLOT (A BRAND NEW INSERT WHEN
001200*   UQ-ID-SLOT IS ZERO, OTHERWISE A CHANGE TO THE SLOT
001300*   ALREADY ON FILE AT THAT RELATIVE RECORD NUMBER).  WHEN
001400*   THE SLOT'S ENDING TIME IS NOT CHANGING THE SLOT IS SAVED
001500*   AS-IS; WHEN IT IS CHANGING, EITHER THE SLOTS FOLLOWING IT
001600*   THAT DAY ARE LEFT ALONE (A GAP OR OVERLAP IS PATCHED) OR
001700*   THEY ARE SHIFTED FORWARD/BACK TO CLOSE THE GAP OR MAKE
001800*   ROOM, PER THE REQUEST'S SHIFT CODE.  THE DAY'S TIME-SLOT
001900*   TEMPLATE AND THE TRAILING-SLOT GENERATOR (SLTGTR01) ARE
002000*   USED TO FILL ANY GAP LEFT AT THE END OF THE DAY.
002100*-----------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------
002400* 1994-05-02 RJH  ORIGINAL FOR THE SLOT UPDATE/SHIFT REWRITE -    SU0001
002500*                 REUSED THE CHANGE-MODE FIELD CHAIN FROM THE
002600*                 BILLS-PAYMENT VOUCHER MAINTENANCE PROGRAM.
002700* 1994-05-20 RJH  ADDED THE "WITH SHIFT" DIRECTION LOGIC -        SU0002
002800*                 LATER SHIFTS PROCESS THE DAY'S REMAINDER IN
002900*                 REVERSE SO NO TWO SLOTS EVER COLLIDE WHILE
003000*                 MOVING (REQ 3201).
003100* 1999-04-06 RJH  SWITCHED THE WEEKDAY LOOKUP TO CALL SLTDATE1    SU0003
003200*                 TO MATCH SLTGEN01 (REQ 5561).
003300* 2004-03-22 KMT  SWF-FIND-REMAINDER-START WAS COMPUTING THE      SU0004
003400*                 REVERSE WALK ONE SLOT SHORT WHENEVER THE
003500*                 SHIFTED SLOT WAS THE LAST ONE ON THE DAY -
003600*                 THE FOLLOWING SLOT NEVER GOT MOVED AND THE
003700*                 DAY CAME OUT WITH A ONE-SLOT OVERLAP
003800*                 (TICKET 7261).
003900*-----------------------------------------------------------
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. SLTUPD01.
004200 AUTHOR. R J HOLLOWAY.
004300 INSTALLATION. ONLINE SERVICES DIVISION - BATCH SECTION.
004400 DATE-WRITTEN. 1994-05-02.
004500 DATE-COMPILED.
004600 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     COPY "SLUPDRQ1.CBL".
005600     COPY "SLWKDEF1.CBL".
005700     COPY "SLRESRL1.CBL".
005800     COPY "SLSLOT01.CBL".
005900     COPY "SLSLCTL1.CBL".
006000     COPY "SLSLTXT1.CBL".
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500     COPY "FDUPDRQ1.CBL".
006600     COPY "FDWKDEF1.CBL".
006700     COPY "FDRESRL1.CBL".
006800     COPY "FDSLOT01.CBL".
006900     COPY "FDSLCTL1.CBL".
007000     COPY "FDSLTXT1.CBL".
007100
007200 WORKING-STORAGE SECTION.
007300 77  FILLER                       PIC X(32)
007400         VALUE "* SLTUPD01 WORKING STORAGE *".
007500
007600 77  UQ-FILE-STATUS               PIC XX.
007700 77  WK-FILE-STATUS               PIC XX.
007800 77  RR-FILE-STATUS               PIC XX.
007900 77  SL-FILE-STATUS               PIC XX.
008000 77  SC-FILE-STATUS               PIC XX.
008100 77  SX-FILE-STATUS               PIC XX.
008200
008300 77  WS-SLOT-RRN                  PIC 9(9)    COMP.
008400 77  WS-SLOT-CONTROL-RRN          PIC 9(1)    COMP
008500         VALUE 1.
008600
008700*-----------------------------------------------------------
008800* RESERVATION-RULE AND WEEK-DEFINITION TABLES FOR THE FORM
008900* THE REQUEST NOW BEING PROCESSED BELONGS TO - SAME SHAPE AS
009000* SLTGEN01'S COPY OF THESE TABLES, KEPT LOCAL RATHER THAN
009100* SHARED SINCE EACH BATCH LOADS THEM ITS OWN WAY.
009200*-----------------------------------------------------------
009300 01  WS-RULE-TABLE.
009400     05  WS-RULE-ENTRY OCCURS 20 TIMES
009500                       INDEXED BY WS-RULE-NDX.
009600         10  WS-RULE-APPLY-DATE       PIC 9(8).
009700         10  WS-RULE-MAX-CAPACITY     PIC 9(5).
009800         10  FILLER                   PIC X(4).
009900 77  WS-RULE-COUNT                PIC 9(4)    COMP.
010000
010100 01  WS-WEEKLINE-TABLE.
010200     05  WS-WEEKLINE-ENTRY OCCURS 500 TIMES
010300                           INDEXED BY WS-WL-NDX.
010400         10  WS-WL-APPLY-DATE         PIC 9(8).
010500         10  WS-WL-DAY-OF-WEEK        PIC 9(1).
010600         10  WS-WL-START-TIME         PIC 9(4).
010700         10  WS-WL-END-TIME           PIC 9(4).
010800         10  WS-WL-MAX-CAPACITY       PIC 9(5).
010900         10  WS-WL-IS-OPEN            PIC 9(1).
011000         10  FILLER                   PIC X(4).
011100 77  WS-WEEKLINE-COUNT             PIC 9(5)    COMP.
011200
011300*-----------------------------------------------------------
011400* TODAY'S TIME-SLOT TEMPLATE - THE WORKING-DAY LINES FOR THE
011500* REQUEST'S WEEKDAY, USED BY THE SPECIFIC-SLOT TEST AND AS
011600* THE FALLBACK SOURCE FOR GAP-FILL/TRAILING GENERATION.
011700*-----------------------------------------------------------
011800 01  WS-TODAY-SLOT-TABLE.
011900     05  WS-TS-ENTRY OCCURS 30 TIMES
012000                     INDEXED BY WS-TS-NDX.
012100         10  WS-TS-START              PIC 9(4).
012200         10  WS-TS-END                PIC 9(4).
012300         10  WS-TS-MAXCAP             PIC 9(5).
012400         10  WS-TS-ISOPEN             PIC 9(1).
012500         10  FILLER                   PIC X(4).
012600 77  WS-TODAY-SLOT-COUNT          PIC 9(4)    COMP.
012700
012800*-----------------------------------------------------------
012900* LINKAGE-SHAPED MIRROR OF THE TEMPLATE TABLE PASSED TO
013000* SLTGTR01 ON EACH TRAILING-GENERATION CLOCK STEP.
013100*-----------------------------------------------------------
013200 01  WS-GTR-TODAY-SLOT-TABLE.
013300     05  WS-GTR-TS-ENTRY OCCURS 30 TIMES.
013400         10  WS-GTR-TS-START          PIC 9(4).
013500         10  WS-GTR-TS-END            PIC 9(4).
013600         10  WS-GTR-TS-MAXCAP         PIC 9(5).
013700         10  WS-GTR-TS-ISOPEN         PIC 9(1).
013800         10  FILLER                   PIC X(4).
013900 77  WS-GTR-TODAY-SLOT-COUNT      PIC 9(4)    COMP.
014000 77  WS-GTR-OUT-END-TIME          PIC 9(4).
014100 77  WS-GTR-OUT-CAPACITY          PIC 9(5).
014200 77  WS-GTR-OUT-IS-OPEN           PIC 9(1).
014300 77  WS-GTR-FOUND-FLAG            PIC X.
014400     88  WS-GTR-WAS-FOUND                      VALUE "Y".
014500
014600*-----------------------------------------------------------
014700* THE DAY'S SLOT LIST AS ALREADY ON FILE FOR THIS FORM/DATE -
014800* FETCHED FROM THE STORE RATHER THAN REBUILT FROM THE
014900* TEMPLATE, SINCE BY THE TIME A SLOT IS BEING MODIFIED THE
015000* DAY HAS ALREADY BEEN GENERATED BY SLTGEN01.  LOADED IN
015100* RELATIVE-RECORD-NUMBER ORDER, WHICH IS ALSO STARTING-TIME
015200* ORDER SINCE SLTGEN01 WRITES A DAY'S SLOTS IN CLOCK ORDER.
015300*-----------------------------------------------------------
015400 01  WS-DAY-SLOT-TABLE.
015500     05  WS-DS-ENTRY OCCURS 100 TIMES
015600                     INDEXED BY WS-DS-NDX.
015700         10  WS-DS-RRN               PIC 9(9)    COMP.
015800         10  WS-DS-START              PIC 9(4).
015900         10  WS-DS-END                PIC 9(4).
016000         10  WS-DS-MAXCAP             PIC 9(5).
016100         10  WS-DS-REMAINING          PIC 9(5).
016200         10  WS-DS-POTENTIAL          PIC 9(5).
016300         10  WS-DS-TAKEN              PIC 9(5).
016400         10  WS-DS-ISOPEN             PIC 9(1).
016500         10  WS-DS-ISSPECIFIC         PIC 9(1).
016600         10  WS-DS-DELETED            PIC X.
016700             88  WS-DS-IS-DELETED             VALUE "Y".
016800         10  FILLER                   PIC X(3).
016900 77  WS-DAY-SLOT-COUNT            PIC 9(5)    COMP.
017000
017100*-----------------------------------------------------------
017200* NEW-SLOT WORK AREA - SAME SHAPE AS SLTGEN01'S, BUILT HERE
017300* FOR EVERY NEWLY INSERTED SLOT (A PLAIN INSERT, A GAP
017400* FILLER, OR A TRAILING-GENERATION STEP), THEN MOVED TO BOTH
017500* SLOT-RECORD AND SLOT-EXTRACT-RECORD.
017600*-----------------------------------------------------------
017700 01  WS-NEW-SLOT-AREA.
017800     05  NS-ID-SLOT                          PIC 9(9)  COMP.
017900     05  NS-ID-FORM                          PIC 9(9).
018000     05  NS-STARTING-DATE                    PIC 9(8).
018100     05  NS-STARTING-TIME                    PIC 9(4).
018200     05  NS-ENDING-TIME                      PIC 9(4).
018300     05  NS-MAX-CAPACITY                     PIC 9(5).
018400     05  NS-NB-REMAINING-PLACES              PIC 9(5).
018500     05  NS-NB-POTENTIAL-REMAINING-PLACES    PIC 9(5).
018600     05  NS-NB-PLACES-TAKEN                  PIC 9(5)
018700                                              VALUE ZERO.
018800     05  NS-IS-OPEN                          PIC 9(1).
018900     05  NS-IS-SPECIFIC                      PIC 9(1).
019000     05  FILLER                              PIC X(05).
019100 01  WS-NEW-SLOT-TIME-VIEW REDEFINES WS-NEW-SLOT-AREA.
019200     05  FILLER                              PIC 9(9).
019300     05  FILLER                              PIC 9(9).
019400     05  FILLER                              PIC 9(8).
019500     05  NS-START-HH-VIEW                    PIC 9(2).
019600     05  NS-START-MN-VIEW                    PIC 9(2).
019700     05  FILLER                              PIC X(31).
019800
019900*-----------------------------------------------------------
020000* SCRATCH TIME FIELDS, REDEFINED FOR A READABLE HH/MN VIEW
020100* ON THE TRACE LINE - REDEFINES #2 AND #3 OF THIS PROGRAM.
020200*-----------------------------------------------------------
020300 77  WS-MOD-ORIG-END               PIC 9(4).
020400 01  WS-MOD-ORIG-END-VIEW REDEFINES WS-MOD-ORIG-END.
020500     05  WS-MOD-ORIG-END-HH        PIC 9(2).
020600     05  WS-MOD-ORIG-END-MN        PIC 9(2).
020700 77  WS-GAP-START                  PIC 9(4).
020800 01  WS-GAP-START-VIEW REDEFINES WS-GAP-START.
020900     05  WS-GAP-START-HH           PIC 9(2).
021000     05  WS-GAP-START-MN           PIC 9(2).
021100
021200*-----------------------------------------------------------
021300* DRIVING AND LOOKUP WORK FIELDS.
021400*-----------------------------------------------------------
021500 77  WS-TARGET-FORM                PIC 9(9).
021600 77  WS-TARGET-DATE                PIC 9(8).
021700
021800 77  WS-REQUEST-EOF                PIC X       VALUE "N".
021900     88  WS-NO-MORE-REQUESTS                   VALUE "Y".
022000 77  WS-MASTER-EOF                 PIC X.
022100     88  WS-MASTER-AT-END                      VALUE "Y".
022200
022300 77  WS-CALL-DAY-OF-WEEK           PIC 9(1).
022400 77  WS-CALL-DATE-VALID            PIC X.
022500     88  WS-CALL-DATE-IS-VALID                 VALUE "Y".
022600 77  WS-CALL-LEAP-FLAG             PIC X.
022700 77  WS-CURRENT-DOW                PIC 9(1)    COMP.
022800
022900 77  WS-TIME-FUNCTION-CODE         PIC X.
023000 77  WS-TIME-ARG-1                 PIC 9(4).
023100 77  WS-TIME-ARG-2                 PIC 9(4).
023200 77  WS-TIME-MINUTES               PIC 9(5).
023300
023400 77  WS-RULE-FOUND                 PIC X.
023500     88  WS-RULE-WAS-FOUND                     VALUE "Y".
023600 77  WS-DAY-DEFAULT-CAPACITY       PIC 9(5).
023700 77  WS-BEST-RULE-DATE             PIC 9(8).
023800
023900 77  WS-WEEKDEF-FOUND              PIC X.
024000     88  WS-WEEKDEF-WAS-FOUND                  VALUE "Y".
024100 77  WS-EFFECTIVE-WEEKDEF-DATE     PIC 9(8).
024200
024300 77  WS-WORKING-DAY-FOUND          PIC X.
024400     88  WS-WORKING-DAY-WAS-FOUND              VALUE "Y".
024500
024600 77  WS-WALK-START-TIME            PIC 9(4)    COMP.
024700 77  WS-WALK-END-TIME              PIC 9(4)    COMP.
024800
024900*-----------------------------------------------------------
025000* ORIGINAL-SLOT LOOKUP RESULT (THE SLOT AS IT STOOD ON FILE
025100* BEFORE THIS REQUEST WAS APPLIED).
025200*-----------------------------------------------------------
025300 77  WS-ORIG-MAX-CAPACITY          PIC 9(5).
025400 77  WS-ORIG-REMAINING             PIC 9(5).
025500 77  WS-ORIG-POTENTIAL             PIC 9(5).
025600 77  WS-ORIG-TAKEN                 PIC 9(5).
025700 77  WS-CAP-SHRINK                 PIC 9(5)    COMP.
025800 77  WS-NEW-REMAINING              PIC 9(5).
025900 77  WS-NEW-POTENTIAL              PIC 9(5).
026000
026100*-----------------------------------------------------------
026200* GENERIC SPECIFIC-SLOT TEST INPUT - THE CALLER MOVES THE
026300* CANDIDATE SLOT'S FOUR COMPARISON FIELDS HERE BEFORE
026400* PERFORMING DETERMINE-IS-SPECIFIC, SO THE SAME TEST SERVES
026500* THE MODIFIED SLOT AND EVERY SHIFTED FOLLOWER.
026600*-----------------------------------------------------------
026700 77  WS-SPEC-CHECK-START           PIC 9(4).
026800 77  WS-SPEC-CHECK-END             PIC 9(4).
026900 77  WS-SPEC-CHECK-ISOPEN          PIC 9(1).
027000 77  WS-SPEC-CHECK-MAXCAP          PIC 9(5).
027100 77  WS-NEW-IS-SPECIFIC            PIC 9(1).
027200 77  WS-TEMPLATE-MATCH-FOUND       PIC X.
027300     88  WS-TEMPLATE-MATCH-IS-FOUND            VALUE "Y".
027400
027500*-----------------------------------------------------------
027600* "WITHOUT SHIFT" GAP-FILL WORK FIELDS.
027700*-----------------------------------------------------------
027800 77  WS-NEXT-SLOT-START            PIC 9(4)    COMP.
027900 77  WS-NEXT-SLOT-FOUND            PIC X.
028000     88  WS-NEXT-SLOT-WAS-FOUND                VALUE "Y".
028100
028200*-----------------------------------------------------------
028300* "WITH SHIFT" DIRECTION AND REMAINDER WORK FIELDS.
028400*-----------------------------------------------------------
028500 77  WS-REMAINDER-START-NDX        PIC 9(5)    COMP.
028600 77  WS-SHIFT-DIRECTION            PIC X.
028700     88  WS-SHIFT-IS-LATER                     VALUE "L".
028800     88  WS-SHIFT-IS-EARLIER                   VALUE "E".
028900 77  WS-SHIFT-DELTA                PIC 9(5)    COMP.
029000 77  WS-LAST-REMAINDER-END         PIC 9(4)    COMP.
029100 77  WS-ANY-REMAINDER-LEFT         PIC X.
029200     88  WS-SOME-REMAINDER-LEFT                VALUE "Y".
029300 77  WS-SHIFT-NEW-START            PIC 9(4)    COMP.
029400 77  WS-SHIFT-NEW-END              PIC 9(4)    COMP.
029500
029600*-----------------------------------------------------------
029700* TRAILING-GENERATION WALK FIELDS - FILLS THE REST OF A DAY
029800* FROM A GIVEN CLOCK TIME TO THE DAY'S CLOSING TIME USING THE
029900* SHARED TEMPLATE-MATCH SUBPROGRAM.
030000*-----------------------------------------------------------
030100 77  WS-TRAIL-WALK-TIME            PIC 9(4)    COMP.
030200 77  WS-TRAIL-DONE                 PIC X.
030300     88  WS-TRAIL-IS-DONE                      VALUE "Y".
030400
030500 LINKAGE SECTION.
030600
030700 PROCEDURE DIVISION.
030800 PROGRAM-BEGIN.
030900     PERFORM OPENING-PROCEDURE.
031000     PERFORM MAIN-PROCESS.
031100     PERFORM CLOSING-PROCEDURE.
031200
031300 PROGRAM-EXIT.
031400     EXIT PROGRAM.
031500
031600 PROGRAM-DONE.
031700     STOP RUN.
031800
031900 OPENING-PROCEDURE.
032000     OPEN INPUT  SLOT-UPDATE-REQUEST-FILE.
032100     OPEN I-O    SLOT-FILE.
032200     OPEN I-O    SLOT-CONTROL-FILE.
032300     OPEN OUTPUT SLOT-EXTRACT-FILE.
032400     PERFORM READ-SLOT-CONTROL-RECORD.
032500
032600 CLOSING-PROCEDURE.
032700     CLOSE SLOT-UPDATE-REQUEST-FILE
032800           SLOT-FILE
032900           SLOT-CONTROL-FILE
033000           SLOT-EXTRACT-FILE.
033100
033200 READ-SLOT-CONTROL-RECORD.
033300     MOVE 1 TO WS-SLOT-CONTROL-RRN.
033400     READ SLOT-CONTROL-FILE
033500         INVALID KEY
033600             PERFORM BUILD-SLOT-CONTROL-RECORD.
033700
033800 BUILD-SLOT-CONTROL-RECORD.
033900     MOVE 1 TO SC-CONTROL-KEY.
034000     MOVE 0 TO SC-LAST-SLOT-NUMBER.
034100     WRITE SLOT-CONTROL-RECORD
034200         INVALID KEY
034300             DISPLAY "SLTUPD01 - CANNOT BUILD CONTROL RECORD".
034400
034500 MAIN-PROCESS.
034600     PERFORM READ-NEXT-REQUEST.
034700     PERFORM PROCESS-ONE-UPDATE
034800         UNTIL WS-NO-MORE-REQUESTS.
034900
035000 READ-NEXT-REQUEST.
035100     READ SLOT-UPDATE-REQUEST-FILE
035200         AT END
035300             MOVE "Y" TO WS-REQUEST-EOF.
035400
035500*-----------------------------------------------------------
035600* ONE MODIFICATION REQUEST - LOAD THE CONTEXT FOR ITS FORM
035700* AND DATE, DETERMINE WHAT CHANGED, AND DISPATCH TO THE
035800* SIMPLE-SAVE, WITHOUT-SHIFT OR WITH-SHIFT HANDLING.
035900*-----------------------------------------------------------
036000 PROCESS-ONE-UPDATE.
036100     MOVE UQ-ID-FORM       TO WS-TARGET-FORM.
036200     MOVE UQ-STARTING-DATE TO WS-TARGET-DATE.
036300     PERFORM LOAD-RULES-FOR-FORM.
036400     PERFORM LOAD-WEEKLINES-FOR-FORM.
036500     PERFORM FIND-RULE-FOR-DATE.
036600     PERFORM FIND-WEEKDEF-FOR-DATE.
036700     PERFORM BUILD-TODAY-SLOT-LIST.
036800     PERFORM FIND-DAY-WINDOW.
036900     PERFORM LOAD-DAY-SLOTS-FOR-FORM-DATE.
037000     PERFORM LOOKUP-ORIGINAL-SLOT.
037100     MOVE UQ-STARTING-TIME    TO WS-SPEC-CHECK-START.
037200     MOVE UQ-NEW-ENDING-TIME  TO WS-SPEC-CHECK-END.
037300     MOVE UQ-IS-OPEN          TO WS-SPEC-CHECK-ISOPEN.
037400     MOVE UQ-MAX-CAPACITY     TO WS-SPEC-CHECK-MAXCAP.
037500     PERFORM DETERMINE-IS-SPECIFIC.
037600     PERFORM DISPATCH-ONE-UPDATE THRU DISPATCH-ONE-UPDATE-EXIT.
037700     PERFORM READ-NEXT-REQUEST.
037800
037900*-----------------------------------------------------------
038000* DISPATCH-ONE-UPDATE/-EXIT RANGE (REQ 7402 FOLLOW-UP) - ONLY
038100* ONE OF THE THREE SAVE PATHS BELOW CAN APPLY TO A GIVEN
038200* REQUEST, SO EACH BRANCHES STRAIGHT OUT ONCE IT HAS RUN.
038300*-----------------------------------------------------------
038400 DISPATCH-ONE-UPDATE.
038500     IF UQ-NEW-ENDING-TIME = WS-MOD-ORIG-END
038600         GO TO SIMPLE-SAVE-SLOT.
038700     IF UQ-NO-SHIFT-REQUESTED
038800         GO TO SHIFT-WITHOUT-FOLLOWING.
038900     GO TO SHIFT-WITH-FOLLOWING.
039000
039100 DISPATCH-ONE-UPDATE-EXIT.
039200     EXIT.
039300
039400*-----------------------------------------------------------
039500* LOAD THE RESERVATION-RULE ROWS FOR THIS FORM (SAME SCAN
039600* AS SLTGEN01 - DUPLICATED RATHER THAN SHARED SINCE EACH
039700* BATCH OWNS ITS OWN COPY OF THE WHOLE-FORM TABLES).
039800*-----------------------------------------------------------
039900 LOAD-RULES-FOR-FORM.
040000     MOVE 0 TO WS-RULE-COUNT.
040100     OPEN INPUT RESERVATION-RULE-FILE.
040200     MOVE "N" TO WS-MASTER-EOF.
040300     PERFORM READ-NEXT-RULE.
040400     PERFORM ADD-RULE-AND-READ-NEXT
040500         UNTIL WS-MASTER-AT-END.
040600     CLOSE RESERVATION-RULE-FILE.
040700
040800 READ-NEXT-RULE.
040900     READ RESERVATION-RULE-FILE
041000         AT END
041100             MOVE "Y" TO WS-MASTER-EOF.
041200
041300 ADD-RULE-AND-READ-NEXT.
041400     IF RR-ID-FORM = WS-TARGET-FORM
041500         PERFORM STORE-RULE-ENTRY.
041600     PERFORM READ-NEXT-RULE.
041700
041800 STORE-RULE-ENTRY.
041900     ADD 1 TO WS-RULE-COUNT.
042000     SET WS-RULE-NDX TO WS-RULE-COUNT.
042100     MOVE RR-DATE-OF-APPLY         TO WS-RULE-APPLY-DATE
042200                                            (WS-RULE-NDX).
042300     MOVE RR-MAX-CAPACITY-PER-SLOT TO WS-RULE-MAX-CAPACITY
042400                                            (WS-RULE-NDX).
042500
042600 FIND-RULE-FOR-DATE.
042700     MOVE "N" TO WS-RULE-FOUND.
042800     MOVE 0 TO WS-DAY-DEFAULT-CAPACITY.
042900     MOVE 0 TO WS-BEST-RULE-DATE.
043000     PERFORM SCAN-RULE-ENTRY
043100         VARYING WS-RULE-NDX FROM 1 BY 1
043200         UNTIL WS-RULE-NDX > WS-RULE-COUNT.
043300
043400 SCAN-RULE-ENTRY.
043500     IF WS-RULE-APPLY-DATE (WS-RULE-NDX) <= WS-TARGET-DATE
043600        AND WS-RULE-APPLY-DATE (WS-RULE-NDX) >= WS-BEST-RULE-DATE
043700         MOVE WS-RULE-APPLY-DATE (WS-RULE-NDX)
043800             TO WS-BEST-RULE-DATE
043900         MOVE WS-RULE-MAX-CAPACITY (WS-RULE-NDX)
044000             TO WS-DAY-DEFAULT-CAPACITY
044100         MOVE "Y" TO WS-RULE-FOUND.
044200
044300*-----------------------------------------------------------
044400* LOAD THE DENORMALIZED WEEK-DEFINITION/WORKING-DAY/TIME-
044500* SLOT LINES FOR THIS FORM (SAME SCAN AS SLTGEN01).
044600*-----------------------------------------------------------
044700 LOAD-WEEKLINES-FOR-FORM.
044800     MOVE 0 TO WS-WEEKLINE-COUNT.
044900     OPEN INPUT WEEK-DEFINITION-FILE.
045000     MOVE "N" TO WS-MASTER-EOF.
045100     PERFORM READ-NEXT-WEEKLINE.
045200     PERFORM ADD-WEEKLINE-AND-READ-NEXT
045300         UNTIL WS-MASTER-AT-END.
045400     CLOSE WEEK-DEFINITION-FILE.
045500
045600 READ-NEXT-WEEKLINE.
045700     READ WEEK-DEFINITION-FILE
045800         AT END
045900             MOVE "Y" TO WS-MASTER-EOF.
046000
046100 ADD-WEEKLINE-AND-READ-NEXT.
046200     IF WK-ID-FORM = WS-TARGET-FORM
046300         PERFORM STORE-WEEKLINE-ENTRY.
046400     PERFORM READ-NEXT-WEEKLINE.
046500
046600 STORE-WEEKLINE-ENTRY.
046700     ADD 1 TO WS-WEEKLINE-COUNT.
046800     SET WS-WL-NDX TO WS-WEEKLINE-COUNT.
046900     MOVE WK-DATE-OF-APPLY  TO WS-WL-APPLY-DATE  (WS-WL-NDX).
047000     MOVE WK-DAY-OF-WEEK    TO WS-WL-DAY-OF-WEEK  (WS-WL-NDX).
047100     MOVE WK-STARTING-TIME  TO WS-WL-START-TIME  (WS-WL-NDX).
047200     MOVE WK-ENDING-TIME    TO WS-WL-END-TIME    (WS-WL-NDX).
047300     MOVE WK-MAX-CAPACITY   TO WS-WL-MAX-CAPACITY (WS-WL-NDX).
047400     MOVE WK-IS-OPEN        TO WS-WL-IS-OPEN     (WS-WL-NDX).
047500
047600 FIND-WEEKDEF-FOR-DATE.
047700     MOVE "N" TO WS-WEEKDEF-FOUND.
047800     MOVE 0 TO WS-EFFECTIVE-WEEKDEF-DATE.
047900     PERFORM SCAN-WEEKDEF-ENTRY
048000         VARYING WS-WL-NDX FROM 1 BY 1
048100         UNTIL WS-WL-NDX > WS-WEEKLINE-COUNT.
048200
048300 SCAN-WEEKDEF-ENTRY.
048400     IF WS-WL-APPLY-DATE (WS-WL-NDX) <= WS-TARGET-DATE
048500        AND WS-WL-APPLY-DATE (WS-WL-NDX)
048600                >= WS-EFFECTIVE-WEEKDEF-DATE
048700         MOVE WS-WL-APPLY-DATE (WS-WL-NDX)
048800             TO WS-EFFECTIVE-WEEKDEF-DATE
048900         MOVE "Y" TO WS-WEEKDEF-FOUND.
049000
049100*-----------------------------------------------------------
049200* BUILD THE REQUEST'S WEEKDAY TEMPLATE - THE WEEK-DEFINITION
049300* LINES THAT MATCH THE EFFECTIVE DATE OF APPLY AND THE
049400* REQUEST DATE'S DAY OF WEEK (FROM SLTDATE1).
049500*-----------------------------------------------------------
049600 BUILD-TODAY-SLOT-LIST.
049700     MOVE 0 TO WS-TODAY-SLOT-COUNT.
049800     MOVE "N" TO WS-WORKING-DAY-FOUND.
049900     IF WS-WEEKDEF-WAS-FOUND
050000         MOVE WS-TARGET-DATE TO WS-TIME-ARG-1
050100         PERFORM DERIVE-TARGET-DAY-OF-WEEK
050200         PERFORM COLLECT-TODAY-ENTRY
050300             VARYING WS-WL-NDX FROM 1 BY 1
050400             UNTIL WS-WL-NDX > WS-WEEKLINE-COUNT.
050500
050600 DERIVE-TARGET-DAY-OF-WEEK.
050700     CALL "SLTDATE1" USING WS-TARGET-DATE
050800                           WS-CALL-DAY-OF-WEEK
050900                           WS-CALL-DATE-VALID
051000                           WS-CALL-LEAP-FLAG.
051100     MOVE WS-CALL-DAY-OF-WEEK TO WS-CURRENT-DOW.
051200
051300 COLLECT-TODAY-ENTRY.
051400     IF WS-WL-APPLY-DATE (WS-WL-NDX) = WS-EFFECTIVE-WEEKDEF-DATE
051500        AND WS-WL-DAY-OF-WEEK (WS-WL-NDX) = WS-CURRENT-DOW
051600         ADD 1 TO WS-TODAY-SLOT-COUNT
051700         SET WS-TS-NDX TO WS-TODAY-SLOT-COUNT
051800         MOVE WS-WL-START-TIME   (WS-WL-NDX)
051900             TO WS-TS-START   (WS-TS-NDX)
052000         MOVE WS-WL-END-TIME     (WS-WL-NDX)
052100             TO WS-TS-END     (WS-TS-NDX)
052200         MOVE WS-WL-MAX-CAPACITY (WS-WL-NDX)
052300             TO WS-TS-MAXCAP  (WS-TS-NDX)
052400         MOVE WS-WL-IS-OPEN      (WS-WL-NDX)
052500             TO WS-TS-ISOPEN  (WS-TS-NDX)
052600         MOVE "Y" TO WS-WORKING-DAY-FOUND.
052700
052800*-----------------------------------------------------------
052900* THE DAY'S OVERALL WINDOW ACROSS THE TEMPLATE - ITS END IS
053000* THE DAY'S CLOSING TIME USED BY EVERY GAP-FILL/SHIFT/
053100* TRAILING-GENERATION CALCULATION BELOW.
053200*-----------------------------------------------------------
053300 FIND-DAY-WINDOW.
053400     MOVE 2400 TO WS-WALK-START-TIME.
053500     MOVE 0    TO WS-WALK-END-TIME.
053600     PERFORM SCAN-DAY-WINDOW-ENTRY
053700         VARYING WS-TS-NDX FROM 1 BY 1
053800         UNTIL WS-TS-NDX > WS-TODAY-SLOT-COUNT.
053900
054000 SCAN-DAY-WINDOW-ENTRY.
054100     IF WS-TS-START (WS-TS-NDX) < WS-WALK-START-TIME
054200         MOVE WS-TS-START (WS-TS-NDX) TO WS-WALK-START-TIME.
054300     IF WS-TS-END (WS-TS-NDX) > WS-WALK-END-TIME
054400         MOVE WS-TS-END (WS-TS-NDX) TO WS-WALK-END-TIME.
054500
054600*-----------------------------------------------------------
054700* LOAD EVERY SLOT ALREADY ON FILE FOR THIS FORM AND THIS
054800* CALENDAR DATE - SLOT-FILE IS RELATIVE, NOT KEYED BY FORM
054900* OR DATE, SO IT IS READ SEQUENTIALLY FROM THE FIRST RECORD.
055000*-----------------------------------------------------------
055100 LOAD-DAY-SLOTS-FOR-FORM-DATE.
055200     MOVE 0 TO WS-DAY-SLOT-COUNT.
055300     PERFORM START-SLOT-FILE-AT-BEGINNING.
055400     MOVE "N" TO WS-MASTER-EOF.
055500     PERFORM READ-NEXT-DAY-SLOT.
055600     PERFORM ADD-DAY-SLOT-AND-READ-NEXT
055700         UNTIL WS-MASTER-AT-END.
055800
055900 START-SLOT-FILE-AT-BEGINNING.
056000     MOVE 1 TO WS-SLOT-RRN.
056100     START SLOT-FILE KEY IS NOT LESS THAN WS-SLOT-RRN
056200         INVALID KEY
056300             MOVE "Y" TO WS-MASTER-EOF.
056400
056500 READ-NEXT-DAY-SLOT.
056600     IF NOT WS-MASTER-AT-END
056700         READ SLOT-FILE NEXT RECORD
056800             AT END
056900                 MOVE "Y" TO WS-MASTER-EOF.
057000
057100 ADD-DAY-SLOT-AND-READ-NEXT.
057200     IF SL-ID-FORM = WS-TARGET-FORM
057300        AND SL-STARTING-DATE = WS-TARGET-DATE
057400         PERFORM STORE-DAY-SLOT-ENTRY.
057500     PERFORM READ-NEXT-DAY-SLOT.
057600
057700 STORE-DAY-SLOT-ENTRY.
057800     ADD 1 TO WS-DAY-SLOT-COUNT.
057900     SET WS-DS-NDX TO WS-DAY-SLOT-COUNT.
058000     MOVE SL-ID-SLOT       TO WS-DS-RRN      (WS-DS-NDX).
058100     MOVE SL-STARTING-TIME TO WS-DS-START    (WS-DS-NDX).
058200     MOVE SL-ENDING-TIME   TO WS-DS-END      (WS-DS-NDX).
058300     MOVE SL-MAX-CAPACITY  TO WS-DS-MAXCAP   (WS-DS-NDX).
058400     MOVE SL-NB-REMAINING-PLACES
058500         TO WS-DS-REMAINING (WS-DS-NDX).
058600     MOVE SL-NB-POTENTIAL-REMAINING-PLACES
058700         TO WS-DS-POTENTIAL (WS-DS-NDX).
058800     MOVE SL-NB-PLACES-TAKEN TO WS-DS-TAKEN (WS-DS-NDX).
058900     MOVE SL-IS-OPEN         TO WS-DS-ISOPEN (WS-DS-NDX).
059000     MOVE SL-IS-SPECIFIC     TO WS-DS-ISSPECIFIC (WS-DS-NDX).
059100     MOVE "N"                TO WS-DS-DELETED (WS-DS-NDX).
059200
059300*-----------------------------------------------------------
059400* IF THE REQUEST NAMES AN EXISTING SLOT, READ IT TO CAPTURE
059500* ITS BEFORE-IMAGE; OTHERWISE THIS IS A PLAIN INSERT AND THE
059600* "ORIGINAL" ENDING TIME IS TAKEN AS THE REQUESTED ENDING
059700* TIME SO THE ENDING-TIME-CHANGED TEST BELOW FALLS THROUGH
059800* TO THE SIMPLE SAVE/INSERT PATH.
059900*-----------------------------------------------------------
060000 LOOKUP-ORIGINAL-SLOT.
060100     IF UQ-ID-SLOT = 0
060200         MOVE UQ-NEW-ENDING-TIME TO WS-MOD-ORIG-END
060300         MOVE 0 TO WS-ORIG-MAX-CAPACITY
060400         MOVE 0 TO WS-ORIG-REMAINING
060500         MOVE 0 TO WS-ORIG-POTENTIAL
060600         MOVE 0 TO WS-ORIG-TAKEN
060700     ELSE
060800         MOVE UQ-ID-SLOT TO WS-SLOT-RRN
060900         READ SLOT-FILE
061000             INVALID KEY
061100                 DISPLAY "SLTUPD01 - SLOT NOT FOUND FOR UPDATE"
061200         MOVE SL-ENDING-TIME      TO WS-MOD-ORIG-END
061300         MOVE SL-MAX-CAPACITY     TO WS-ORIG-MAX-CAPACITY
061400         MOVE SL-NB-REMAINING-PLACES    TO WS-ORIG-REMAINING
061500         MOVE SL-NB-POTENTIAL-REMAINING-PLACES
061600             TO WS-ORIG-POTENTIAL
061700         MOVE SL-NB-PLACES-TAKEN TO WS-ORIG-TAKEN.
061800
061900*-----------------------------------------------------------
062000* SPECIFIC-SLOT TEST - A SLOT IS SPECIFIC UNLESS IT EXACTLY
062100* MATCHES THE STANDARD TEMPLATE FOR ITS WEEKDAY.
062200*-----------------------------------------------------------
062300 DETERMINE-IS-SPECIFIC.
062400     MOVE 1 TO WS-NEW-IS-SPECIFIC.
062500     IF WS-WORKING-DAY-WAS-FOUND
062600         PERFORM CHECK-SPECIFIC-AGAINST-TEMPLATE
062700     ELSE
062800         PERFORM CHECK-SPECIFIC-NO-WORKING-DAY.
062900
063000 CHECK-SPECIFIC-AGAINST-TEMPLATE.
063100     MOVE "N" TO WS-TEMPLATE-MATCH-FOUND.
063200     PERFORM SCAN-SPECIFIC-TEMPLATE-ENTRY
063300         VARYING WS-TS-NDX FROM 1 BY 1
063400         UNTIL WS-TS-NDX > WS-TODAY-SLOT-COUNT
063500            OR WS-TEMPLATE-MATCH-IS-FOUND.
063600     IF WS-TEMPLATE-MATCH-IS-FOUND
063700         MOVE 0 TO WS-NEW-IS-SPECIFIC.
063800
063900 SCAN-SPECIFIC-TEMPLATE-ENTRY.
064000     IF WS-TS-START (WS-TS-NDX) = WS-SPEC-CHECK-START
064100        AND WS-TS-END (WS-TS-NDX) = WS-SPEC-CHECK-END
064200        AND WS-TS-ISOPEN (WS-TS-NDX) = WS-SPEC-CHECK-ISOPEN
064300        AND WS-TS-MAXCAP (WS-TS-NDX) = WS-SPEC-CHECK-MAXCAP
064400         MOVE "Y" TO WS-TEMPLATE-MATCH-FOUND.
064500
064600 CHECK-SPECIFIC-NO-WORKING-DAY.
064700     IF WS-SPEC-CHECK-ISOPEN = 0
064800        AND WS-SPEC-CHECK-MAXCAP = WS-DAY-DEFAULT-CAPACITY
064900         MOVE 0 TO WS-NEW-IS-SPECIFIC.
065000
065100*-----------------------------------------------------------
065200* REMAINING-CAPACITY RECALCULATION - COMPARE THE REQUEST'S
065300* NEW MAX CAPACITY TO THE SLOT'S PREVIOUSLY STORED CAPACITY.
065400* A SHRINKING CAPACITY FLOORS THE COUNTERS AT ZERO RATHER
065500* THAN GOING NEGATIVE - AN OVER-BOOKED SLOT IS ACCEPTED BY
065600* DESIGN, NOT AN ERROR CONDITION HERE.
065700*-----------------------------------------------------------
065800 RECOMPUTE-REMAINING-PLACES.
065900     IF UQ-MAX-CAPACITY = WS-ORIG-MAX-CAPACITY
066000         PERFORM CAP-UNCHANGED
066100     ELSE
066200         IF UQ-MAX-CAPACITY > WS-ORIG-MAX-CAPACITY
066300             PERFORM CAP-INCREASED
066400         ELSE
066500             PERFORM CAP-DECREASED.
066600
066700 CAP-UNCHANGED.
066800     MOVE WS-ORIG-REMAINING TO WS-NEW-REMAINING.
066900     MOVE WS-ORIG-POTENTIAL TO WS-NEW-POTENTIAL.
067000
067100 CAP-INCREASED.
067200     COMPUTE WS-NEW-REMAINING =
067300         WS-ORIG-REMAINING +
067400             (UQ-MAX-CAPACITY - WS-ORIG-MAX-CAPACITY).
067500     COMPUTE WS-NEW-POTENTIAL =
067600         WS-ORIG-POTENTIAL +
067700             (UQ-MAX-CAPACITY - WS-ORIG-MAX-CAPACITY).
067800
067900 CAP-DECREASED.
068000     COMPUTE WS-CAP-SHRINK =
068100         WS-ORIG-MAX-CAPACITY - UQ-MAX-CAPACITY.
068200     IF WS-ORIG-REMAINING > WS-CAP-SHRINK
068300         COMPUTE WS-NEW-REMAINING =
068400             WS-ORIG-REMAINING - WS-CAP-SHRINK
068500     ELSE
068600         MOVE 0 TO WS-NEW-REMAINING.
068700     IF WS-ORIG-POTENTIAL > WS-CAP-SHRINK
068800         COMPUTE WS-NEW-POTENTIAL =
068900             WS-ORIG-POTENTIAL - WS-CAP-SHRINK
069000     ELSE
069100         MOVE 0 TO WS-NEW-POTENTIAL.
069200
069300*-----------------------------------------------------------
069400* STEP 2 - ENDING TIME NOT CHANGED.  SAVE THE SLOT AS-IS,
069500* RECOMPUTING ITS COUNTERS IF IT ALREADY EXISTED.
069600*-----------------------------------------------------------
069700 SIMPLE-SAVE-SLOT.
069800     IF UQ-ID-SLOT NOT = 0
069900         PERFORM RECOMPUTE-REMAINING-PLACES
070000         PERFORM REWRITE-MODIFIED-SLOT
070100     ELSE
070200         PERFORM INSERT-NEW-SLOT-FROM-REQUEST.
070300     GO TO DISPATCH-ONE-UPDATE-EXIT.
070400
070500 REWRITE-MODIFIED-SLOT.
070600     MOVE UQ-ID-SLOT       TO SL-ID-SLOT.
070700     MOVE WS-TARGET-FORM   TO SL-ID-FORM.
070800     MOVE WS-TARGET-DATE   TO SL-STARTING-DATE.
070900     MOVE UQ-STARTING-TIME TO SL-STARTING-TIME.
071000     MOVE UQ-NEW-ENDING-TIME TO SL-ENDING-TIME.
071100     MOVE UQ-MAX-CAPACITY  TO SL-MAX-CAPACITY.
071200     MOVE WS-NEW-REMAINING TO SL-NB-REMAINING-PLACES.
071300     MOVE WS-NEW-POTENTIAL TO SL-NB-POTENTIAL-REMAINING-PLACES.
071400     MOVE WS-ORIG-TAKEN    TO SL-NB-PLACES-TAKEN.
071500     MOVE UQ-IS-OPEN       TO SL-IS-OPEN.
071600     MOVE WS-NEW-IS-SPECIFIC TO SL-IS-SPECIFIC.
071700     MOVE UQ-ID-SLOT TO WS-SLOT-RRN.
071800     REWRITE SLOT-RECORD
071900         INVALID KEY
072000             DISPLAY "SLTUPD01 - ERROR REWRITING SLOT RECORD".
072100     PERFORM WRITE-EXTRACT-FROM-SLOT-RECORD.
072200
072300 INSERT-NEW-SLOT-FROM-REQUEST.
072400     MOVE UQ-STARTING-TIME   TO NS-STARTING-TIME.
072500     MOVE UQ-NEW-ENDING-TIME TO NS-ENDING-TIME.
072600     MOVE UQ-MAX-CAPACITY    TO NS-MAX-CAPACITY.
072700     MOVE UQ-MAX-CAPACITY    TO NS-NB-REMAINING-PLACES.
072800     MOVE UQ-MAX-CAPACITY    TO NS-NB-POTENTIAL-REMAINING-PLACES.
072900     MOVE 0                  TO NS-NB-PLACES-TAKEN.
073000     MOVE UQ-IS-OPEN         TO NS-IS-OPEN.
073100     MOVE WS-NEW-IS-SPECIFIC TO NS-IS-SPECIFIC.
073200     PERFORM WRITE-NEW-SLOT.
073300
073400*-----------------------------------------------------------
073500* STEP 3 - ENDING TIME CHANGED, FOLLOWING SLOTS LEFT ALONE.
073600* CLEAR WHATEVER NOW OVERLAPS THE NEW WINDOW, THEN PATCH THE
073700* GAP (IF ANY) TO THE NEXT SLOT'S START.
073800*-----------------------------------------------------------
073900 SHIFT-WITHOUT-FOLLOWING.
074000     PERFORM SWS-DELETE-BETWEEN
074100         VARYING WS-DS-NDX FROM 1 BY 1
074200         UNTIL WS-DS-NDX > WS-DAY-SLOT-COUNT.
074300     PERFORM SWS-FIND-NEXT-SLOT-START.
074400     IF NOT WS-NEXT-SLOT-WAS-FOUND
074500         PERFORM SWS-FALLBACK-TO-TEMPLATE.
074600     IF NOT WS-NEXT-SLOT-WAS-FOUND
074700        AND NOT WS-WORKING-DAY-WAS-FOUND
074800         MOVE UQ-NEW-ENDING-TIME TO WS-TRAIL-WALK-TIME
074900         PERFORM WALK-TRAILING-GENERATION
075000             UNTIL WS-TRAIL-IS-DONE
075100     ELSE
075200         IF WS-NEXT-SLOT-WAS-FOUND
075300            AND WS-NEXT-SLOT-START > UQ-NEW-ENDING-TIME
075400             PERFORM SWS-INSERT-GAP-FILLER.
075500     PERFORM RECOMPUTE-REMAINING-PLACES.
075600     PERFORM REWRITE-MODIFIED-SLOT.
075700     GO TO DISPATCH-ONE-UPDATE-EXIT.
075800
075900 SWS-DELETE-BETWEEN.
076000     IF NOT WS-DS-IS-DELETED (WS-DS-NDX)
076100        AND WS-DS-START (WS-DS-NDX) > UQ-STARTING-TIME
076200        AND WS-DS-START (WS-DS-NDX) <= UQ-NEW-ENDING-TIME
076300         MOVE WS-DS-RRN (WS-DS-NDX) TO WS-SLOT-RRN
076400         DELETE SLOT-FILE
076500             INVALID KEY
076600                 DISPLAY "SLTUPD01 - ERROR DELETING SLOT"
076700         MOVE "Y" TO WS-DS-DELETED (WS-DS-NDX).
076800
076900 SWS-FIND-NEXT-SLOT-START.
077000     MOVE "N" TO WS-NEXT-SLOT-FOUND.
077100     MOVE 2400 TO WS-NEXT-SLOT-START.
077200     PERFORM SWS-SCAN-NEXT-SLOT-ENTRY
077300         VARYING WS-DS-NDX FROM 1 BY 1
077400         UNTIL WS-DS-NDX > WS-DAY-SLOT-COUNT.
077500
077600 SWS-SCAN-NEXT-SLOT-ENTRY.
077700     IF NOT WS-DS-IS-DELETED (WS-DS-NDX)
077800        AND WS-DS-START (WS-DS-NDX) >= UQ-NEW-ENDING-TIME
077900        AND WS-DS-START (WS-DS-NDX) < WS-NEXT-SLOT-START
078000         MOVE WS-DS-START (WS-DS-NDX) TO WS-NEXT-SLOT-START
078100         MOVE "Y" TO WS-NEXT-SLOT-FOUND.
078200
078300 SWS-FALLBACK-TO-TEMPLATE.
078400     MOVE 2400 TO WS-NEXT-SLOT-START.
078500     PERFORM SWS-SCAN-TEMPLATE-NEXT-START
078600         VARYING WS-TS-NDX FROM 1 BY 1
078700         UNTIL WS-TS-NDX > WS-TODAY-SLOT-COUNT.
078800
078900 SWS-SCAN-TEMPLATE-NEXT-START.
079000     IF WS-TS-START (WS-TS-NDX) > UQ-NEW-ENDING-TIME
079100        AND WS-TS-START (WS-TS-NDX) < WS-NEXT-SLOT-START
079200         MOVE WS-TS-START (WS-TS-NDX) TO WS-NEXT-SLOT-START
079300         MOVE "Y" TO WS-NEXT-SLOT-FOUND.
079400
079500*-----------------------------------------------------------
079600* STEP 3.C - ONE GAP-FILLER SLOT FROM THE NEW END TO THE
079700* NEXT SLOT'S START, CARRYING THE MODIFIED SLOT'S OWN
079800* CAPACITY, ALWAYS CLOSED AND ALWAYS SPECIFIC.
079900*-----------------------------------------------------------
080000 SWS-INSERT-GAP-FILLER.
080100     MOVE UQ-NEW-ENDING-TIME TO NS-STARTING-TIME.
080200     MOVE WS-NEXT-SLOT-START TO NS-ENDING-TIME.
080300     MOVE UQ-MAX-CAPACITY    TO NS-MAX-CAPACITY.
080400     MOVE UQ-MAX-CAPACITY    TO NS-NB-REMAINING-PLACES.
080500     MOVE UQ-MAX-CAPACITY    TO NS-NB-POTENTIAL-REMAINING-PLACES.
080600     MOVE 0                  TO NS-NB-PLACES-TAKEN.
080700     MOVE 0                  TO NS-IS-OPEN.
080800     MOVE 1                  TO NS-IS-SPECIFIC.
080900     PERFORM WRITE-NEW-SLOT.
081000
081100*-----------------------------------------------------------
081200* STEP 4 - ENDING TIME CHANGED, FOLLOWING SLOTS SHIFT.  THE
081300* REMAINDER IS EVERY DAY-SLOT-TABLE ENTRY STARTING AFTER THE
081400* MODIFIED SLOT'S ORIGINAL START - ASSUMED ALREADY IN
081500* ASCENDING START-TIME ORDER SINCE SLTGEN01 WRITES A DAY'S
081600* SLOTS IN CLOCK ORDER.
081700*-----------------------------------------------------------
081800 SHIFT-WITH-FOLLOWING.
081900     PERFORM SWF-FIND-REMAINDER-START.
082000     PERFORM SWF-DELETE-OVERLAPPING
082100         VARYING WS-DS-NDX FROM WS-REMAINDER-START-NDX BY 1
082200         UNTIL WS-DS-NDX > WS-DAY-SLOT-COUNT.
082300     PERFORM SWF-FILL-TRAILING-GAP.
082400     PERFORM SWF-DETERMINE-DIRECTION.
082500     PERFORM RECOMPUTE-REMAINING-PLACES.
082600     PERFORM REWRITE-MODIFIED-SLOT.
082700     IF WS-SHIFT-IS-LATER
082800         PERFORM SWF-SHIFT-LATER
082900             VARYING WS-DS-NDX FROM WS-DAY-SLOT-COUNT BY -1
083000             UNTIL WS-DS-NDX < WS-REMAINDER-START-NDX
083100     ELSE
083200         PERFORM SWF-SHIFT-EARLIER
083300             VARYING WS-DS-NDX FROM WS-REMAINDER-START-NDX BY 1
083400             UNTIL WS-DS-NDX > WS-DAY-SLOT-COUNT.
083500     IF WS-SHIFT-IS-EARLIER
083600         PERFORM SWF-FILL-GAP-AFTER-SHIFT.
083700     GO TO DISPATCH-ONE-UPDATE-EXIT.
083800
083900 SWF-FIND-REMAINDER-START.
084000     MOVE WS-DAY-SLOT-COUNT TO WS-REMAINDER-START-NDX.
084100     ADD 1 TO WS-REMAINDER-START-NDX.
084200     PERFORM SWF-SCAN-REMAINDER-START
084300         VARYING WS-DS-NDX FROM 1 BY 1
084400         UNTIL WS-DS-NDX > WS-DAY-SLOT-COUNT.
084500
084600 SWF-SCAN-REMAINDER-START.
084700     IF WS-DS-START (WS-DS-NDX) > UQ-STARTING-TIME
084800        AND WS-DS-NDX < WS-REMAINDER-START-NDX
084900         MOVE WS-DS-NDX TO WS-REMAINDER-START-NDX.
085000
085100 SWF-DELETE-OVERLAPPING.
085200     IF NOT WS-DS-IS-DELETED (WS-DS-NDX)
085300        AND WS-DS-END (WS-DS-NDX) <= UQ-NEW-ENDING-TIME
085400         MOVE WS-DS-RRN (WS-DS-NDX) TO WS-SLOT-RRN
085500         DELETE SLOT-FILE
085600             INVALID KEY
085700                 DISPLAY "SLTUPD01 - ERROR DELETING SLOT"
085800         MOVE "Y" TO WS-DS-DELETED (WS-DS-NDX).
085900
086000*-----------------------------------------------------------
086100* STEP 4.C - IF THE REMAINDER (AFTER THE DELETES ABOVE) DOES
086200* NOT REACH THE DAY'S CLOSING TIME, GENERATE AND PERSIST
086300* TRAILING SLOTS TO FILL THAT GAP BEFORE THE SHIFT, SO EVERY
086400* SLOT IN THE REMAINDER HAS AN IDENTITY.
086500*-----------------------------------------------------------
086600 SWF-FILL-TRAILING-GAP.
086700     MOVE "N" TO WS-ANY-REMAINDER-LEFT.
086800     MOVE UQ-NEW-ENDING-TIME TO WS-LAST-REMAINDER-END.
086900     PERFORM SWF-SCAN-LAST-REMAINDER-END
087000         VARYING WS-DS-NDX FROM WS-REMAINDER-START-NDX BY 1
087100         UNTIL WS-DS-NDX > WS-DAY-SLOT-COUNT.
087200     IF WS-LAST-REMAINDER-END < WS-WALK-END-TIME
087300         MOVE WS-LAST-REMAINDER-END TO WS-TRAIL-WALK-TIME
087400         PERFORM WALK-TRAILING-GENERATION
087500             UNTIL WS-TRAIL-IS-DONE.
087600
087700 SWF-SCAN-LAST-REMAINDER-END.
087800     IF NOT WS-DS-IS-DELETED (WS-DS-NDX)
087900         MOVE "Y" TO WS-ANY-REMAINDER-LEFT
088000         IF WS-DS-END (WS-DS-NDX) > WS-LAST-REMAINDER-END
088100             MOVE WS-DS-END (WS-DS-NDX) TO WS-LAST-REMAINDER-END.
088200
088300*-----------------------------------------------------------
088400* STEP 4.D - DIRECTION AND DELTA.  LATER: THE DELTA IS THE
088500* ABSOLUTE DISTANCE BETWEEN THE NEW END AND THE NEAREST
088600* FOLLOWING SLOT'S ORIGINAL START; IF THERE IS NO FOLLOWING
088700* SLOT, THE DELTA IS SIMPLY NEW-END MINUS OLD-END.  EARLIER:
088800* THE DELTA IS OLD-END MINUS NEW-END.
088900*-----------------------------------------------------------
089000 SWF-DETERMINE-DIRECTION.
089100     IF UQ-NEW-ENDING-TIME > WS-MOD-ORIG-END
089200         MOVE "L" TO WS-SHIFT-DIRECTION
089300         PERFORM SWF-CALC-DELTA-LATER
089400     ELSE
089500         MOVE "E" TO WS-SHIFT-DIRECTION
089600         COMPUTE WS-SHIFT-DELTA =
089700             WS-MOD-ORIG-END - UQ-NEW-ENDING-TIME.
089800
089900 SWF-CALC-DELTA-LATER.
090000     IF WS-SOME-REMAINDER-LEFT
090100         PERFORM SWF-DELTA-FROM-FIRST-REMAINDER
090200     ELSE
090300         COMPUTE WS-SHIFT-DELTA =
090400             UQ-NEW-ENDING-TIME - WS-MOD-ORIG-END.
090500
090600 SWF-DELTA-FROM-FIRST-REMAINDER.
090700     MOVE WS-DS-START (WS-REMAINDER-START-NDX) TO WS-TIME-ARG-1.
090800     MOVE UQ-NEW-ENDING-TIME TO WS-TIME-ARG-2.
090900     IF WS-TIME-ARG-1 > WS-TIME-ARG-2
091000         MOVE "B" TO WS-TIME-FUNCTION-CODE
091100         CALL "SLTTIME1" USING WS-TIME-FUNCTION-CODE
091200                               WS-TIME-ARG-2
091300                               WS-TIME-ARG-1
091400                               WS-TIME-MINUTES
091500         MOVE WS-TIME-MINUTES TO WS-SHIFT-DELTA
091600     ELSE
091700         MOVE "B" TO WS-TIME-FUNCTION-CODE
091800         CALL "SLTTIME1" USING WS-TIME-FUNCTION-CODE
091900                               WS-TIME-ARG-1
092000                               WS-TIME-ARG-2
092100                               WS-TIME-MINUTES
092200         MOVE WS-TIME-MINUTES TO WS-SHIFT-DELTA.
092300
092400*-----------------------------------------------------------
092500* STEP 4.F - SHIFT EACH REMAINDER SLOT LATER.  PROCESSED IN
092600* REVERSE (HIGHEST START FIRST) SO NO TWO SLOTS COLLIDE
092700* WHILE MOVING (THE SLOT-IDENTITY-INVARIANT RULE).  A SLOT
092800* PUSHED PAST THE DAY'S CLOSING TIME IS DELETED INSTEAD.
092900*-----------------------------------------------------------
093000 SWF-SHIFT-LATER.
093100     IF NOT WS-DS-IS-DELETED (WS-DS-NDX)
093200         PERFORM SWF-ADVANCE-ONE-LATER.
093300
093400 SWF-ADVANCE-ONE-LATER.
093500     MOVE "A" TO WS-TIME-FUNCTION-CODE.
093600     MOVE WS-DS-START (WS-DS-NDX) TO WS-TIME-ARG-1.
093700     MOVE WS-SHIFT-DELTA TO WS-TIME-MINUTES.
093800     CALL "SLTTIME1" USING WS-TIME-FUNCTION-CODE
093900                           WS-TIME-ARG-1
094000                           WS-TIME-ARG-2
094100                           WS-TIME-MINUTES.
094200     MOVE WS-TIME-ARG-2 TO WS-SHIFT-NEW-START.
094300     IF WS-SHIFT-NEW-START >= WS-WALK-END-TIME
094400         PERFORM SWF-DELETE-SHIFTED-SLOT
094500     ELSE
094600         PERFORM SWF-SAVE-SHIFTED-LATER.
094700
094800 SWF-DELETE-SHIFTED-SLOT.
094900     MOVE WS-DS-RRN (WS-DS-NDX) TO WS-SLOT-RRN.
095000     DELETE SLOT-FILE
095100         INVALID KEY
095200             DISPLAY "SLTUPD01 - ERROR DELETING SHIFTED SLOT".
095300     MOVE "Y" TO WS-DS-DELETED (WS-DS-NDX).
095400
095500 SWF-SAVE-SHIFTED-LATER.
095600     MOVE "A" TO WS-TIME-FUNCTION-CODE.
095700     MOVE WS-DS-END (WS-DS-NDX) TO WS-TIME-ARG-1.
095800     MOVE WS-SHIFT-DELTA TO WS-TIME-MINUTES.
095900     CALL "SLTTIME1" USING WS-TIME-FUNCTION-CODE
096000                           WS-TIME-ARG-1
096100                           WS-TIME-ARG-2
096200                           WS-TIME-MINUTES.
096300     MOVE WS-TIME-ARG-2 TO WS-SHIFT-NEW-END.
096400     IF WS-SHIFT-NEW-END > WS-WALK-END-TIME
096500         MOVE WS-WALK-END-TIME TO WS-SHIFT-NEW-END.
096600     PERFORM SWF-REWRITE-SHIFTED-SLOT.
096700
096800*-----------------------------------------------------------
096900* STEP 4.F - SHIFT EACH REMAINDER SLOT EARLIER.  PROCESSED
097000* IN FORWARD ORDER (LOWEST START FIRST).
097100*-----------------------------------------------------------
097200 SWF-SHIFT-EARLIER.
097300     IF NOT WS-DS-IS-DELETED (WS-DS-NDX)
097400         COMPUTE WS-SHIFT-NEW-START =
097500             WS-DS-START (WS-DS-NDX) - WS-SHIFT-DELTA
097600         COMPUTE WS-SHIFT-NEW-END =
097700             WS-DS-END (WS-DS-NDX) - WS-SHIFT-DELTA
097800         PERFORM SWF-REWRITE-SHIFTED-SLOT.
097900
098000 SWF-REWRITE-SHIFTED-SLOT.
098100     MOVE WS-SHIFT-NEW-START TO WS-SPEC-CHECK-START.
098200     MOVE WS-SHIFT-NEW-END   TO WS-SPEC-CHECK-END.
098300     MOVE WS-DS-ISOPEN (WS-DS-NDX) TO WS-SPEC-CHECK-ISOPEN.
098400     MOVE WS-DS-MAXCAP (WS-DS-NDX) TO WS-SPEC-CHECK-MAXCAP.
098500     PERFORM DETERMINE-IS-SPECIFIC.
098600     MOVE WS-DS-RRN (WS-DS-NDX) TO SL-ID-SLOT.
098700     MOVE WS-DS-RRN (WS-DS-NDX) TO WS-SLOT-RRN.
098800     MOVE WS-TARGET-FORM      TO SL-ID-FORM.
098900     MOVE WS-TARGET-DATE      TO SL-STARTING-DATE.
099000     MOVE WS-SHIFT-NEW-START  TO SL-STARTING-TIME.
099100     MOVE WS-SHIFT-NEW-END    TO SL-ENDING-TIME.
099200     MOVE WS-DS-MAXCAP (WS-DS-NDX)    TO SL-MAX-CAPACITY.
099300     MOVE WS-DS-REMAINING (WS-DS-NDX) TO SL-NB-REMAINING-PLACES.
099400     MOVE WS-DS-POTENTIAL (WS-DS-NDX)
099500         TO SL-NB-POTENTIAL-REMAINING-PLACES.
099600     MOVE WS-DS-TAKEN (WS-DS-NDX)     TO SL-NB-PLACES-TAKEN.
099700     MOVE WS-DS-ISOPEN (WS-DS-NDX)    TO SL-IS-OPEN.
099800     MOVE WS-NEW-IS-SPECIFIC          TO SL-IS-SPECIFIC.
099900     REWRITE SLOT-RECORD
100000         INVALID KEY
100100             DISPLAY "SLTUPD01 - ERROR REWRITING SHIFTED SLOT".
100200     PERFORM WRITE-EXTRACT-FROM-SLOT-RECORD.
100300     MOVE WS-SHIFT-NEW-START TO WS-DS-START (WS-DS-NDX).
100400     MOVE WS-SHIFT-NEW-END   TO WS-DS-END   (WS-DS-NDX).
100500
100600*-----------------------------------------------------------
100700* STEP 4.G - AFTER AN "EARLIER" SHIFT THERE IS A GAP BETWEEN
100800* THE LAST SHIFTED SLOT AND THE DAY'S CLOSING TIME - FILL IT
100900* FROM THE TEMPLATE.
101000*-----------------------------------------------------------
101100 SWF-FILL-GAP-AFTER-SHIFT.
101200     MOVE 0 TO WS-LAST-REMAINDER-END.
101300     PERFORM SWF-SCAN-LAST-SHIFTED-END
101400         VARYING WS-DS-NDX FROM WS-REMAINDER-START-NDX BY 1
101500         UNTIL WS-DS-NDX > WS-DAY-SLOT-COUNT.
101600     IF WS-LAST-REMAINDER-END < WS-WALK-END-TIME
101700         MOVE WS-LAST-REMAINDER-END TO WS-TRAIL-WALK-TIME
101800         PERFORM WALK-TRAILING-GENERATION
101900             UNTIL WS-TRAIL-IS-DONE.
102000
102100 SWF-SCAN-LAST-SHIFTED-END.
102200     IF NOT WS-DS-IS-DELETED (WS-DS-NDX)
102300        AND WS-DS-END (WS-DS-NDX) > WS-LAST-REMAINDER-END
102400         MOVE WS-DS-END (WS-DS-NDX) TO WS-LAST-REMAINDER-END.
102500
102600*-----------------------------------------------------------
102700* TRAILING GENERATION - WALKS FROM WS-TRAIL-WALK-TIME TO THE
102800* DAY'S CLOSING TIME, ONE TEMPLATE-MATCHED STEP AT A TIME,
102900* INSERTING A NEW SLOT FOR EACH STEP FOUND (SAME SINGLE-STEP
103000* MATCH/CAPACITY-FALLBACK RULE SLTGEN01 USES - SEE SLTGTR01).
103100*-----------------------------------------------------------
103200 WALK-TRAILING-GENERATION.
103300     MOVE "N" TO WS-TRAIL-DONE.
103400     IF WS-TRAIL-WALK-TIME >= WS-WALK-END-TIME
103500         MOVE "Y" TO WS-TRAIL-DONE
103600     ELSE
103700         PERFORM CALL-TRAILING-SLOT-GENERATOR
103800         IF WS-GTR-WAS-FOUND
103900             PERFORM EMIT-TRAILING-SLOT
104000             MOVE WS-GTR-OUT-END-TIME TO WS-TRAIL-WALK-TIME
104100         ELSE
104200             MOVE "Y" TO WS-TRAIL-DONE.
104300
104400 CALL-TRAILING-SLOT-GENERATOR.
104500     MOVE WS-TODAY-SLOT-COUNT TO WS-GTR-TODAY-SLOT-COUNT.
104600     PERFORM COPY-TODAY-TABLE-TO-GTR
104700         VARYING WS-TS-NDX FROM 1 BY 1
104800         UNTIL WS-TS-NDX > WS-TODAY-SLOT-COUNT.
104900     CALL "SLTGTR01" USING WS-TRAIL-WALK-TIME
105000                           WS-DAY-DEFAULT-CAPACITY
105100                           WS-GTR-TODAY-SLOT-COUNT
105200                           WS-GTR-TODAY-SLOT-TABLE
105300                           WS-GTR-FOUND-FLAG
105400                           WS-GTR-OUT-END-TIME
105500                           WS-GTR-OUT-CAPACITY
105600                           WS-GTR-OUT-IS-OPEN.
105700
105800 COPY-TODAY-TABLE-TO-GTR.
105900     MOVE WS-TS-START  (WS-TS-NDX) TO WS-GTR-TS-START (WS-TS-NDX).
106000     MOVE WS-TS-END    (WS-TS-NDX) TO WS-GTR-TS-END   (WS-TS-NDX).
106100     MOVE WS-TS-MAXCAP (WS-TS-NDX)
106200         TO WS-GTR-TS-MAXCAP (WS-TS-NDX).
106300     MOVE WS-TS-ISOPEN (WS-TS-NDX)
106400         TO WS-GTR-TS-ISOPEN (WS-TS-NDX).
106500
106600 EMIT-TRAILING-SLOT.
106700     MOVE WS-TRAIL-WALK-TIME  TO NS-STARTING-TIME.
106800     MOVE WS-GTR-OUT-END-TIME TO NS-ENDING-TIME.
106900     MOVE WS-GTR-OUT-CAPACITY TO NS-MAX-CAPACITY.
107000     MOVE WS-GTR-OUT-CAPACITY TO NS-NB-REMAINING-PLACES.
107100     MOVE WS-GTR-OUT-CAPACITY TO NS-NB-POTENTIAL-REMAINING-PLACES.
107200     MOVE 0                   TO NS-NB-PLACES-TAKEN.
107300     MOVE WS-GTR-OUT-IS-OPEN  TO NS-IS-OPEN.
107400     MOVE 0                   TO NS-IS-SPECIFIC.
107500     PERFORM WRITE-NEW-SLOT.
107600     PERFORM APPEND-NEW-SLOT-TO-DAY-TABLE.
107700
107800 APPEND-NEW-SLOT-TO-DAY-TABLE.
107900     ADD 1 TO WS-DAY-SLOT-COUNT.
108000     SET WS-DS-NDX TO WS-DAY-SLOT-COUNT.
108100     MOVE NS-ID-SLOT          TO WS-DS-RRN      (WS-DS-NDX).
108200     MOVE NS-STARTING-TIME    TO WS-DS-START    (WS-DS-NDX).
108300     MOVE NS-ENDING-TIME      TO WS-DS-END      (WS-DS-NDX).
108400     MOVE NS-MAX-CAPACITY     TO WS-DS-MAXCAP   (WS-DS-NDX).
108500     MOVE NS-NB-REMAINING-PLACES
108600         TO WS-DS-REMAINING (WS-DS-NDX).
108700     MOVE NS-NB-POTENTIAL-REMAINING-PLACES
108800         TO WS-DS-POTENTIAL (WS-DS-NDX).
108900     MOVE NS-NB-PLACES-TAKEN  TO WS-DS-TAKEN    (WS-DS-NDX).
109000     MOVE NS-IS-OPEN          TO WS-DS-ISOPEN   (WS-DS-NDX).
109100     MOVE NS-IS-SPECIFIC      TO WS-DS-ISSPECIFIC (WS-DS-NDX).
109200     MOVE "N"                 TO WS-DS-DELETED  (WS-DS-NDX).
109300
109400*-----------------------------------------------------------
109500* COMMON TAIL FOR EVERY NEWLY BUILT SLOT - ASSIGN THE NEXT
109600* RELATIVE RECORD NUMBER AS BOTH THE KEY AND NS-ID-SLOT,
109700* WRITE TO BOTH SLOT-FILE AND THE FLAT EXTRACT.
109800*-----------------------------------------------------------
109900 WRITE-NEW-SLOT.
110000     ADD 1 TO SC-LAST-SLOT-NUMBER.
110100     MOVE SC-LAST-SLOT-NUMBER TO WS-SLOT-RRN.
110200     MOVE SC-LAST-SLOT-NUMBER TO NS-ID-SLOT.
110300     MOVE WS-TARGET-FORM      TO NS-ID-FORM.
110400     MOVE WS-TARGET-DATE      TO NS-STARTING-DATE.
110500     MOVE NS-ID-SLOT                          TO SL-ID-SLOT.
110600     MOVE NS-ID-FORM                          TO SL-ID-FORM.
110700     MOVE NS-STARTING-DATE                    TO SL-STARTING-DATE.
110800     MOVE NS-STARTING-TIME                    TO SL-STARTING-TIME.
110900     MOVE NS-ENDING-TIME                      TO SL-ENDING-TIME.
111000     MOVE NS-MAX-CAPACITY                     TO SL-MAX-CAPACITY.
111100     MOVE NS-NB-REMAINING-PLACES
111200         TO SL-NB-REMAINING-PLACES.
111300     MOVE NS-NB-POTENTIAL-REMAINING-PLACES
111400         TO SL-NB-POTENTIAL-REMAINING-PLACES.
111500     MOVE NS-NB-PLACES-TAKEN             TO SL-NB-PLACES-TAKEN.
111600     MOVE NS-IS-OPEN                          TO SL-IS-OPEN.
111700     MOVE NS-IS-SPECIFIC                      TO SL-IS-SPECIFIC.
111800     WRITE SLOT-RECORD
111900         INVALID KEY
112000             DISPLAY "SLTUPD01 - ERROR WRITING SLOT RECORD".
112100     REWRITE SLOT-CONTROL-RECORD
112200         INVALID KEY
112300             DISPLAY "SLTUPD01 - ERROR REWRITING CONTROL".
112400     PERFORM WRITE-EXTRACT-FROM-SLOT-RECORD.
112500
112600 WRITE-EXTRACT-FROM-SLOT-RECORD.
112700     MOVE SL-ID-FORM       TO SX-ID-FORM.
112800     MOVE SL-ID-SLOT       TO SX-ID-SLOT.
112900     MOVE SL-STARTING-DATE TO SX-STARTING-DATE.
113000     MOVE SL-STARTING-TIME TO SX-STARTING-TIME.
113100     MOVE SL-ENDING-TIME   TO SX-ENDING-TIME.
113200     MOVE SL-MAX-CAPACITY  TO SX-MAX-CAPACITY.
113300     MOVE SL-NB-REMAINING-PLACES
113400         TO SX-NB-REMAINING-PLACES.
113500     MOVE SL-NB-POTENTIAL-REMAINING-PLACES
113600         TO SX-NB-POTENTIAL-REMAINING-PLACES.
113700     MOVE SL-NB-PLACES-TAKEN TO SX-NB-PLACES-TAKEN.
113800     MOVE SL-IS-OPEN         TO SX-IS-OPEN.
113900     MOVE SL-IS-SPECIFIC     TO SX-IS-SPECIFIC.
114000     WRITE SLOT-EXTRACT-RECORD.
