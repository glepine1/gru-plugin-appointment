000100*-----------------------------------------------------------
000200* SL-SLCTL1   SELECT CLAUSE FOR THE SLOT-CONTROL FILE - A
000300*             ONE-RECORD FILE THAT CARRIES THE HIGHEST
000400*             RELATIVE RECORD NUMBER USED IN THE SLOT FILE,
000500*             THE SAME WAY THE BILLS-PAYMENT CONTROL FILE
000600*             CARRIES THE LAST VOUCHER NUMBER ISSUED.
000700*-----------------------------------------------------------
000800* 1994-03-07 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.
000900*-----------------------------------------------------------
001000     SELECT SLOT-CONTROL-FILE
001100         ASSIGN TO SLOTCTL
001200         ORGANIZATION IS RELATIVE
001300         ACCESS MODE IS RANDOM
001400         RELATIVE KEY IS WS-SLOT-CONTROL-RRN
001500         FILE STATUS IS SC-FILE-STATUS.
