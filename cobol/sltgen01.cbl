000100******************************************************************
000200* PROGRAM-ID: SLTGEN01
000300* AUTHOR: R J HOLLOWAY
000400* INSTALLATION: ONLINE SERVICES DIVISION - BATCH SECTION
000500* DATE-WRITTEN: 1994-03-09
000600* DATE-COMPILED:
000700* SECURITY: UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------
000900* PURPOSE:
001000*   NIGHTLY (OR ON-DEMAND) SLOT GENERATOR.  FOR EACH FORM/
001100*   DATE-RANGE REQUEST ON SLOTREQ, WALKS EVERY CALENDAR DATE
001200*   IN THE RANGE, FINDS THE RESERVATION RULE AND WEEK
001300*   DEFINITION IN EFFECT ON THAT DATE, AND EITHER -
001400*
001500*     - WRITES ONE CLOSED SLOT FOR A CLOSING DAY,
001600*     - WALKS THE CLOCK ACROSS THE DAY'S TIME SLOTS WHEN THE
001700*       DATE FALLS ON A DEFINED WORKING DAY,
001800*     - WALKS THE CLOCK IN FIXED STEPS ACROSS THE WHOLE WEEK
001900*       DEFINITION WINDOW WHEN A RULE AND A WEEK DEFINITION
002000*       APPLY BUT THE DATE IS NOT ONE OF THE DEFINED WORKING
002100*       DAYS, OR
002200*     - WRITES NOTHING WHEN NEITHER A RULE NOR A WEEK
002300*       DEFINITION IS IN EFFECT.
002400*
002500*   AN EXISTING SLOT FOR THE SAME DATE/TIME IS CARRIED FORWARD
002600*   UNCHANGED RATHER THAN REBUILT, SO BOOKINGS ALREADY TAKEN
002700*   ARE NEVER LOST.  OUTPUT GOES BOTH TO THE SLOT FILE (SO A
002800*   LATER RUN SEES WHAT THIS RUN WROTE) AND THE FLAT EXTRACT
002900*   FILE FOR DOWNSTREAM PICKUP.
003000*-----------------------------------------------------------
003100* CHANGE LOG
003200*-----------------------------------------------------------
003300* 1994-03-09 RJH  ORIGINAL FOR THE SLOT BATCH REWRITE.            SG0001
003400* 1994-04-18 RJH  REWORKED THE WEEK-DEFINITION/RULE LOOKUP TO     SG0002
003500*                 RE-OPEN THE THREE MASTER FILES FOR EACH
003600*                 REQUEST LINE RATHER THAN HOLD THEM OPEN
003700*                 ACROSS FORMS - NO ISAM HANDLER ON THIS BOX
003800*                 SO A FRESH SEQUENTIAL PASS IS THE ONLY WAY
003900*                 TO RE-READ A MASTER FOR THE NEXT FORM.
004000* 1996-07-30 RJH  ADDED THE NON-WORKING-DAY CLOCK WALK (THE       SG0003
004100*                 OLD VERSION ONLY HANDLED DEFINED WORKING
004200*                 DAYS AND CLOSING DAYS) - REQ 3180.
004300* 1999-04-06 RJH  SWITCHED THE WEEKDAY LOOKUP TO CALL             SG0004
004400*                 SLTDATE1 INSTEAD OF A LOCAL COPY OF THE
004500*                 DAY-OF-WEEK MATH (REQ 5561).
004600* 2003-05-19 KMT  CARRIED NB-POTENTIAL-REMAINING-PLACES           SG0005
004700*                 THROUGH ON NEWLY BUILT SLOTS (REQ 4417).
004800* 2006-08-14 DWP  LOAD-CLOSING-DAYS-FOR-FORM AND LOAD-EXISTING-   SG0006
004900*                 SLOTS-FOR-FORM WERE PULLING IN EVERY ROW EVER
005000*                 WRITTEN FOR THE FORM INSTEAD OF JUST THE
005100*                 BUILD WINDOW - A FORM RUNNING SINCE '94 BLEW
005200*                 PAST THE 400/2000-ENTRY TABLES AND ABENDED
005300*                 (TICKET 7622). BOTH LOADS NOW FILTER ON
005400*                 EFFECTIVE-START THROUGH THE REQUESTED ENDING
005500*                 DATE, SAME AS THE BUILD WALK ITSELF.
005600*-----------------------------------------------------------
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID. SLTGEN01.
005900 AUTHOR. R J HOLLOWAY.
006000 INSTALLATION. ONLINE SERVICES DIVISION - BATCH SECTION.
006100 DATE-WRITTEN. 1994-03-09.
006200 DATE-COMPILED.
006300 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200     COPY "SLREQST1.CBL".
007300     COPY "SLWKDEF1.CBL".
007400     COPY "SLRESRL1.CBL".
007500     COPY "SLCLSDY1.CBL".
007600     COPY "SLSLOT01.CBL".
007700     COPY "SLSLCTL1.CBL".
007800     COPY "SLSLTXT1.CBL".
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300     COPY "FDREQST1.CBL".
008400     COPY "FDWKDEF1.CBL".
008500     COPY "FDRESRL1.CBL".
008600     COPY "FDCLSDY1.CBL".
008700     COPY "FDSLOT01.CBL".
008800     COPY "FDSLCTL1.CBL".
008900     COPY "FDSLTXT1.CBL".
009000
009100 WORKING-STORAGE SECTION.
009200 77  FILLER                       PIC X(32)
009300         VALUE "* SLTGEN01 WORKING STORAGE *".
009400
009500 77  RQ-FILE-STATUS               PIC XX.
009600 77  WK-FILE-STATUS               PIC XX.
009700 77  RR-FILE-STATUS               PIC XX.
009800 77  CD-FILE-STATUS               PIC XX.
009900 77  SL-FILE-STATUS               PIC XX.
010000 77  SC-FILE-STATUS               PIC XX.
010100 77  SX-FILE-STATUS               PIC XX.
010200
010300 77  WS-SLOT-RRN                  PIC 9(9)    COMP.
010400 77  WS-SLOT-CONTROL-RRN          PIC 9(1)    COMP
010500         VALUE 1.
010600
010700*-----------------------------------------------------------
010800* FORM RULE TABLE - RESERVATION-RULE ROWS FOR THE FORM NOW
010900* BEING BUILT.  MAX 20 EFFECTIVE-DATE CHANGES PER FORM.
011000*-----------------------------------------------------------
011100 01  WS-RULE-TABLE.
011200     05  WS-RULE-ENTRY OCCURS 20 TIMES
011300                       INDEXED BY WS-RULE-NDX.
011400         10  WS-RULE-APPLY-DATE       PIC 9(8).
011500         10  WS-RULE-MAX-CAPACITY     PIC 9(5).
011600         10  FILLER                   PIC X(4).
011700 77  WS-RULE-COUNT                PIC 9(4)    COMP.
011800
011900*-----------------------------------------------------------
012000* WEEK-DEFINITION/WORKING-DAY/TIME-SLOT TABLE - THE WHOLE
012100* DENORMALIZED WKDEFIN FILE FOR THE FORM NOW BEING BUILT.
012200*-----------------------------------------------------------
012300 01  WS-WEEKLINE-TABLE.
012400     05  WS-WEEKLINE-ENTRY OCCURS 500 TIMES
012500                           INDEXED BY WS-WL-NDX.
012600         10  WS-WL-APPLY-DATE         PIC 9(8).
012700         10  WS-WL-DAY-OF-WEEK        PIC 9(1).
012800         10  WS-WL-START-TIME         PIC 9(4).
012900         10  WS-WL-END-TIME           PIC 9(4).
013000         10  WS-WL-MAX-CAPACITY       PIC 9(5).
013100         10  WS-WL-IS-OPEN            PIC 9(1).
013200         10  FILLER                   PIC X(4).
013300 77  WS-WEEKLINE-COUNT             PIC 9(5)    COMP.
013400
013500*-----------------------------------------------------------
013600* CLOSING-DAY TABLE FOR THE FORM NOW BEING BUILT.
013700*-----------------------------------------------------------
013800 01  WS-CLOSING-DAY-TABLE.
013900     05  WS-CD-ENTRY OCCURS 400 TIMES
014000                     INDEXED BY WS-CD-NDX.
014100         10  WS-CD-DATE               PIC 9(8).
014200         10  FILLER                   PIC X(4).
014300 77  WS-CLOSING-DAY-COUNT         PIC 9(4)    COMP.
014400
014500*-----------------------------------------------------------
014600* EXISTING-SLOT TABLE - EVERY SLOT ALREADY ON FILE FOR THE
014700* FORM NOW BEING BUILT, SO A DATE/TIME THAT ALREADY HAS A
014800* SLOT IS CARRIED FORWARD RATHER THAN REBUILT.
014900*-----------------------------------------------------------
015000 01  WS-EXISTING-SLOT-TABLE.
015100     05  WS-ES-ENTRY OCCURS 2000 TIMES
015200                     INDEXED BY WS-ES-NDX.
015300         10  WS-ES-RRN                PIC 9(9)    COMP.
015400         10  WS-ES-START-DATE         PIC 9(8).
015500         10  WS-ES-START-TIME         PIC 9(4).
015600         10  WS-ES-END-TIME           PIC 9(4).
015700         10  WS-ES-MAX-CAPACITY       PIC 9(5).
015800         10  WS-ES-NB-REMAINING       PIC 9(5).
015900         10  WS-ES-NB-POTENTIAL       PIC 9(5).
016000         10  WS-ES-NB-TAKEN           PIC 9(5).
016100         10  WS-ES-IS-OPEN            PIC 9(1).
016200         10  WS-ES-IS-SPECIFIC        PIC 9(1).
016300         10  FILLER                   PIC X(4).
016400 77  WS-EXISTING-SLOT-COUNT       PIC 9(5)    COMP.
016500
016600*-----------------------------------------------------------
016700* TODAY'S TIME-SLOT TABLE - THE WORKING-DAY LINES THAT MATCH
016800* THE EFFECTIVE WEEK DEFINITION AND TODAY'S DAY OF WEEK.
016900*-----------------------------------------------------------
017000 01  WS-TODAY-SLOT-TABLE.
017100     05  WS-TS-ENTRY OCCURS 30 TIMES
017200                     INDEXED BY WS-TS-NDX.
017300         10  WS-TS-START              PIC 9(4).
017400         10  WS-TS-END                PIC 9(4).
017500         10  WS-TS-MAXCAP             PIC 9(5).
017600         10  WS-TS-ISOPEN             PIC 9(1).
017700         10  FILLER                   PIC X(4).
017800 77  WS-TODAY-SLOT-COUNT          PIC 9(4)    COMP.
017900
018000*-----------------------------------------------------------
018100* LINKAGE-SHAPED MIRROR OF THE TODAY-SLOT TABLE PASSED TO
018200* SLTGTR01 ON EACH CLOCK STEP.
018300*-----------------------------------------------------------
018400 01  WS-GTR-TODAY-SLOT-TABLE.
018500     05  WS-GTR-TS-ENTRY OCCURS 30 TIMES.
018600         10  WS-GTR-TS-START          PIC 9(4).
018700         10  WS-GTR-TS-END            PIC 9(4).
018800         10  WS-GTR-TS-MAXCAP         PIC 9(5).
018900         10  WS-GTR-TS-ISOPEN         PIC 9(1).
019000         10  FILLER                   PIC X(4).
019100 77  WS-GTR-TODAY-SLOT-COUNT      PIC 9(4)    COMP.
019200 77  WS-GTR-OUT-END-TIME          PIC 9(4).
019300 77  WS-GTR-OUT-CAPACITY          PIC 9(5).
019400 77  WS-GTR-OUT-IS-OPEN           PIC 9(1).
019500
019600*-----------------------------------------------------------
019700* MONTH-LENGTH TABLE FOR THE LOCAL DAY-INCREMENT ROUTINE -
019800* FEBRUARY IS BUMPED TO 29 AT RUN TIME WHEN THE YEAR IS LEAP.
019900* REDEFINES #1 OF THIS PROGRAM.
020000*-----------------------------------------------------------
020100 01  WS-MONTH-LENGTH-LITERALS.
020200     05  FILLER              PIC 9(2)   VALUE 31.
020300     05  FILLER              PIC 9(2)   VALUE 28.
020400     05  FILLER              PIC 9(2)   VALUE 31.
020500     05  FILLER              PIC 9(2)   VALUE 30.
020600     05  FILLER              PIC 9(2)   VALUE 31.
020700     05  FILLER              PIC 9(2)   VALUE 30.
020800     05  FILLER              PIC 9(2)   VALUE 31.
020900     05  FILLER              PIC 9(2)   VALUE 31.
021000     05  FILLER              PIC 9(2)   VALUE 30.
021100     05  FILLER              PIC 9(2)   VALUE 31.
021200     05  FILLER              PIC 9(2)   VALUE 30.
021300     05  FILLER              PIC 9(2)   VALUE 31.
021400 01  WS-MONTH-LENGTH-TABLE REDEFINES WS-MONTH-LENGTH-LITERALS.
021500     05  WS-MONTH-LENGTH OCCURS 12 TIMES PIC 9(2) COMP.
021600
021700*-----------------------------------------------------------
021800* CURRENT-DATE WORK AREA, BROKEN OUT FOR THE DAY-INCREMENT
021900* ROUTINE.  REDEFINES #2 OF THIS PROGRAM.
022000*-----------------------------------------------------------
022100 01  WS-CURRENT-DATE               PIC 9(8).
022200 01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE.
022300     05  WS-CURR-CCYY              PIC 9(4).
022400     05  WS-CURR-MM                PIC 9(2).
022500     05  WS-CURR-DD                PIC 9(2).
022600
022700*-----------------------------------------------------------
022800* NEW-SLOT WORK AREA - BUILT HERE, THEN MOVED TO BOTH
022900* SLOT-RECORD (FOR THE WRITE/REWRITE) AND SLOT-EXTRACT-
023000* RECORD (FOR THE FLAT EXPORT).  REDEFINES #3 OF THIS
023100* PROGRAM, OVER THE STARTING TIME, FOR A READABLE HH/MN
023200* SPLIT ON THE PRINTED TRACE LINE.
023300*-----------------------------------------------------------
023400 01  WS-NEW-SLOT-AREA.
023500     05  NS-ID-SLOT                          PIC 9(9)  COMP.
023600     05  NS-ID-FORM                          PIC 9(9).
023700     05  NS-STARTING-DATE                    PIC 9(8).
023800     05  NS-STARTING-TIME                    PIC 9(4).
023900     05  NS-ENDING-TIME                      PIC 9(4).
024000     05  NS-MAX-CAPACITY                     PIC 9(5).
024100     05  NS-NB-REMAINING-PLACES              PIC 9(5).
024200     05  NS-NB-POTENTIAL-REMAINING-PLACES    PIC 9(5).
024300     05  NS-NB-PLACES-TAKEN                  PIC 9(5)
024400                                              VALUE ZERO.
024500     05  NS-IS-OPEN                          PIC 9(1).
024600     05  NS-IS-SPECIFIC                      PIC 9(1)
024700                                              VALUE ZERO.
024800     05  FILLER                              PIC X(05).
024900 01  WS-NEW-SLOT-TIME-VIEW REDEFINES WS-NEW-SLOT-AREA.
025000     05  FILLER                              PIC 9(9).
025100     05  FILLER                              PIC 9(9).
025200     05  FILLER                              PIC 9(8).
025300     05  NS-START-HH-VIEW                    PIC 9(2).
025400     05  NS-START-MN-VIEW                    PIC 9(2).
025500     05  FILLER                              PIC X(31).
025600
025700*-----------------------------------------------------------
025800* DRIVING AND LOOKUP WORK FIELDS.
025900*-----------------------------------------------------------
026000 77  WS-TARGET-FORM                PIC 9(9).
026100 77  WS-REQUESTED-START            PIC 9(8).
026200 77  WS-REQUESTED-END              PIC 9(8).
026300 77  WS-EFFECTIVE-START            PIC 9(8).
026400 77  WS-EARLIEST-RULE-DATE         PIC 9(8).
026500
026600 77  WS-REQUEST-EOF                PIC X       VALUE "N".
026700     88  WS-NO-MORE-REQUESTS                   VALUE "Y".
026800 77  WS-MASTER-EOF                 PIC X.
026900     88  WS-MASTER-AT-END                      VALUE "Y".
027000
027100 77  WS-CALL-DAY-OF-WEEK           PIC 9(1).
027200 77  WS-CALL-DATE-VALID            PIC X.
027300     88  WS-CALL-DATE-IS-VALID                 VALUE "Y".
027400 77  WS-CALL-LEAP-FLAG             PIC X.
027500     88  WS-CALL-YEAR-IS-LEAP                  VALUE "Y".
027600 77  WS-CURRENT-DOW                PIC 9(1)    COMP.
027700
027800 77  WS-TIME-FUNCTION-CODE         PIC X.
027900 77  WS-TIME-ARG-1                 PIC 9(4).
028000 77  WS-TIME-ARG-2                 PIC 9(4).
028100 77  WS-TIME-MINUTES               PIC 9(5).
028200
028300 77  WS-RULE-FOUND                 PIC X.
028400     88  WS-RULE-WAS-FOUND                     VALUE "Y".
028500 77  WS-DAY-DEFAULT-CAPACITY       PIC 9(5).
028600 77  WS-BEST-RULE-DATE             PIC 9(8).
028700
028800 77  WS-WEEKDEF-FOUND              PIC X.
028900     88  WS-WEEKDEF-WAS-FOUND                  VALUE "Y".
029000 77  WS-EFFECTIVE-WEEKDEF-DATE     PIC 9(8).
029100
029200 77  WS-WORKING-DAY-FOUND          PIC X.
029300     88  WS-WORKING-DAY-WAS-FOUND              VALUE "Y".
029400
029500 77  WS-TODAY-IS-CLOSING           PIC X.
029600     88  WS-TODAY-WAS-CLOSING                  VALUE "Y".
029700
029800 77  WS-WALK-TIME                  PIC 9(4)    COMP.
029900 77  WS-WALK-START-TIME            PIC 9(4)    COMP.
030000 77  WS-WALK-END-TIME              PIC 9(4)    COMP.
030100 77  WS-WIDE-START-TIME            PIC 9(4)    COMP.
030200 77  WS-WIDE-END-TIME              PIC 9(4)    COMP.
030300 77  WS-MIN-DURATION               PIC 9(5)    COMP.
030400 77  WS-STEP-END-TIME              PIC 9(4)    COMP.
030500
030600 77  WS-FOUND-EXISTING-SLOT        PIC X.
030700     88  WS-EXISTING-SLOT-WAS-FOUND            VALUE "Y".
030800 77  WS-FOUND-ES-SUB               PIC 9(4)    COMP.
030900 77  WS-FOUND-TIMESLOT             PIC X.
031000     88  WS-TIMESLOT-WAS-FOUND                 VALUE "Y".
031100
031200 77  WS-DONE-WALKING               PIC X.
031300     88  WS-WALK-IS-DONE                       VALUE "Y".
031400
031500 77  WS-DAYS-IN-MONTH              PIC 9(2)    COMP.
031600 77  WS-MONTH-SUB                  PIC 9(2)    COMP.
031700 77  WS-LEAP-QUOTIENT              PIC 9(9)    COMP.
031800 77  WS-LEAP-REMAINDER              PIC 9(4)    COMP.
031900
032000 LINKAGE SECTION.
032100
032200 PROCEDURE DIVISION.
032300 PROGRAM-BEGIN.
032400     PERFORM OPENING-PROCEDURE.
032500     PERFORM MAIN-PROCESS.
032600     PERFORM CLOSING-PROCEDURE.
032700
032800 PROGRAM-EXIT.
032900     EXIT PROGRAM.
033000
033100 PROGRAM-DONE.
033200     STOP RUN.
033300
033400 OPENING-PROCEDURE.
033500     OPEN INPUT  SLOT-REQUEST-FILE.
033600     OPEN I-O    SLOT-FILE.
033700     OPEN I-O    SLOT-CONTROL-FILE.
033800     OPEN OUTPUT SLOT-EXTRACT-FILE.
033900     PERFORM READ-SLOT-CONTROL-RECORD.
034000
034100 CLOSING-PROCEDURE.
034200     CLOSE SLOT-REQUEST-FILE
034300           SLOT-FILE
034400           SLOT-CONTROL-FILE
034500           SLOT-EXTRACT-FILE.
034600
034700 READ-SLOT-CONTROL-RECORD.
034800     MOVE 1 TO WS-SLOT-CONTROL-RRN.
034900     READ SLOT-CONTROL-FILE
035000         INVALID KEY
035100             PERFORM BUILD-SLOT-CONTROL-RECORD.
035200
035300 BUILD-SLOT-CONTROL-RECORD.
035400     MOVE 1 TO SC-CONTROL-KEY.
035500     MOVE 0 TO SC-LAST-SLOT-NUMBER.
035600     WRITE SLOT-CONTROL-RECORD
035700         INVALID KEY
035800             DISPLAY "SLTGEN01 - CANNOT BUILD CONTROL RECORD".
035900
036000 MAIN-PROCESS.
036100     PERFORM READ-NEXT-REQUEST.
036200     PERFORM PROCESS-ONE-REQUEST
036300         UNTIL WS-NO-MORE-REQUESTS.
036400
036500 READ-NEXT-REQUEST.
036600     READ SLOT-REQUEST-FILE
036700         AT END
036800             MOVE "Y" TO WS-REQUEST-EOF.
036900
037000 PROCESS-ONE-REQUEST.
037100     MOVE RQ-ID-FORM       TO WS-TARGET-FORM.
037200     MOVE RQ-STARTING-DATE TO WS-REQUESTED-START.
037300     MOVE RQ-ENDING-DATE   TO WS-REQUESTED-END.
037400     PERFORM LOAD-RULES-FOR-FORM.
037500     PERFORM DETERMINE-EFFECTIVE-START.
037600     PERFORM LOAD-WEEKLINES-FOR-FORM.
037700     PERFORM LOAD-CLOSING-DAYS-FOR-FORM.
037800     PERFORM LOAD-EXISTING-SLOTS-FOR-FORM.
037900     MOVE WS-EFFECTIVE-START TO WS-CURRENT-DATE.
038000     PERFORM BUILD-ONE-DAY
038100         UNTIL WS-CURRENT-DATE > WS-REQUESTED-END.
038200     PERFORM READ-NEXT-REQUEST.
038300
038400*-----------------------------------------------------------
038500* STEP 1/2 - LOAD THE RESERVATION-RULE ROWS FOR THIS FORM
038600* AND DETERMINE THE EFFECTIVE START OF THE BUILD - THE LATER
038700* OF THE REQUESTED START AND THE EARLIEST RULE ON FILE, PER
038800* THE BUSINESS RULE THAT SLOTS ARE NEVER BUILT BEFORE A
038900* FORM'S FIRST RESERVATION RULE.
039000*-----------------------------------------------------------
039100 LOAD-RULES-FOR-FORM.
039200     MOVE 0 TO WS-RULE-COUNT.
039300     OPEN INPUT RESERVATION-RULE-FILE.
039400     MOVE "N" TO WS-MASTER-EOF.
039500     PERFORM READ-NEXT-RULE.
039600     PERFORM ADD-RULE-AND-READ-NEXT
039700         UNTIL WS-MASTER-AT-END.
039800     CLOSE RESERVATION-RULE-FILE.
039900
040000 READ-NEXT-RULE.
040100     READ RESERVATION-RULE-FILE
040200         AT END
040300             MOVE "Y" TO WS-MASTER-EOF.
040400
040500 ADD-RULE-AND-READ-NEXT.
040600     IF RR-ID-FORM = WS-TARGET-FORM
040700         PERFORM STORE-RULE-ENTRY.
040800     PERFORM READ-NEXT-RULE.
040900
041000 STORE-RULE-ENTRY.
041100     ADD 1 TO WS-RULE-COUNT.
041200     SET WS-RULE-NDX TO WS-RULE-COUNT.
041300     MOVE RR-DATE-OF-APPLY         TO WS-RULE-APPLY-DATE
041400                                            (WS-RULE-NDX).
041500     MOVE RR-MAX-CAPACITY-PER-SLOT TO WS-RULE-MAX-CAPACITY
041600                                            (WS-RULE-NDX).
041700
041800 DETERMINE-EFFECTIVE-START.
041900     MOVE 99999999 TO WS-EARLIEST-RULE-DATE.
042000     PERFORM FIND-EARLIEST-RULE-DATE
042100         VARYING WS-RULE-NDX FROM 1 BY 1
042200         UNTIL WS-RULE-NDX > WS-RULE-COUNT.
042300     IF WS-REQUESTED-START < WS-EARLIEST-RULE-DATE
042400         MOVE WS-EARLIEST-RULE-DATE TO WS-EFFECTIVE-START
042500     ELSE
042600         MOVE WS-REQUESTED-START TO WS-EFFECTIVE-START.
042700
042800 FIND-EARLIEST-RULE-DATE.
042900     IF WS-RULE-APPLY-DATE (WS-RULE-NDX) < WS-EARLIEST-RULE-DATE
043000         MOVE WS-RULE-APPLY-DATE (WS-RULE-NDX)
043100             TO WS-EARLIEST-RULE-DATE.
043200
043300*-----------------------------------------------------------
043400* LOAD THE DENORMALIZED WEEK-DEFINITION/WORKING-DAY/TIME-
043500* SLOT LINES FOR THIS FORM.
043600*-----------------------------------------------------------
043700 LOAD-WEEKLINES-FOR-FORM.
043800     MOVE 0 TO WS-WEEKLINE-COUNT.
043900     OPEN INPUT WEEK-DEFINITION-FILE.
044000     MOVE "N" TO WS-MASTER-EOF.
044100     PERFORM READ-NEXT-WEEKLINE.
044200     PERFORM ADD-WEEKLINE-AND-READ-NEXT
044300         UNTIL WS-MASTER-AT-END.
044400     CLOSE WEEK-DEFINITION-FILE.
044500
044600 READ-NEXT-WEEKLINE.
044700     READ WEEK-DEFINITION-FILE
044800         AT END
044900             MOVE "Y" TO WS-MASTER-EOF.
045000
045100 ADD-WEEKLINE-AND-READ-NEXT.
045200     IF WK-ID-FORM = WS-TARGET-FORM
045300         PERFORM STORE-WEEKLINE-ENTRY.
045400     PERFORM READ-NEXT-WEEKLINE.
045500
045600 STORE-WEEKLINE-ENTRY.
045700     ADD 1 TO WS-WEEKLINE-COUNT.
045800     SET WS-WL-NDX TO WS-WEEKLINE-COUNT.
045900     MOVE WK-DATE-OF-APPLY  TO WS-WL-APPLY-DATE  (WS-WL-NDX).
046000     MOVE WK-DAY-OF-WEEK    TO WS-WL-DAY-OF-WEEK  (WS-WL-NDX).
046100     MOVE WK-STARTING-TIME  TO WS-WL-START-TIME  (WS-WL-NDX).
046200     MOVE WK-ENDING-TIME    TO WS-WL-END-TIME    (WS-WL-NDX).
046300     MOVE WK-MAX-CAPACITY   TO WS-WL-MAX-CAPACITY (WS-WL-NDX).
046400     MOVE WK-IS-OPEN        TO WS-WL-IS-OPEN     (WS-WL-NDX).
046500
046600*-----------------------------------------------------------
046700* LOAD THE CLOSING-DAY DATES FOR THIS FORM THAT FALL IN THE
046800* BUILD WINDOW (EFFECTIVE START THROUGH THE REQUESTED ENDING
046900* DATE) - A FORM RUNNING FOR YEARS CAN HAVE FAR MORE CLOSING
047000* DAYS ON FILE THAN THIS BUILD NEEDS, AND WS-CD-ENTRY ONLY
047100* HOLDS 400.
047200*-----------------------------------------------------------
047300 LOAD-CLOSING-DAYS-FOR-FORM.
047400     MOVE 0 TO WS-CLOSING-DAY-COUNT.
047500     OPEN INPUT CLOSING-DAY-FILE.
047600     MOVE "N" TO WS-MASTER-EOF.
047700     PERFORM READ-NEXT-CLOSING-DAY.
047800     PERFORM ADD-CLOSING-DAY-AND-READ-NEXT
047900         UNTIL WS-MASTER-AT-END.
048000     CLOSE CLOSING-DAY-FILE.
048100
048200 READ-NEXT-CLOSING-DAY.
048300     READ CLOSING-DAY-FILE
048400         AT END
048500             MOVE "Y" TO WS-MASTER-EOF.
048600
048700 ADD-CLOSING-DAY-AND-READ-NEXT.
048800     IF CD-ID-FORM = WS-TARGET-FORM
048900       AND CD-CLOSING-DATE NOT < WS-EFFECTIVE-START
049000       AND CD-CLOSING-DATE NOT > WS-REQUESTED-END
049100         PERFORM STORE-CLOSING-DAY-ENTRY.
049200     PERFORM READ-NEXT-CLOSING-DAY.
049300
049400 STORE-CLOSING-DAY-ENTRY.
049500     ADD 1 TO WS-CLOSING-DAY-COUNT.
049600     SET WS-CD-NDX TO WS-CLOSING-DAY-COUNT.
049700     MOVE CD-CLOSING-DATE TO WS-CD-DATE (WS-CD-NDX).
049800
049900*-----------------------------------------------------------
050000* LOAD THE SLOTS ALREADY ON FILE FOR THIS FORM WITHIN THE
050100* BUILD WINDOW, SO THE WALK BELOW CAN LEAVE BOOKED SLOTS
050200* ALONE WITHOUT CARRYING EVERY SLOT THE FORM EVER HAD INTO
050300* WS-ES-ENTRY (ONLY 2000 DEEP).  SL-STARTING-DATE NOT AFTER
050400* THE REQUESTED ENDING DATE ALREADY CARRIES THE WHOLE LAST
050500* DAY THROUGH 23:59 - NO SEPARATE TIME CUTOFF IS NEEDED ON
050600* TOP OF THE DATE COMPARE.  SLOT-FILE IS RELATIVE, NOT KEYED
050700* BY FORM, SO IT IS READ SEQUENTIALLY FROM THE FIRST RECORD.
050800*-----------------------------------------------------------
050900 LOAD-EXISTING-SLOTS-FOR-FORM.
051000     MOVE 0 TO WS-EXISTING-SLOT-COUNT.
051100     MOVE 0 TO WS-SLOT-RRN.
051200     PERFORM START-SLOT-FILE-AT-BEGINNING.
051300     MOVE "N" TO WS-MASTER-EOF.
051400     PERFORM READ-NEXT-EXISTING-SLOT.
051500     PERFORM ADD-EXISTING-SLOT-AND-READ-NEXT
051600         UNTIL WS-MASTER-AT-END.
051700
051800 START-SLOT-FILE-AT-BEGINNING.
051900     MOVE 1 TO WS-SLOT-RRN.
052000     START SLOT-FILE KEY IS NOT LESS THAN WS-SLOT-RRN
052100         INVALID KEY
052200             MOVE "Y" TO WS-MASTER-EOF.
052300
052400 READ-NEXT-EXISTING-SLOT.
052500     IF NOT WS-MASTER-AT-END
052600         READ SLOT-FILE NEXT RECORD
052700             AT END
052800                 MOVE "Y" TO WS-MASTER-EOF.
052900
053000 ADD-EXISTING-SLOT-AND-READ-NEXT.
053100     IF SL-ID-FORM = WS-TARGET-FORM
053200       AND SL-STARTING-DATE NOT < WS-EFFECTIVE-START
053300       AND SL-STARTING-DATE NOT > WS-REQUESTED-END
053400         PERFORM STORE-EXISTING-SLOT-ENTRY.
053500     PERFORM READ-NEXT-EXISTING-SLOT.
053600
053700 STORE-EXISTING-SLOT-ENTRY.
053800     ADD 1 TO WS-EXISTING-SLOT-COUNT.
053900     SET WS-ES-NDX TO WS-EXISTING-SLOT-COUNT.
054000     MOVE SL-ID-SLOT       TO WS-ES-RRN        (WS-ES-NDX).
054100     MOVE SL-STARTING-DATE TO WS-ES-START-DATE (WS-ES-NDX).
054200     MOVE SL-STARTING-TIME TO WS-ES-START-TIME (WS-ES-NDX).
054300     MOVE SL-ENDING-TIME   TO WS-ES-END-TIME   (WS-ES-NDX).
054400     MOVE SL-MAX-CAPACITY  TO WS-ES-MAX-CAPACITY (WS-ES-NDX).
054500     MOVE SL-NB-REMAINING-PLACES
054600         TO WS-ES-NB-REMAINING (WS-ES-NDX).
054700     MOVE SL-NB-POTENTIAL-REMAINING-PLACES
054800         TO WS-ES-NB-POTENTIAL (WS-ES-NDX).
054900     MOVE SL-NB-PLACES-TAKEN TO WS-ES-NB-TAKEN (WS-ES-NDX).
055000     MOVE SL-IS-OPEN         TO WS-ES-IS-OPEN  (WS-ES-NDX).
055100     MOVE SL-IS-SPECIFIC     TO WS-ES-IS-SPECIFIC (WS-ES-NDX).
055200
055300*-----------------------------------------------------------
055400* STEP 5 - ONE CALENDAR DATE.  FIND WHAT APPLIES, THEN
055500* DISPATCH TO THE CLOSING-DAY, WORKING-DAY OR NON-WORKING-
055600* DAY WALK, OR TO NOTHING AT ALL (STEP 5.E).
055700*-----------------------------------------------------------
055800 BUILD-ONE-DAY.
055900     PERFORM FIND-RULE-FOR-DATE.
056000     PERFORM FIND-WEEKDEF-FOR-DATE.
056100     PERFORM BUILD-TODAY-SLOT-LIST.
056200     PERFORM DISPATCH-ONE-DAY THRU DISPATCH-ONE-DAY-EXIT.
056300     PERFORM ADD-ONE-DAY-TO-CURRENT-DATE.
056400
056500*-----------------------------------------------------------
056600* DISPATCH-ONE-DAY/-EXIT RANGE (REQ 7402 FOLLOW-UP) - A
056700* DEFINED WORKING DAY BRANCHES STRAIGHT TO HANDLE-WORKING-DAY
056800* AND OUT, SO THE NON-WORKING LOGIC BELOW IS NEVER TOUCHED ON
056900* A WORKING DAY.
057000*-----------------------------------------------------------
057100 DISPATCH-ONE-DAY.
057200     IF WS-WORKING-DAY-WAS-FOUND
057300         GO TO HANDLE-WORKING-DAY.
057400     PERFORM HANDLE-NON-WORKING-DAY.
057500     GO TO DISPATCH-ONE-DAY-EXIT.
057600
057700*-----------------------------------------------------------
057800* STEP 5.B/5.C - TODAY IS A DEFINED WORKING DAY.  EITHER A
057900* CLOSING DAY (ONE CLOSED SLOT) OR A NORMAL WALK ACROSS
058000* TODAY'S TIME SLOTS.
058100*-----------------------------------------------------------
058200 HANDLE-WORKING-DAY.
058300     PERFORM FIND-DAY-WINDOW.
058400     PERFORM CHECK-IF-TODAY-IS-CLOSING.
058500     IF WS-TODAY-WAS-CLOSING
058600         PERFORM EMIT-CLOSED-DAY-SLOT
058700     ELSE
058800         PERFORM WALK-WORKING-DAY.
058900     GO TO DISPATCH-ONE-DAY-EXIT.
059000
059100*-----------------------------------------------------------
059200* STEP 5.D/5.E - NOT A DEFINED WORKING DAY.  WALK IN FIXED
059300* STEPS WHEN A RULE AND A WEEK DEFINITION BOTH APPLY, ELSE
059400* DO NOTHING FOR THIS DATE.
059500*-----------------------------------------------------------
059600 HANDLE-NON-WORKING-DAY.
059700     IF WS-RULE-WAS-FOUND AND WS-WEEKDEF-WAS-FOUND
059800         PERFORM FIND-WEEKDEF-WIDE-WINDOW
059900         PERFORM WALK-NON-WORKING-DAY.
060000
060100 DISPATCH-ONE-DAY-EXIT.
060200     EXIT.
060300
060400 FIND-RULE-FOR-DATE.
060500     MOVE "N" TO WS-RULE-FOUND.
060600     MOVE 0 TO WS-DAY-DEFAULT-CAPACITY.
060700     MOVE 0 TO WS-BEST-RULE-DATE.
060800     PERFORM SCAN-RULE-ENTRY
060900         VARYING WS-RULE-NDX FROM 1 BY 1
061000         UNTIL WS-RULE-NDX > WS-RULE-COUNT.
061100
061200 SCAN-RULE-ENTRY.
061300     IF WS-RULE-APPLY-DATE (WS-RULE-NDX) <= WS-CURRENT-DATE
061400        AND WS-RULE-APPLY-DATE (WS-RULE-NDX) >= WS-BEST-RULE-DATE
061500         MOVE WS-RULE-APPLY-DATE (WS-RULE-NDX)
061600             TO WS-BEST-RULE-DATE
061700         MOVE WS-RULE-MAX-CAPACITY (WS-RULE-NDX)
061800             TO WS-DAY-DEFAULT-CAPACITY
061900         MOVE "Y" TO WS-RULE-FOUND.
062000
062100 FIND-WEEKDEF-FOR-DATE.
062200     MOVE "N" TO WS-WEEKDEF-FOUND.
062300     MOVE 0 TO WS-EFFECTIVE-WEEKDEF-DATE.
062400     PERFORM SCAN-WEEKDEF-ENTRY
062500         VARYING WS-WL-NDX FROM 1 BY 1
062600         UNTIL WS-WL-NDX > WS-WEEKLINE-COUNT.
062700
062800 SCAN-WEEKDEF-ENTRY.
062900     IF WS-WL-APPLY-DATE (WS-WL-NDX) <= WS-CURRENT-DATE
063000        AND WS-WL-APPLY-DATE (WS-WL-NDX)
063100                >= WS-EFFECTIVE-WEEKDEF-DATE
063200         MOVE WS-WL-APPLY-DATE (WS-WL-NDX)
063300             TO WS-EFFECTIVE-WEEKDEF-DATE
063400         MOVE "Y" TO WS-WEEKDEF-FOUND.
063500
063600*-----------------------------------------------------------
063700* BUILD TODAY'S LIST OF TIME SLOTS - THE WEEK-DEFINITION
063800* LINES THAT MATCH THE EFFECTIVE DATE OF APPLY AND TODAY'S
063900* DAY OF WEEK (FROM SLTDATE1).
064000*-----------------------------------------------------------
064100 BUILD-TODAY-SLOT-LIST.
064200     MOVE 0 TO WS-TODAY-SLOT-COUNT.
064300     MOVE "N" TO WS-WORKING-DAY-FOUND.
064400     IF WS-WEEKDEF-WAS-FOUND
064500         MOVE WS-CURRENT-DATE TO WS-TIME-ARG-1
064600         PERFORM DERIVE-CURRENT-DAY-OF-WEEK
064700         PERFORM COLLECT-TODAY-ENTRY
064800             VARYING WS-WL-NDX FROM 1 BY 1
064900             UNTIL WS-WL-NDX > WS-WEEKLINE-COUNT.
065000
065100 DERIVE-CURRENT-DAY-OF-WEEK.
065200     CALL "SLTDATE1" USING WS-CURRENT-DATE
065300                           WS-CALL-DAY-OF-WEEK
065400                           WS-CALL-DATE-VALID
065500                           WS-CALL-LEAP-FLAG.
065600     MOVE WS-CALL-DAY-OF-WEEK TO WS-CURRENT-DOW.
065700
065800 COLLECT-TODAY-ENTRY.
065900     IF WS-WL-APPLY-DATE (WS-WL-NDX) = WS-EFFECTIVE-WEEKDEF-DATE
066000        AND WS-WL-DAY-OF-WEEK (WS-WL-NDX) = WS-CURRENT-DOW
066100         ADD 1 TO WS-TODAY-SLOT-COUNT
066200         SET WS-TS-NDX TO WS-TODAY-SLOT-COUNT
066300         MOVE WS-WL-START-TIME   (WS-WL-NDX)
066400             TO WS-TS-START   (WS-TS-NDX)
066500         MOVE WS-WL-END-TIME     (WS-WL-NDX)
066600             TO WS-TS-END     (WS-TS-NDX)
066700         MOVE WS-WL-MAX-CAPACITY (WS-WL-NDX)
066800             TO WS-TS-MAXCAP  (WS-TS-NDX)
066900         MOVE WS-WL-IS-OPEN      (WS-WL-NDX)
067000             TO WS-TS-ISOPEN  (WS-TS-NDX)
067100         MOVE "Y" TO WS-WORKING-DAY-FOUND.
067200
067300 FIND-DAY-WINDOW.
067400     MOVE 2400 TO WS-WALK-START-TIME.
067500     MOVE 0    TO WS-WALK-END-TIME.
067600     PERFORM SCAN-DAY-WINDOW-ENTRY
067700         VARYING WS-TS-NDX FROM 1 BY 1
067800         UNTIL WS-TS-NDX > WS-TODAY-SLOT-COUNT.
067900
068000 SCAN-DAY-WINDOW-ENTRY.
068100     IF WS-TS-START (WS-TS-NDX) < WS-WALK-START-TIME
068200         MOVE WS-TS-START (WS-TS-NDX) TO WS-WALK-START-TIME.
068300     IF WS-TS-END (WS-TS-NDX) > WS-WALK-END-TIME
068400         MOVE WS-TS-END (WS-TS-NDX) TO WS-WALK-END-TIME.
068500
068600 CHECK-IF-TODAY-IS-CLOSING.
068700     MOVE "N" TO WS-TODAY-IS-CLOSING.
068800     PERFORM SCAN-CLOSING-DAY-ENTRY
068900         VARYING WS-CD-NDX FROM 1 BY 1
069000         UNTIL WS-CD-NDX > WS-CLOSING-DAY-COUNT.
069100
069200 SCAN-CLOSING-DAY-ENTRY.
069300     IF WS-CD-DATE (WS-CD-NDX) = WS-CURRENT-DATE
069400         MOVE "Y" TO WS-TODAY-IS-CLOSING.
069500
069600*-----------------------------------------------------------
069700* STEP 5.C - CLOSING DAY.  ONE CLOSED SLOT ACROSS THE WHOLE
069800* WORKING-DAY WINDOW.
069900*-----------------------------------------------------------
070000 EMIT-CLOSED-DAY-SLOT.
070100     MOVE WS-WALK-START-TIME TO WS-WALK-TIME.
070200     PERFORM FIND-EXISTING-SLOT-AT.
070300     IF WS-EXISTING-SLOT-WAS-FOUND
070400         PERFORM EMIT-EXISTING-SLOT-UNCHANGED
070500     ELSE
070600         MOVE WS-DAY-DEFAULT-CAPACITY TO NS-MAX-CAPACITY
070700         MOVE WS-DAY-DEFAULT-CAPACITY
070800             TO NS-NB-REMAINING-PLACES
070900         MOVE WS-DAY-DEFAULT-CAPACITY
071000             TO NS-NB-POTENTIAL-REMAINING-PLACES
071100         MOVE 0 TO NS-IS-OPEN
071200         MOVE WS-CURRENT-DATE     TO NS-STARTING-DATE
071300         MOVE WS-WALK-START-TIME  TO NS-STARTING-TIME
071400         MOVE WS-WALK-END-TIME    TO NS-ENDING-TIME
071500         PERFORM WRITE-NEW-SLOT.
071600
071700*-----------------------------------------------------------
071800* STEP 5.B - DEFINED WORKING DAY.  WALK THE CLOCK ACROSS
071900* TODAY'S TIME SLOTS.  CONTINUES WHILE THE WALK TIME IS
072000* STILL BEFORE THE END OF THE DAY'S WINDOW (THE CLOCK-WALK
072100* TERMINATION RULE).
072200*-----------------------------------------------------------
072300 WALK-WORKING-DAY.
072400     MOVE WS-WALK-START-TIME TO WS-WALK-TIME.
072500     MOVE "N" TO WS-DONE-WALKING.
072600     PERFORM WALK-ONE-STEP
072700         UNTIL WS-WALK-IS-DONE.
072800
072900 WALK-ONE-STEP.
073000     IF WS-WALK-TIME >= WS-WALK-END-TIME
073100         MOVE "Y" TO WS-DONE-WALKING
073200     ELSE
073300         PERFORM FIND-EXISTING-SLOT-AT
073400         IF WS-EXISTING-SLOT-WAS-FOUND
073500             PERFORM EMIT-EXISTING-SLOT-UNCHANGED
073600             MOVE WS-ES-END-TIME (WS-FOUND-ES-SUB)
073700                 TO WS-WALK-TIME
073800         ELSE
073900             PERFORM CALL-TRAILING-SLOT-GENERATOR
074000             IF WS-TIMESLOT-WAS-FOUND
074100                 PERFORM EMIT-NEW-TEMPLATE-SLOT
074200                 MOVE WS-GTR-OUT-END-TIME TO WS-WALK-TIME
074300             ELSE
074400                 MOVE "Y" TO WS-DONE-WALKING.
074500
074600*-----------------------------------------------------------
074700* STEP 5.D - RULE AND WEEK DEFINITION APPLY BUT THE DATE IS
074800* NOT A DEFINED WORKING DAY.  WALK THE CLOCK IN FIXED STEPS
074900* OF THE SHORTEST TIME-SLOT DURATION IN THE WEEK DEFINITION,
075000* ACROSS THE WIDEST START/END WINDOW OF ANY WORKING DAY IN
075100* THAT WEEK DEFINITION.
075200*-----------------------------------------------------------
075300 FIND-WEEKDEF-WIDE-WINDOW.
075400     MOVE 2400 TO WS-WIDE-START-TIME.
075500     MOVE 0    TO WS-WIDE-END-TIME.
075600     MOVE 99999 TO WS-MIN-DURATION.
075700     PERFORM SCAN-WIDE-WINDOW-ENTRY
075800         VARYING WS-WL-NDX FROM 1 BY 1
075900         UNTIL WS-WL-NDX > WS-WEEKLINE-COUNT.
076000
076100 SCAN-WIDE-WINDOW-ENTRY.
076200     IF WS-WL-APPLY-DATE (WS-WL-NDX) = WS-EFFECTIVE-WEEKDEF-DATE
076300         PERFORM WIDEN-WINDOW-FOR-ENTRY
076400         PERFORM CHECK-WIDE-WINDOW-DURATION.
076500
076600 WIDEN-WINDOW-FOR-ENTRY.
076700     IF WS-WL-START-TIME (WS-WL-NDX) < WS-WIDE-START-TIME
076800         MOVE WS-WL-START-TIME (WS-WL-NDX) TO WS-WIDE-START-TIME.
076900     IF WS-WL-END-TIME (WS-WL-NDX) > WS-WIDE-END-TIME
077000         MOVE WS-WL-END-TIME (WS-WL-NDX) TO WS-WIDE-END-TIME.
077100
077200 CHECK-WIDE-WINDOW-DURATION.
077300     MOVE "B"                       TO WS-TIME-FUNCTION-CODE.
077400     MOVE WS-WL-START-TIME (WS-WL-NDX) TO WS-TIME-ARG-1.
077500     MOVE WS-WL-END-TIME   (WS-WL-NDX) TO WS-TIME-ARG-2.
077600     CALL "SLTTIME1" USING WS-TIME-FUNCTION-CODE
077700                           WS-TIME-ARG-1
077800                           WS-TIME-ARG-2
077900                           WS-TIME-MINUTES.
078000     IF WS-TIME-MINUTES < WS-MIN-DURATION
078100         MOVE WS-TIME-MINUTES TO WS-MIN-DURATION.
078200
078300 WALK-NON-WORKING-DAY.
078400     MOVE WS-WIDE-START-TIME TO WS-WALK-TIME.
078500     MOVE "N" TO WS-DONE-WALKING.
078600     PERFORM WALK-NONWORK-STEP
078700         UNTIL WS-WALK-IS-DONE.
078800
078900 WALK-NONWORK-STEP.
079000     IF WS-WALK-TIME >= WS-WIDE-END-TIME
079100         MOVE "Y" TO WS-DONE-WALKING
079200     ELSE
079300         PERFORM FIND-EXISTING-SLOT-AT
079400         IF WS-EXISTING-SLOT-WAS-FOUND
079500             PERFORM EMIT-EXISTING-SLOT-UNCHANGED
079600             MOVE WS-ES-END-TIME (WS-FOUND-ES-SUB)
079700                 TO WS-WALK-TIME
079800         ELSE
079900             PERFORM COMPUTE-NONWORK-STEP-END
080000             MOVE WS-DAY-DEFAULT-CAPACITY TO NS-MAX-CAPACITY
080100             MOVE WS-DAY-DEFAULT-CAPACITY
080200                 TO NS-NB-REMAINING-PLACES
080300             MOVE WS-DAY-DEFAULT-CAPACITY
080400                 TO NS-NB-POTENTIAL-REMAINING-PLACES
080500             MOVE 0 TO NS-IS-OPEN
080600             MOVE WS-CURRENT-DATE    TO NS-STARTING-DATE
080700             MOVE WS-WALK-TIME       TO NS-STARTING-TIME
080800             MOVE WS-STEP-END-TIME   TO NS-ENDING-TIME
080900             PERFORM WRITE-NEW-SLOT
081000             MOVE WS-STEP-END-TIME TO WS-WALK-TIME.
081100
081200 COMPUTE-NONWORK-STEP-END.
081300     MOVE "A"              TO WS-TIME-FUNCTION-CODE.
081400     MOVE WS-WALK-TIME     TO WS-TIME-ARG-1.
081500     MOVE WS-MIN-DURATION  TO WS-TIME-MINUTES.
081600     CALL "SLTTIME1" USING WS-TIME-FUNCTION-CODE
081700                           WS-TIME-ARG-1
081800                           WS-TIME-ARG-2
081900                           WS-TIME-MINUTES.
082000     MOVE WS-TIME-ARG-2 TO WS-STEP-END-TIME.
082100     IF WS-STEP-END-TIME > WS-WIDE-END-TIME
082200         MOVE WS-WIDE-END-TIME TO WS-STEP-END-TIME.
082300
082400*-----------------------------------------------------------
082500* LOOK FOR AN EXISTING SLOT STARTING AT WS-CURRENT-DATE /
082600* WS-WALK-TIME.  IF ONE IS ALREADY ON FILE IT IS CARRIED
082700* FORWARD UNCHANGED - NEVER REBUILT OVER A BOOKING.
082800*-----------------------------------------------------------
082900 FIND-EXISTING-SLOT-AT.
083000     MOVE "N" TO WS-FOUND-EXISTING-SLOT.
083100     MOVE 0 TO WS-FOUND-ES-SUB.
083200     PERFORM CHECK-EXISTING-ENTRY
083300         VARYING WS-ES-NDX FROM 1 BY 1
083400         UNTIL WS-ES-NDX > WS-EXISTING-SLOT-COUNT
083500            OR WS-EXISTING-SLOT-WAS-FOUND.
083600
083700 CHECK-EXISTING-ENTRY.
083800     IF WS-ES-START-DATE (WS-ES-NDX) = WS-CURRENT-DATE
083900        AND WS-ES-START-TIME (WS-ES-NDX) = WS-WALK-TIME
084000         MOVE "Y" TO WS-FOUND-EXISTING-SLOT
084100         SET WS-FOUND-ES-SUB TO WS-ES-NDX.
084200
084300*-----------------------------------------------------------
084400* CALL THE SHARED TRAILING-SLOT GENERATOR TO MATCH THE
084500* CURRENT WALK TIME AGAINST TODAY'S TEMPLATE TABLE AND
084600* RESOLVE ITS CAPACITY (REQ 3180) - SEE SLTGTR01.
084700*-----------------------------------------------------------
084800 CALL-TRAILING-SLOT-GENERATOR.
084900     MOVE WS-TODAY-SLOT-COUNT TO WS-GTR-TODAY-SLOT-COUNT.
085000     PERFORM COPY-TODAY-TABLE-TO-GTR
085100         VARYING WS-TS-NDX FROM 1 BY 1
085200         UNTIL WS-TS-NDX > WS-TODAY-SLOT-COUNT.
085300     CALL "SLTGTR01" USING WS-WALK-TIME
085400                           WS-DAY-DEFAULT-CAPACITY
085500                           WS-GTR-TODAY-SLOT-COUNT
085600                           WS-GTR-TODAY-SLOT-TABLE
085700                           WS-FOUND-TIMESLOT
085800                           WS-GTR-OUT-END-TIME
085900                           WS-GTR-OUT-CAPACITY
086000                           WS-GTR-OUT-IS-OPEN.
086100
086200 COPY-TODAY-TABLE-TO-GTR.
086300     MOVE WS-TS-START  (WS-TS-NDX) TO WS-GTR-TS-START (WS-TS-NDX).
086400     MOVE WS-TS-END    (WS-TS-NDX) TO WS-GTR-TS-END   (WS-TS-NDX).
086500     MOVE WS-TS-MAXCAP (WS-TS-NDX)
086600         TO WS-GTR-TS-MAXCAP (WS-TS-NDX).
086700     MOVE WS-TS-ISOPEN (WS-TS-NDX)
086800         TO WS-GTR-TS-ISOPEN (WS-TS-NDX).
086900
087000*-----------------------------------------------------------
087100* AN EXISTING SLOT IS SIMPLY RE-EXTRACTED, NOT RE-WRITTEN -
087200* IT IS ALREADY ON SLOT-FILE FROM A PRIOR RUN.
087300*-----------------------------------------------------------
087400 EMIT-EXISTING-SLOT-UNCHANGED.
087500     MOVE WS-TARGET-FORM TO SX-ID-FORM.
087600     MOVE WS-ES-RRN        (WS-FOUND-ES-SUB) TO SX-ID-SLOT.
087700     MOVE WS-ES-START-DATE (WS-FOUND-ES-SUB) TO SX-STARTING-DATE.
087800     MOVE WS-ES-START-TIME (WS-FOUND-ES-SUB) TO SX-STARTING-TIME.
087900     MOVE WS-ES-END-TIME   (WS-FOUND-ES-SUB) TO SX-ENDING-TIME.
088000     MOVE WS-ES-MAX-CAPACITY (WS-FOUND-ES-SUB) TO SX-MAX-CAPACITY.
088100     MOVE WS-ES-NB-REMAINING (WS-FOUND-ES-SUB)
088200         TO SX-NB-REMAINING-PLACES.
088300     MOVE WS-ES-NB-POTENTIAL (WS-FOUND-ES-SUB)
088400         TO SX-NB-POTENTIAL-REMAINING-PLACES.
088500     MOVE WS-ES-NB-TAKEN (WS-FOUND-ES-SUB) TO SX-NB-PLACES-TAKEN.
088600     MOVE WS-ES-IS-OPEN (WS-FOUND-ES-SUB) TO SX-IS-OPEN.
088700     MOVE WS-ES-IS-SPECIFIC (WS-FOUND-ES-SUB) TO SX-IS-SPECIFIC.
088800     WRITE SLOT-EXTRACT-RECORD.
088900
089000*-----------------------------------------------------------
089100* STEP 5.B/5.C/5.D BUILD - NEW SLOT TAKES ITS CAPACITY FROM
089200* THE MATCHED TIME-SLOT LINE WHEN IT IS NON-ZERO, ELSE FROM
089300* THE RULE'S DEFAULT CAPACITY FOR THE DAY (THE DEFAULT-
089400* CAPACITY FALLBACK RULE).  NEWLY BUILT SLOTS ARE NEVER
089500* SPECIFIC.
089600*-----------------------------------------------------------
089700 EMIT-NEW-TEMPLATE-SLOT.
089800     MOVE WS-GTR-OUT-CAPACITY TO NS-MAX-CAPACITY.
089900     MOVE NS-MAX-CAPACITY TO NS-NB-REMAINING-PLACES.
090000     MOVE NS-MAX-CAPACITY TO NS-NB-POTENTIAL-REMAINING-PLACES.
090100     MOVE WS-GTR-OUT-IS-OPEN TO NS-IS-OPEN.
090200     MOVE WS-CURRENT-DATE    TO NS-STARTING-DATE.
090300     MOVE WS-WALK-TIME       TO NS-STARTING-TIME.
090400     MOVE WS-GTR-OUT-END-TIME TO NS-ENDING-TIME.
090500     PERFORM WRITE-NEW-SLOT.
090600
090700*-----------------------------------------------------------
090800* COMMON TAIL FOR EVERY NEWLY BUILT SLOT - ASSIGN THE NEXT
090900* RELATIVE RECORD NUMBER AS BOTH THE KEY AND SL-ID-SLOT (NO
091000* ISAM HANDLER ON THIS BOX, SEE FDSLOT01), WRITE TO BOTH
091100* SLOT-FILE AND THE FLAT EXTRACT.
091200*-----------------------------------------------------------
091300 WRITE-NEW-SLOT.
091400     ADD 1 TO SC-LAST-SLOT-NUMBER.
091500     MOVE SC-LAST-SLOT-NUMBER TO WS-SLOT-RRN.
091600     MOVE SC-LAST-SLOT-NUMBER TO NS-ID-SLOT.
091700     MOVE WS-TARGET-FORM      TO NS-ID-FORM.
091800     MOVE NS-ID-SLOT                          TO SL-ID-SLOT.
091900     MOVE NS-ID-FORM                          TO SL-ID-FORM.
092000     MOVE NS-STARTING-DATE                    TO SL-STARTING-DATE.
092100     MOVE NS-STARTING-TIME                    TO SL-STARTING-TIME.
092200     MOVE NS-ENDING-TIME                      TO SL-ENDING-TIME.
092300     MOVE NS-MAX-CAPACITY                     TO SL-MAX-CAPACITY.
092400     MOVE NS-NB-REMAINING-PLACES
092500         TO SL-NB-REMAINING-PLACES.
092600     MOVE NS-NB-POTENTIAL-REMAINING-PLACES
092700         TO SL-NB-POTENTIAL-REMAINING-PLACES.
092800     MOVE NS-NB-PLACES-TAKEN             TO SL-NB-PLACES-TAKEN.
092900     MOVE NS-IS-OPEN                          TO SL-IS-OPEN.
093000     MOVE NS-IS-SPECIFIC                      TO SL-IS-SPECIFIC.
093100     WRITE SLOT-RECORD
093200         INVALID KEY
093300             DISPLAY "SLTGEN01 - ERROR WRITING SLOT RECORD".
093400     REWRITE SLOT-CONTROL-RECORD
093500         INVALID KEY
093600             DISPLAY "SLTGEN01 - ERROR REWRITING CONTROL".
093700     MOVE SL-ID-FORM       TO SX-ID-FORM.
093800     MOVE SL-ID-SLOT       TO SX-ID-SLOT.
093900     MOVE SL-STARTING-DATE TO SX-STARTING-DATE.
094000     MOVE SL-STARTING-TIME TO SX-STARTING-TIME.
094100     MOVE SL-ENDING-TIME   TO SX-ENDING-TIME.
094200     MOVE SL-MAX-CAPACITY  TO SX-MAX-CAPACITY.
094300     MOVE SL-NB-REMAINING-PLACES
094400         TO SX-NB-REMAINING-PLACES.
094500     MOVE SL-NB-POTENTIAL-REMAINING-PLACES
094600         TO SX-NB-POTENTIAL-REMAINING-PLACES.
094700     MOVE SL-NB-PLACES-TAKEN TO SX-NB-PLACES-TAKEN.
094800     MOVE SL-IS-OPEN         TO SX-IS-OPEN.
094900     MOVE SL-IS-SPECIFIC     TO SX-IS-SPECIFIC.
095000     WRITE SLOT-EXTRACT-RECORD.
095100
095200*-----------------------------------------------------------
095300* ADVANCE WS-CURRENT-DATE BY ONE CALENDAR DAY, HANDLING
095400* MONTH AND YEAR ROLLOVER AND THE LEAP-YEAR WIDENING OF
095500* FEBRUARY.  THE LEAP TEST IS KEPT LOCAL RATHER THAN ROUTED
095600* THROUGH SLTDATE1 SINCE ONLY DT-CCYY0101 WOULD NEED
095700* VALIDATING AND THAT IS MORE ROUNDABOUT THAN THE SIX-LINE
095800* DIVIDE CHAIN BELOW - SAME PATTERN THE OLD DATE PROGRAMS
095900* USED TO DUPLICATE THIS TEST RATHER THAN CALL OUT FOR IT.
096000*-----------------------------------------------------------
096100 ADD-ONE-DAY-TO-CURRENT-DATE.
096200     ADD 1 TO WS-CURR-DD.
096300     MOVE WS-CURR-MM TO WS-MONTH-SUB.
096400     MOVE WS-MONTH-LENGTH (WS-MONTH-SUB) TO WS-DAYS-IN-MONTH.
096500     IF WS-CURR-MM = 2
096600         PERFORM CHECK-CURRENT-YEAR-IS-LEAP
096700         IF WS-CALL-YEAR-IS-LEAP
096800             MOVE 29 TO WS-DAYS-IN-MONTH.
096900     IF WS-CURR-DD > WS-DAYS-IN-MONTH
097000         MOVE 1 TO WS-CURR-DD
097100         ADD 1 TO WS-CURR-MM
097200         IF WS-CURR-MM > 12
097300             MOVE 1 TO WS-CURR-MM
097400             ADD 1 TO WS-CURR-CCYY.
097500
097600 CHECK-CURRENT-YEAR-IS-LEAP.
097700     DIVIDE WS-CURR-CCYY BY 400 GIVING WS-LEAP-QUOTIENT
097800                                REMAINDER WS-LEAP-REMAINDER.
097900     IF WS-LEAP-REMAINDER = 0
098000         MOVE "Y" TO WS-CALL-LEAP-FLAG
098100     ELSE
098200         DIVIDE WS-CURR-CCYY BY 100 GIVING WS-LEAP-QUOTIENT
098300                                    REMAINDER WS-LEAP-REMAINDER
098400         IF WS-LEAP-REMAINDER = 0
098500             MOVE "N" TO WS-CALL-LEAP-FLAG
098600         ELSE
098700             DIVIDE WS-CURR-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
098800                                      REMAINDER WS-LEAP-REMAINDER
098900             IF WS-LEAP-REMAINDER = 0
099000                 MOVE "Y" TO WS-CALL-LEAP-FLAG
099100             ELSE
099200                 MOVE "N" TO WS-CALL-LEAP-FLAG.
